000100*-------------------------------------------------------------
000110*  FDCOMPNY.CBL - COMPANY MASTER RECORD
000120*-------------------------------------------------------------
000130*  ONE RECORD PER TENANT COMPANY.  LOADED WHOLE INTO
000140*  CT-COMPANY-TABLE (WSCOMTB.CBL) BY 8000-LOAD-COMPANY-TABLE
000150*  IN PLLKCOMP.CBL - THIS FILE IS NEVER RANDOM-READ.
000160*-------------------------------------------------------------
000170*  1994-07-05  LFB  ORIGINAL.
000180*  1996-02-19  LFB  CR-0311  ADDED IS-APPROVED (PLATFORM ADMIN
000190*              SIGN-OFF WAS ADDED THIS RELEASE).
000200*-------------------------------------------------------------
000210 FD  COMPANY-FILE
000220     LABEL RECORDS ARE STANDARD.
000230
000240 01  COMPANY-RECORD.
000250     05  COMPANY-ID              PIC 9(9).
000260     05  COMPANY-NAME            PIC X(40).
000270     05  GST-NUMBER              PIC X(20).
000280     05  IS-ACTIVE               PIC X(1).
000290         88  COMPANY-IS-ACTIVE       VALUE "Y".
000300         88  COMPANY-IS-INACTIVE     VALUE "N".
000310     05  IS-APPROVED             PIC X(1).
000320         88  COMPANY-IS-APPROVED     VALUE "Y".
000330         88  COMPANY-IS-UNAPPROVED   VALUE "N".
000340     05  CONTACT-EMAIL           PIC X(40).
000350     05  CONTACT-PHONE           PIC X(15).
