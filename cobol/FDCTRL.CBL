000100*-------------------------------------------------------------
000110*  FDCTRL.CBL - CONTROL RECORD (ONE RECORD, HOLDS THE NEXT
000120*  NUMBER FOR EACH SEQUENTIALLY-ASSIGNED ID IN THE SYSTEM)
000130*-------------------------------------------------------------
000140*  1994-06-01  LFB  ORIGINAL - ONE COUNTER, CTL-LAST-VOUCHER.
000150*  1996-11-02  LFB  CR-0402  RENAMED TO CTL-NEXT-INVOICE-ID
000160*              AND CHANGED FROM LAST-ASSIGNED TO NEXT-TO-
000170*              ASSIGN, TO MATCH THE OTHER THREE COUNTERS
000180*              ADDED THIS RELEASE (COMPANY, REMINDER-LOG,
000190*              DOCUMENT).
000200*  1997-09-22  RTV  CR-0688  ADDED CTL-NEXT-USER-ID FOR THE
000210*              NEW COMPANY-REGISTRATION SIGN-ON RECORD.
000220*-------------------------------------------------------------
000230 FD  CONTROL-FILE
000240     LABEL RECORDS ARE STANDARD.
000250
000260 01  CONTROL-RECORD.
000270     05  CTL-RECORD-KEY          PIC X(6)  VALUE "CTLREC".
000280     05  CTL-NEXT-INVOICE-ID     PIC 9(9).
000290     05  CTL-NEXT-COMPANY-ID     PIC 9(9).
000300     05  CTL-NEXT-RLOG-ID        PIC 9(9).
000310     05  CTL-NEXT-DOC-ID         PIC 9(9).
000320     05  CTL-NEXT-USER-ID        PIC 9(9).
000330     05  FILLER                  PIC X(1).
