000100*-------------------------------------------------------------
000110*  FDCUST.CBL - CUSTOMER (DEBTOR) MASTER RECORD
000120*-------------------------------------------------------------
000130*  ORDERED BY CUSTOMER-ID.  LOADED WHOLE INTO CU-CUSTOMER-TABLE
000140*  (WSCUSTB.CBL) BY 8100-LOAD-CUSTOMER-TABLE IN PLLKCUST.CBL.
000150*  NEVER UPDATED BY THE BATCH SUITE - READ ONLY.
000160*-------------------------------------------------------------
000170*  1994-07-05  LFB  ORIGINAL.
000180*  1996-02-19  LFB  CR-0311  ADDED PAYMENT-TERMS-DAYS SO THE
000190*              INTAKE PROGRAM CAN DEFAULT A DUE DATE.
000200*-------------------------------------------------------------
000210 FD  CUSTOMER-FILE
000220     LABEL RECORDS ARE STANDARD.
000230
000240 01  CUSTOMER-RECORD.
000250     05  CUSTOMER-ID             PIC 9(9).
000260     05  CUST-COMPANY-ID         PIC 9(9).
000270     05  CUSTOMER-NAME           PIC X(30).
000280     05  CUST-EMAIL              PIC X(40).
000290     05  CUST-PHONE              PIC X(15).
000300     05  PAYMENT-TERMS-DAYS      PIC 9(3).
