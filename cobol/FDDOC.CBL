000100*-------------------------------------------------------------
000110*  FDDOC.CBL - ACCEPTED DOCUMENT RECORD
000120*-------------------------------------------------------------
000130*  ONE RECORD PER UPLOADED FILE THAT PASSED CLASSIFICATION.
000140*  DOCUMENTS CLASSIFIED "OTHER" ARE REJECTED AND NEVER
000150*  REACH THIS FILE.
000160*-------------------------------------------------------------
000170*  1998-02-02  DKM  ORIGINAL.
000180*-------------------------------------------------------------
000190 FD  DOCUMENT-FILE
000200     LABEL RECORDS ARE STANDARD.
000210
000220 01  DOCUMENT-RECORD.
000230     05  DOC-ID                  PIC 9(9).
000240     05  DOC-COMPANY-ID          PIC 9(9).
000250     05  DOC-INVOICE-ID          PIC 9(9).
000260     05  ORIGINAL-FILE-NAME      PIC X(50).
000270     05  DOC-TYPE                PIC X(8).
000280         88  DOC-IS-PDF              VALUE "PDF".
000290         88  DOC-IS-IMAGE            VALUE "IMAGE".
000300         88  DOC-IS-DOC              VALUE "DOC".
000310         88  DOC-IS-EXCEL            VALUE "EXCEL".
000320         88  DOC-IS-OTHER            VALUE "OTHER".
000330     05  FILE-SIZE               PIC 9(9).
000340     05  FILLER                  PIC X(6).
