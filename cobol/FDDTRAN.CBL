000100*-------------------------------------------------------------
000110*  FDDTRAN.CBL - DOCUMENT UPLOAD TRANSACTION RECORD
000120*-------------------------------------------------------------
000130*  ONE RECORD PER FILE THE OPERATOR ATTEMPTED TO UPLOAD.
000140*  DOC-TRANS-MIME-TYPE MAY BE SPACES WHEN THE UPLOAD CHANNEL
000150*  DID NOT SUPPLY ONE - CLASSIFICATION THEN FALLS BACK TO THE
000160*  FILE-NAME EXTENSION.
000170*-------------------------------------------------------------
000180*  1998-02-02  DKM  ORIGINAL.
000190*-------------------------------------------------------------
000200 FD  DOC-TRANS-FILE
000210     LABEL RECORDS ARE STANDARD.
000220
000230 01  DOC-TRANS-RECORD.
000240     05  DT-COMPANY-ID           PIC 9(9).
000250     05  DT-INVOICE-ID           PIC 9(9).
000260     05  DT-ORIGINAL-FILE-NAME   PIC X(50).
000270     05  DT-MIME-TYPE            PIC X(30).
000280     05  DT-FILE-SIZE            PIC 9(9).
000290     05  FILLER                  PIC X(6).
