000100*-------------------------------------------------------------
000110*  FDINVC.CBL - INVOICE MASTER RECORD (INPUT SIDE)
000120*-------------------------------------------------------------
000130*  ORDERED BY COMPANY-ID THEN INVOICE-ID.  LOADED WHOLE INTO
000140*  IV-INVOICE-TABLE (WSINVTB.CBL) WHEN A PROGRAM NEEDS RANDOM
000150*  LOOKUP (PLLKINVC.CBL); READ STRAIGHT THROUGH OTHERWISE.
000160*-------------------------------------------------------------
000170*  1994-07-05  LFB  ORIGINAL - INVOICE-STATUS STARTED LIFE AS
000180*              A SINGLE "PAID Y/N" FLAG.
000190*  1996-11-02  LFB  CR-0402  EXPANDED THE PAID FLAG INTO
000200*              INVOICE-STATUS (DRAFT/PENDING/PARTIAL/PAID) TO
000210*              CARRY THE DRAFT-TO-CONFIRMED LIFECYCLE.
000220*-------------------------------------------------------------
000230 FD  INVOICE-FILE
000240     LABEL RECORDS ARE STANDARD.
000250
000260 01  INVOICE-RECORD.
000270     05  INVOICE-ID              PIC 9(9).
000280     05  INV-COMPANY-ID          PIC 9(9).
000290     05  INV-CUSTOMER-ID         PIC 9(9).
000300     05  INVOICE-NUMBER          PIC X(20).
000310     05  INVOICE-DATE            PIC 9(8).
000320     05  DUE-DATE                PIC 9(8).
000330     05  INVOICE-AMOUNT          PIC S9(11)V99.
000340     05  INVOICE-STATUS          PIC X(8).
000350         88  INVOICE-IS-DRAFT        VALUE "DRAFT".
000360         88  INVOICE-IS-PENDING      VALUE "PENDING".
000370         88  INVOICE-IS-PARTIAL      VALUE "PARTIAL".
000380         88  INVOICE-IS-PAID         VALUE "PAID".
000390     05  FILLER                  PIC X(8).
