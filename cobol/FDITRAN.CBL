000100*-------------------------------------------------------------
000110*  FDITRAN.CBL - INVOICE TRANSACTION RECORD
000120*-------------------------------------------------------------
000130*  IT-TRANS-TYPE D = DRAFT-CREATE (MANUAL OR UPLOAD), X =
000140*  EXTRACTED-DATA UPDATE, C = CONFIRM.  ONE RECORD LAYOUT
000150*  CARRIES ALL THREE - UNUSED FIELDS ARE LEFT BLANK/ZERO ON
000160*  THE INPUT DECK FOR TRANSACTION TYPES THAT DO NOT NEED THEM.
000170*-------------------------------------------------------------
000180*  1994-07-05  LFB  ORIGINAL - D AND C TRANSACTIONS ONLY.
000190*  1996-11-02  LFB  CR-0402  ADDED THE X (EXTRACTED-DATA)
000200*              TRANSACTION TYPE AND IT-UPLOAD-FILE-NAME.
000210*-------------------------------------------------------------
000220 FD  INVOICE-TRANS-FILE
000230     LABEL RECORDS ARE STANDARD.
000240
000250 01  INVOICE-TRANS-RECORD.
000260     05  IT-TRANS-TYPE           PIC X(1).
000270         88  IT-IS-DRAFT-CREATE      VALUE "D".
000280         88  IT-IS-EXTRACTED-DATA    VALUE "X".
000290         88  IT-IS-CONFIRM           VALUE "C".
000300     05  IT-INVOICE-ID           PIC 9(9).
000310     05  IT-COMPANY-ID           PIC 9(9).
000320     05  IT-CUSTOMER-ID          PIC 9(9).
000330     05  IT-INVOICE-NUMBER       PIC X(20).
000340     05  IT-INVOICE-DATE         PIC 9(8).
000350     05  IT-DUE-DATE             PIC 9(8).
000360     05  IT-INVOICE-AMOUNT       PIC S9(11)V99.
000370     05  IT-UPLOAD-FILE-NAME     PIC X(50).
000380     05  FILLER                  PIC X(4).
