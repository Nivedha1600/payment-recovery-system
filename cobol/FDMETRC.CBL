000100*-------------------------------------------------------------
000110*  FDMETRC.CBL - COMPANY METRICS RECORD (ONE PER COMPANY, PLUS
000120*  A TRAILING GRAND-TOTAL RECORD AT COMPANY-ID ZEROES)
000130*-------------------------------------------------------------
000140*  WRITTEN BY COMPANY-METRICS AT EACH COMPANY-ID CONTROL
000150*  BREAK AND AGAIN AT END OF JOB FOR THE RUN TOTALS.
000160*-------------------------------------------------------------
000170*  1997-01-20  RTV  ORIGINAL.
000180*-------------------------------------------------------------
000190 FD  METRICS-FILE
000200     LABEL RECORDS ARE STANDARD.
000210
000220 01  COMPANY-METRICS-RECORD.
000230     05  MET-COMPANY-ID          PIC 9(9).
000240     05  TOTAL-INVOICES          PIC 9(7).
000250     05  PENDING-INVOICES        PIC 9(7).
000260     05  PAID-INVOICES           PIC 9(7).
000270     05  OVERDUE-INVOICES        PIC 9(7).
000280     05  PENDING-AMOUNT          PIC S9(13)V99.
000290     05  OVERDUE-AMOUNT          PIC S9(13)V99.
000300     05  RECOVERED-THIS-MONTH    PIC S9(13)V99.
000310     05  FILLER                  PIC X(29).
