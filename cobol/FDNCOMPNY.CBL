000100*-------------------------------------------------------------
000110*  FDNCOMPNY.CBL - NEW COMPANY MASTER RECORD
000120*-------------------------------------------------------------
000130*  SAME LAYOUT AS FDCOMPNY.CBL, NM- PREFIXED SO BOTH THE OLD
000140*  AND NEW MASTER CAN BE OPEN AT ONCE IN COMPANY-REGISTRATION.
000150*-------------------------------------------------------------
000160*  1997-09-22  RTV  CR-0688  ORIGINAL.
000170*-------------------------------------------------------------
000180 FD  NEW-COMPANY-FILE
000190     LABEL RECORDS ARE STANDARD.
000200
000210 01  NEW-COMPANY-RECORD.
000220     05  NM-COMPANY-ID           PIC 9(9).
000230     05  NM-COMPANY-NAME         PIC X(40).
000240     05  NM-GST-NUMBER           PIC X(20).
000250     05  NM-IS-ACTIVE            PIC X(1).
000260         88  NM-COMPANY-IS-ACTIVE     VALUE "Y".
000270         88  NM-COMPANY-IS-INACTIVE   VALUE "N".
000280     05  NM-IS-APPROVED          PIC X(1).
000290         88  NM-COMPANY-IS-APPROVED   VALUE "Y".
000300         88  NM-COMPANY-IS-UNAPPROVED VALUE "N".
000310     05  NM-CONTACT-EMAIL        PIC X(40).
000320     05  NM-CONTACT-PHONE        PIC X(15).
000330     05  FILLER                  PIC X(4).
