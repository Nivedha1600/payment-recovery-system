000100*-------------------------------------------------------------
000110*  FDNINVC.CBL - NEW INVOICE MASTER RECORD
000120*-------------------------------------------------------------
000130*  SAME LAYOUT AS FDINVC.CBL, NM- PREFIXED SO OLD AND NEW
000140*  MASTER CAN BOTH BE OPEN AT ONCE IN INVOICE-INTAKE AND
000150*  PAYMENT-POSTING.
000160*-------------------------------------------------------------
000170*  1996-11-02  LFB  CR-0402  ORIGINAL.
000180*-------------------------------------------------------------
000190 FD  NEW-INVOICE-FILE
000200     LABEL RECORDS ARE STANDARD.
000210
000220 01  NEW-INVOICE-RECORD.
000230     05  NM-INVOICE-ID           PIC 9(9).
000240     05  NM-INV-COMPANY-ID       PIC 9(9).
000250     05  NM-INV-CUSTOMER-ID      PIC 9(9).
000260     05  NM-INVOICE-NUMBER       PIC X(20).
000270     05  NM-INVOICE-DATE         PIC 9(8).
000280     05  NM-DUE-DATE             PIC 9(8).
000290     05  NM-INVOICE-AMOUNT       PIC S9(11)V99.
000300     05  NM-INVOICE-STATUS       PIC X(8).
000310         88  NM-INVOICE-IS-DRAFT     VALUE "DRAFT".
000320         88  NM-INVOICE-IS-PENDING   VALUE "PENDING".
000330         88  NM-INVOICE-IS-PARTIAL   VALUE "PARTIAL".
000340         88  NM-INVOICE-IS-PAID      VALUE "PAID".
000350     05  FILLER                  PIC X(8).
