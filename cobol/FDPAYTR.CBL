000100*-------------------------------------------------------------
000110*  FDPAYTR.CBL - PAYMENT TRANSACTION RECORD
000120*-------------------------------------------------------------
000130*  ONE RECORD PER REMITTANCE APPLIED AGAINST AN INVOICE.
000140*  READ STRAIGHT THROUGH BY PAYMENT-POSTING; RE-READ BY
000150*  COMPANY-METRICS TO BUILD THE RECOVERED-THIS-MONTH FIGURE.
000160*-------------------------------------------------------------
000170*  1994-08-11  LFB  ORIGINAL.
000180*-------------------------------------------------------------
000190 FD  PAYMENT-TRANS-FILE
000200     LABEL RECORDS ARE STANDARD.
000210
000220 01  PAYMENT-TRANS-RECORD.
000230     05  PAYMENT-ID              PIC 9(9).
000240     05  PAY-INVOICE-ID          PIC 9(9).
000250     05  AMOUNT-RECEIVED         PIC S9(11)V99.
000260     05  PAYMENT-DATE            PIC 9(8).
