000100*-------------------------------------------------------------
000110*  FDQTRAN.CBL - INVOICE LISTING/FILTER REQUEST RECORD
000120*-------------------------------------------------------------
000130*  ONE RECORD PER LISTING REQUEST AGAINST A SINGLE COMPANY'S
000140*  INVOICES.  QT-STATUS-FILTER OF SPACES OR "ALL" MEANS NO
000150*  STATUS FILTER; QT-SEARCH-TEXT OF SPACES MEANS NO SEARCH
000160*  FILTER.  BOTH ARE MATCHED CASE-INSENSITIVELY BY
000170*  INVOICE-LISTING - THE OPERATOR MAY KEY EITHER ONE IN UPPER,
000180*  LOWER OR MIXED CASE.
000190*-------------------------------------------------------------
000200*  1994-07-05  LFB  ORIGINAL - STATUS FILTER ONLY.
000210*  2001-09-17  DKM  CR-1244  ADDED QT-SEARCH-TEXT SO A LISTING
000220*              REQUEST COULD ALSO MATCH ON INVOICE NUMBER OR
000230*              CUSTOMER NAME, NOT JUST STATUS.
000240*-------------------------------------------------------------
000250 FD  QUERY-TRANS-FILE
000260     LABEL RECORDS ARE STANDARD.
000270
000280 01  QUERY-TRANS-RECORD.
000290     05  QT-COMPANY-ID           PIC 9(9).
000300     05  QT-STATUS-FILTER        PIC X(8).
000310     05  QT-SEARCH-TEXT          PIC X(20).
000320     05  FILLER                  PIC X(3).
