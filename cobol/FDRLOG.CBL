000100*-------------------------------------------------------------
000110*  FDRLOG.CBL - REMINDER LOG RECORD
000120*-------------------------------------------------------------
000130*  ONE RECORD WRITTEN PER REMINDER DISPATCHED BY
000140*  REMINDER-PROCESSING.  APPENDED TO ONLY - NEVER REWRITTEN.
000150*-------------------------------------------------------------
000160*  1995-03-08  LFB  ORIGINAL - GENTLE/DUE/FIRM REMINDERS,
000170*              MAIL CHANNEL ONLY.
000180*  1998-05-14  LFB  CR-0951  ADDED ESCALATION REMINDER TYPE
000190*              AND THE SMS/WHATSAPP CHANNELS.
000200*-------------------------------------------------------------
000210 FD  REMINDER-LOG-FILE
000220     LABEL RECORDS ARE STANDARD.
000230
000240 01  REMINDER-LOG-RECORD.
000250     05  RLOG-ID                 PIC 9(9).
000260     05  RLOG-INVOICE-ID         PIC 9(9).
000270     05  RLOG-REMINDER-TYPE      PIC X(10).
000280         88  RLOG-IS-GENTLE          VALUE "GENTLE".
000290         88  RLOG-IS-DUE             VALUE "DUE".
000300         88  RLOG-IS-FIRM            VALUE "FIRM".
000310         88  RLOG-IS-ESCALATION      VALUE "ESCALATION".
000320     05  RLOG-CHANNEL            PIC X(10).
000330         88  RLOG-IS-EMAIL           VALUE "EMAIL".
000340         88  RLOG-IS-SMS             VALUE "SMS".
000350         88  RLOG-IS-WHATSAPP        VALUE "WHATSAPP".
000360     05  RLOG-SENT-DATE          PIC 9(8).
