000100*-------------------------------------------------------------
000110*  FDRPT.CBL - BATCH RUN REPORT LINE
000120*-------------------------------------------------------------
000130*  132-COLUMN PRINT LINE SHARED BY ALL SIX BATCH PROGRAMS -
000140*  EACH ONE OPENS IT EXTEND SO ITS SECTION FOLLOWS WHATEVER
000150*  RAN BEFORE IT IN THE SAME JOB.
000160*-------------------------------------------------------------
000170*  1994-07-05  LFB  ORIGINAL.
000180*  1998-05-14  LFB  CR-0951  WIDENED TO A FULL 132 COLUMNS TO
000190*              MATCH THE JOB'S PRINT-CLASS FORMS.
000200*-------------------------------------------------------------
000210 FD  REPORT-FILE
000220     LABEL RECORDS ARE STANDARD.
000230
000240 01  REPORT-RECORD.
000250     05  REPORT-TEXT             PIC X(128).
000260     05  FILLER                  PIC X(4).
