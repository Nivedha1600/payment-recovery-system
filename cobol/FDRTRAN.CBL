000100*-------------------------------------------------------------
000110*  FDRTRAN.CBL - REGISTRATION/APPROVAL TRANSACTION RECORD
000120*-------------------------------------------------------------
000130*  RT-TRANS-TYPE R = REGISTER (NEW COMPANY), A = APPROVE,
000140*  J = REJECT.  APPROVE/REJECT ONLY NEED RT-COMPANY-ID.
000150*-------------------------------------------------------------
000160*  1997-09-22  RTV  CR-0688  ORIGINAL.
000170*-------------------------------------------------------------
000180 FD  REG-TRANS-FILE
000190     LABEL RECORDS ARE STANDARD.
000200
000210 01  REG-TRANS-RECORD.
000220     05  RT-TRANS-TYPE           PIC X(1).
000230         88  RT-IS-REGISTER          VALUE "R".
000240         88  RT-IS-APPROVE           VALUE "A".
000250         88  RT-IS-REJECT            VALUE "J".
000260     05  RT-COMPANY-ID           PIC 9(9).
000270     05  RT-COMPANY-NAME         PIC X(40).
000280     05  RT-GST-NUMBER           PIC X(20).
000290     05  RT-CONTACT-EMAIL        PIC X(40).
000300     05  RT-CONTACT-PHONE        PIC X(15).
000310     05  RT-USERNAME             PIC X(20).
000320     05  FILLER                  PIC X(5).
