000100*-------------------------------------------------------------
000110*  FDSRTIV.CBL - WORK/SORT FILE RECORDS FOR REMINDER-PROCESSING
000120*-------------------------------------------------------------
000130*  WK-/SR- FIELDS LINE UP BYTE FOR BYTE WITH INVOICE-RECORD IN
000140*  FDINVC.CBL.  THE SORT VERB MOVES WHOLE RECORDS, NOT FIELD
000150*  BY FIELD, SO ONLY THE OVERALL LENGTH (92) HAS TO MATCH.
000160*-------------------------------------------------------------
000170*  2003-04-02  DKM  CR-2210  ORIGINAL.
000180*-------------------------------------------------------------
000190 FD  WORK-FILE
000200     LABEL RECORDS ARE STANDARD.
000210
000220 01  WORK-RECORD.
000230     05  WK-INVOICE-ID           PIC 9(9).
000240     05  WK-INV-COMPANY-ID       PIC 9(9).
000250     05  WK-INV-CUSTOMER-ID      PIC 9(9).
000260     05  WK-INVOICE-NUMBER       PIC X(20).
000270     05  WK-INVOICE-DATE         PIC 9(8).
000280     05  WK-DUE-DATE             PIC 9(8).
000290     05  WK-INVOICE-AMOUNT       PIC S9(11)V99.
000300     05  WK-INVOICE-STATUS       PIC X(8).
000310         88  WK-STATUS-IS-PENDING    VALUE "PENDING".
000320     05  FILLER                  PIC X(8).
000330
000340 SD  SORT-FILE.
000350
000360 01  SORT-RECORD.
000370     05  SR-INVOICE-ID           PIC 9(9).
000380     05  SR-INV-COMPANY-ID       PIC 9(9).
000390     05  SR-INV-CUSTOMER-ID      PIC 9(9).
000400     05  SR-INVOICE-NUMBER       PIC X(20).
000410     05  SR-INVOICE-DATE         PIC 9(8).
000420     05  SR-DUE-DATE             PIC 9(8).
000430     05  SR-INVOICE-AMOUNT       PIC S9(11)V99.
000440     05  SR-INVOICE-STATUS       PIC X(8).
000450     05  FILLER                  PIC X(8).
