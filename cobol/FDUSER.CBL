000100*-------------------------------------------------------------
000110*  FDUSER.CBL - COMPANY USER (SIGN-ON) RECORD, OLD AND NEW
000120*  MASTER - CARRIED FORWARD BY COMPANY-REGISTRATION THE SAME
000130*  WAY COMPANY-FILE ITSELF IS.
000140*-------------------------------------------------------------
000150*  1997-09-22  RTV  CR-0688  ORIGINAL - ROLE IS ALWAYS
000160*              "ACCOUNT" FOR A COMPANY SELF-REGISTRATION;
000170*              PLATFORM ADMIN USERS ARE SET UP BY OTHER MEANS
000180*              AND DO NOT PASS THROUGH THIS PROGRAM.
000190*-------------------------------------------------------------
000200 FD  USER-FILE
000210     LABEL RECORDS ARE STANDARD.
000220
000230 01  USER-RECORD.
000240     05  USER-ID                 PIC 9(9).
000250     05  USER-COMPANY-ID         PIC 9(9).
000260     05  USER-NAME               PIC X(20).
000270     05  USER-ROLE               PIC X(10).
000280         88  USER-IS-ACCOUNT-ROLE    VALUE "ACCOUNT".
000290         88  USER-IS-ADMIN-ROLE      VALUE "ADMIN".
000300     05  FILLER                  PIC X(5).
000310
000320 FD  NEW-USER-FILE
000330     LABEL RECORDS ARE STANDARD.
000340
000350 01  NEW-USER-RECORD.
000360     05  NU-USER-ID              PIC 9(9).
000370     05  NU-USER-COMPANY-ID      PIC 9(9).
000380     05  NU-USER-NAME            PIC X(20).
000390     05  NU-USER-ROLE            PIC X(10).
000400         88  NU-USER-IS-ACCOUNT-ROLE VALUE "ACCOUNT".
000410         88  NU-USER-IS-ADMIN-ROLE   VALUE "ADMIN".
000420     05  FILLER                  PIC X(5).
