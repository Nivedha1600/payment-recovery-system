000100*-------------------------------------------------------------
000110*  PLCTRL.CBL - CONTROL-RECORD NEXT-NUMBER PROCEDURE LIBRARY
000120*-------------------------------------------------------------
000130*  COPY AT THE BOTTOM OF THE PROCEDURE DIVISION.  MODELLED ON
000140*  THE OLD CONTROL-FILE-MAINTENANCE PROGRAM'S READ/REWRITE
000150*  PAIR, SPLIT OUT SO EVERY BATCH PROGRAM CAN SHARE IT.  THE
000160*  ANSWER COMES BACK IN CTL-ASSIGNED-NUMBER (WSDATEB.CBL).
000170*-------------------------------------------------------------
000180*  1996-11-02  LFB  CR-0402  ORIGINAL - LIFTED OUT OF
000190*              CONTROL-FILE-MAINTENANCE WHEN THE SINGLE
000200*              LAST-VOUCHER COUNTER GREW TO FOUR COUNTERS.
000210*-------------------------------------------------------------
000220
000230 9600-READ-CONTROL-RECORD.
000240
000250     OPEN I-O CONTROL-FILE.
000260
000270     MOVE "CTLREC" TO CTL-RECORD-KEY
000280     READ CONTROL-FILE
000290        INVALID KEY
000300           MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
000310
000320 9600-EXIT.
000330     EXIT.
000340*_________________________________________________________________________
000350
000360 9610-NEXT-INVOICE-NUMBER.
000370
000380     ADD 1 TO CTL-NEXT-INVOICE-ID
000390     MOVE CTL-NEXT-INVOICE-ID TO CTL-ASSIGNED-NUMBER.
000400
000410 9610-EXIT.
000420     EXIT.
000430*_________________________________________________________________________
000440
000450 9620-NEXT-COMPANY-NUMBER.
000460
000470     ADD 1 TO CTL-NEXT-COMPANY-ID
000480     MOVE CTL-NEXT-COMPANY-ID TO CTL-ASSIGNED-NUMBER.
000490
000500 9620-EXIT.
000510     EXIT.
000520*_________________________________________________________________________
000530
000540 9630-NEXT-RLOG-NUMBER.
000550
000560     ADD 1 TO CTL-NEXT-RLOG-ID
000570     MOVE CTL-NEXT-RLOG-ID    TO CTL-ASSIGNED-NUMBER.
000580
000590 9630-EXIT.
000600     EXIT.
000610*_________________________________________________________________________
000620
000630 9640-NEXT-DOC-NUMBER.
000640
000650     ADD 1 TO CTL-NEXT-DOC-ID
000660     MOVE CTL-NEXT-DOC-ID     TO CTL-ASSIGNED-NUMBER.
000670
000680 9640-EXIT.
000690     EXIT.
000700*_________________________________________________________________________
000710
000720 9650-NEXT-USER-NUMBER.
000730
000740*   1997-09-22  RTV  CR-0688  ADDED FOR COMPANY-REGISTRATION.
000750
000760     ADD 1 TO CTL-NEXT-USER-ID
000770     MOVE CTL-NEXT-USER-ID    TO CTL-ASSIGNED-NUMBER.
000780
000790 9650-EXIT.
000800     EXIT.
000810*_________________________________________________________________________
000820
000830 9690-REWRITE-CONTROL-RECORD.
000840
000850     REWRITE CONTROL-RECORD
000860        INVALID KEY
000870           MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE.
000880
000890     CLOSE CONTROL-FILE.
000900
000910 9690-EXIT.
000920     EXIT.
000930*_________________________________________________________________________
