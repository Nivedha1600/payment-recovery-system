000100*-------------------------------------------------------------
000110*  PLDATED.CBL
000120*-------------------------------------------------------------
000130*  DATE-ARITHMETIC PROCEDURE LIBRARY.  COPY AT THE BOTTOM OF
000140*  THE PROCEDURE DIVISION, THE SAME WAY THE OLD SCREEN
000150*  PROGRAMS COPIED PLDATE.CBL.  REQUIRES WSDATEB.CBL TO HAVE
000160*  BEEN COPIED INTO WORKING-STORAGE.
000170*-------------------------------------------------------------
000180*  1994-06-14  LFB  ORIGINAL - REPLACES THE INTERACTIVE
000190*              GET-VALI-DATE-RETURN-GDTV-DATE ROUTINE; THIS
000200*              SHOP HAS NO OPERATOR TO PROMPT IN THE BATCH
000210*              SUITE SO ONLY THE ARITHMETIC SURVIVES.
000220*  1998-11-30  RTV  Y2K-098  SWITCHED TO INTEGER-OF-DATE /
000230*              DATE-OF-INTEGER THROUGHOUT - NO MORE HOME-GROWN
000240*              LEAP-YEAR TABLE LOOKUPS.
000250*  2003-04-02  DKM  CR-2210  ADDED 9740-COMPUTE-MONTH-WINDOW
000260*              FOR THE RECOVERED-THIS-MONTH METRIC.
000270*-------------------------------------------------------------
000280
000290 9700-COMPUTE-DUE-DATE.
000300
000310     MOVE PLD-BASE-DATE       TO WB-WORK-DATE-8
000320     COMPUTE WB-INTEGER-DATE-1 =
000330             FUNCTION INTEGER-OF-DATE (WB-WORK-DATE-8) + PLD-DAYS-TO-ADD
000340     COMPUTE PLD-RESULT-DATE =
000350             FUNCTION DATE-OF-INTEGER (WB-INTEGER-DATE-1).
000360
000370 9700-EXIT.
000380     EXIT.
000390*_________________________________________________________________________
000400
000410 9720-COMPUTE-DAYS-OVERDUE.
000420
000430*   WB-DAYS-OVERDUE = PLD-LATE-DATE MINUS PLD-EARLY-DATE, IN
000440*   WHOLE DAYS.  CALLERS PASS PROCESSING-DATE AS THE LATE DATE
000450*   AND DUE-DATE AS THE EARLY DATE - A NEGATIVE RESULT MEANS
000460*   THE INVOICE IS NOT YET DUE.
000470
000480     COMPUTE WB-INTEGER-DATE-1 = FUNCTION INTEGER-OF-DATE (PLD-LATE-DATE)
000490     COMPUTE WB-INTEGER-DATE-2 = FUNCTION INTEGER-OF-DATE (PLD-EARLY-DATE)
000500     COMPUTE WB-DAYS-OVERDUE = WB-INTEGER-DATE-1 - WB-INTEGER-DATE-2.
000510
000520 9720-EXIT.
000530     EXIT.
000540*_________________________________________________________________________
000550
000560 9740-COMPUTE-MONTH-WINDOW.
000570
000580*   GIVEN PLD-BASE-DATE = THE PROCESSING DATE, BUILD THE
000590*   [WB-PROC-MONTH-START, WB-PROC-MONTH-END-EXCL) WINDOW USED
000600*   TO TEST "PAID THIS MONTH" IN THE METRICS PROGRAM.
000610
000620     MOVE PLD-BASE-DATE  TO WB-WORK-DATE-8
000630
000640     MOVE WB-WORK-CCYY   TO WB-PMS-CCYY
000650     MOVE WB-WORK-MM     TO WB-PMS-MM
000660     MOVE 1              TO WB-PMS-DD
000670
000680     IF WB-WORK-MM = 12
000690        COMPUTE WB-PME-CCYY = WB-WORK-CCYY + 1
000700        MOVE 1  TO WB-PME-MM
000710     ELSE
000720        MOVE WB-WORK-CCYY   TO WB-PME-CCYY
000730        COMPUTE WB-PME-MM = WB-WORK-MM + 1.
000740
000750     MOVE 1                 TO WB-PME-DD.
000760
000770 9740-EXIT.
000780     EXIT.
000790*_________________________________________________________________________
