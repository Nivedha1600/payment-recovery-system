000100*-------------------------------------------------------------
000110*  PLLKCOMP.CBL - COMPANY TABLE LOAD/LOOKUP PROCEDURE LIBRARY
000120*-------------------------------------------------------------
000130*  COPY AT THE BOTTOM OF THE PROCEDURE DIVISION.  REQUIRES
000140*  WSCOMTB.CBL IN WORKING-STORAGE.  COMPANY-FILE HAS NO KEY
000150*  TO RANDOM-READ ON SO THE WHOLE MASTER IS LOADED ONCE AND
000160*  SEARCHED IN MEMORY - THE SAME JOB THE OLD LOOK-FOR-VENDOR-
000170*  RECORD ROUTINE DID WITH A RANDOM READ AGAINST AN INDEXED
000180*  VENDOR-FILE, BACK WHEN THIS SHOP'S MASTERS WERE INDEXED.
000190*-------------------------------------------------------------
000200*  1997-09-22  RTV  CR-0688  ORIGINAL.
000210*-------------------------------------------------------------
000220
000230 8000-LOAD-COMPANY-TABLE.
000240
000250     MOVE ZERO TO CT-COMPANY-COUNT
000260     MOVE "N"  TO W-END-OF-COMPANY-FILE-SWITCH
000270     OPEN INPUT COMPANY-FILE
000280
000290     READ COMPANY-FILE
000300        AT END MOVE "Y" TO W-END-OF-COMPANY-FILE-SWITCH.
000310
000320     PERFORM 8010-LOAD-ONE-COMPANY
000330        UNTIL END-OF-COMPANY-FILE
000340           OR CT-COMPANY-COUNT = 2000.
000350
000360     CLOSE COMPANY-FILE.
000370
000380 8000-EXIT.
000390     EXIT.
000400*_________________________________________________________________________
000410
000420 8010-LOAD-ONE-COMPANY.
000430
000440     ADD 1 TO CT-COMPANY-COUNT
000450     MOVE COMPANY-ID       TO CT-TABLE-COMPANY-ID   (CT-COMPANY-COUNT)
000460     MOVE COMPANY-NAME     TO CT-TABLE-COMPANY-NAME (CT-COMPANY-COUNT)
000470     MOVE GST-NUMBER       TO CT-TABLE-GST-NUMBER   (CT-COMPANY-COUNT)
000480     MOVE IS-ACTIVE        TO CT-TABLE-IS-ACTIVE    (CT-COMPANY-COUNT)
000490     MOVE IS-APPROVED      TO CT-TABLE-IS-APPROVED  (CT-COMPANY-COUNT)
000500     MOVE CONTACT-EMAIL    TO CT-TABLE-CONTACT-EMAIL(CT-COMPANY-COUNT)
000510     MOVE CONTACT-PHONE    TO CT-TABLE-CONTACT-PHONE(CT-COMPANY-COUNT)
000520
000530     READ COMPANY-FILE
000540        AT END MOVE "Y" TO W-END-OF-COMPANY-FILE-SWITCH.
000550
000560 8010-EXIT.
000570     EXIT.
000580*_________________________________________________________________________
000590
000600 8020-LOOK-FOR-COMPANY-RECORD.
000610
000620     MOVE "N" TO CT-FOUND-SWITCH
000630     MOVE 1   TO CT-COMPANY-SUB
000640
000650     PERFORM 8030-TEST-ONE-COMPANY-ENTRY
000660        UNTIL CT-COMPANY-FOUND
000670           OR CT-COMPANY-SUB > CT-COMPANY-COUNT.
000680
000690 8020-EXIT.
000700     EXIT.
000710*_________________________________________________________________________
000720
000730 8030-TEST-ONE-COMPANY-ENTRY.
000740
000750     IF CT-TABLE-COMPANY-ID (CT-COMPANY-SUB) = CT-SEARCH-COMPANY-ID
000760        MOVE "Y" TO CT-FOUND-SWITCH
000770     ELSE
000780        ADD 1 TO CT-COMPANY-SUB.
000790
000800 8030-EXIT.
000810     EXIT.
000820*_________________________________________________________________________
000830
000840 8040-LOOK-FOR-DUPLICATE-GST.
000850
000860*   2003-04-02  DKM  CR-2210  ADDED SO A SECOND COMPANY CANNOT
000870*               REGISTER UNDER A GST NUMBER ALREADY ON FILE.
000880
000890     MOVE "N" TO CT-GST-FOUND-SWITCH
000900     MOVE 1   TO CT-COMPANY-SUB
000910
000920     PERFORM 8050-TEST-ONE-GST-ENTRY
000930        UNTIL CT-GST-NUMBER-FOUND
000940           OR CT-COMPANY-SUB > CT-COMPANY-COUNT.
000950
000960 8040-EXIT.
000970     EXIT.
000980*_________________________________________________________________________
000990
001000 8050-TEST-ONE-GST-ENTRY.
001010
001020     IF CT-TABLE-GST-NUMBER (CT-COMPANY-SUB) NOT = CT-SEARCH-GST-NUMBER
001030        ADD 1 TO CT-COMPANY-SUB
001040     ELSE
001050        MOVE "Y" TO CT-GST-FOUND-SWITCH.
001060
001070 8050-EXIT.
001080     EXIT.
001090*_________________________________________________________________________
