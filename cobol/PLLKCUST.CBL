000100*-------------------------------------------------------------
000110*  PLLKCUST.CBL - CUSTOMER TABLE LOAD/LOOKUP PROCEDURE LIBRARY
000120*-------------------------------------------------------------
000130*  COPY AT THE BOTTOM OF THE PROCEDURE DIVISION.  REQUIRES
000140*  WSCUSTB.CBL IN WORKING-STORAGE.  8120 ALSO SETS THE
000150*  RIGHT/WRONG-COMPANY SWITCH SO A CALLER CAN TELL A CUSTOMER
000160*  THAT EXISTS BUT BELONGS TO SOMEBODY ELSE FROM ONE THAT
000170*  DOES NOT EXIST AT ALL.
000180*-------------------------------------------------------------
000190*  1994-07-05  LFB  ORIGINAL.
000200*-------------------------------------------------------------
000210
000220 8100-LOAD-CUSTOMER-TABLE.
000230
000240     MOVE ZERO TO CU-CUSTOMER-COUNT
000250     MOVE "N"  TO W-END-OF-CUSTOMER-FILE-SWITCH
000260     OPEN INPUT CUSTOMER-FILE
000270
000280     READ CUSTOMER-FILE
000290        AT END MOVE "Y" TO W-END-OF-CUSTOMER-FILE-SWITCH.
000300
000310     PERFORM 8110-LOAD-ONE-CUSTOMER
000320        UNTIL END-OF-CUSTOMER-FILE
000330           OR CU-CUSTOMER-COUNT = 5000.
000340
000350     CLOSE CUSTOMER-FILE.
000360
000370 8100-EXIT.
000380     EXIT.
000390*_________________________________________________________________________
000400
000410 8110-LOAD-ONE-CUSTOMER.
000420
000430     ADD 1 TO CU-CUSTOMER-COUNT
000440     MOVE CUSTOMER-ID        TO CU-TABLE-CUSTOMER-ID   (CU-CUSTOMER-COUNT)
000450     MOVE CUST-COMPANY-ID    TO CU-TABLE-COMPANY-ID    (CU-CUSTOMER-COUNT)
000460     MOVE CUSTOMER-NAME      TO CU-TABLE-CUSTOMER-NAME (CU-CUSTOMER-COUNT)
000470     MOVE CUST-EMAIL         TO CU-TABLE-CUST-EMAIL    (CU-CUSTOMER-COUNT)
000480     MOVE CUST-PHONE         TO CU-TABLE-CUST-PHONE    (CU-CUSTOMER-COUNT)
000490     MOVE PAYMENT-TERMS-DAYS TO CU-TABLE-PAYMENT-TERMS (CU-CUSTOMER-COUNT)
000500
000510     READ CUSTOMER-FILE
000520        AT END MOVE "Y" TO W-END-OF-CUSTOMER-FILE-SWITCH.
000530
000540 8110-EXIT.
000550     EXIT.
000560*_________________________________________________________________________
000570
000580 8120-LOOK-FOR-CUSTOMER-RECORD.
000590
000600     MOVE "N" TO CU-FOUND-SWITCH
000610     MOVE "N" TO CU-COMPANY-MATCH-SWITCH
000620     MOVE 1   TO CU-CUSTOMER-SUB
000630
000640     PERFORM 8130-TEST-ONE-CUSTOMER-ENTRY
000650        UNTIL CU-CUSTOMER-FOUND
000660           OR CU-CUSTOMER-SUB > CU-CUSTOMER-COUNT.
000670
000680 8120-EXIT.
000690     EXIT.
000700*_________________________________________________________________________
000710
000720 8130-TEST-ONE-CUSTOMER-ENTRY.
000730
000740     IF CU-TABLE-CUSTOMER-ID (CU-CUSTOMER-SUB) NOT = CU-SEARCH-CUSTOMER-ID
000750        ADD 1 TO CU-CUSTOMER-SUB
000760     ELSE
000770        MOVE "Y" TO CU-FOUND-SWITCH
000780        IF CU-TABLE-COMPANY-ID (CU-CUSTOMER-SUB) NOT =
000790                 CU-SEARCH-COMPANY-ID
000800           MOVE "Y" TO CU-COMPANY-MATCH-SWITCH.
000810
000820 8130-EXIT.
000830     EXIT.
000840*_________________________________________________________________________
