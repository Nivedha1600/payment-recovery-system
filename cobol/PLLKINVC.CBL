000100*-------------------------------------------------------------
000110*  PLLKINVC.CBL - INVOICE TABLE LOAD/LOOKUP PROCEDURE LIBRARY
000120*-------------------------------------------------------------
000130*  COPY AT THE BOTTOM OF THE PROCEDURE DIVISION.  REQUIRES
000140*  WSINVTB.CBL IN WORKING-STORAGE.  USED BY PAYMENT-POSTING
000150*  TO FIND THE INVOICE A REMITTANCE APPLIES TO.
000160*-------------------------------------------------------------
000170*  1994-08-11  LFB  ORIGINAL.
000180*-------------------------------------------------------------
000190
000200 8200-LOAD-INVOICE-TABLE.
000210
000220     MOVE ZERO TO IV-INVOICE-COUNT
000230     MOVE "N"  TO W-END-OF-INVOICE-FILE-SWITCH
000240     OPEN INPUT INVOICE-FILE
000250
000260     READ INVOICE-FILE
000270        AT END MOVE "Y" TO W-END-OF-INVOICE-FILE-SWITCH.
000280
000290     PERFORM 8210-LOAD-ONE-INVOICE
000300        UNTIL END-OF-INVOICE-FILE
000310           OR IV-INVOICE-COUNT = 5000.
000320
000330     CLOSE INVOICE-FILE.
000340
000350 8200-EXIT.
000360     EXIT.
000370*_________________________________________________________________________
000380
000390 8210-LOAD-ONE-INVOICE.
000400
000410     ADD 1 TO IV-INVOICE-COUNT
000420     MOVE INVOICE-ID       TO IV-TABLE-INVOICE-ID      (IV-INVOICE-COUNT)
000430     MOVE INV-COMPANY-ID   TO IV-TABLE-COMPANY-ID      (IV-INVOICE-COUNT)
000440     MOVE INV-CUSTOMER-ID  TO IV-TABLE-CUSTOMER-ID     (IV-INVOICE-COUNT)
000450     MOVE INVOICE-NUMBER   TO IV-TABLE-INVOICE-NUMBER  (IV-INVOICE-COUNT)
000460     MOVE INVOICE-DATE     TO IV-TABLE-INVOICE-DATE    (IV-INVOICE-COUNT)
000470     MOVE DUE-DATE         TO IV-TABLE-DUE-DATE        (IV-INVOICE-COUNT)
000480     MOVE INVOICE-AMOUNT   TO IV-TABLE-AMOUNT          (IV-INVOICE-COUNT)
000490     MOVE INVOICE-STATUS   TO IV-TABLE-STATUS          (IV-INVOICE-COUNT)
000500
000510     READ INVOICE-FILE
000520        AT END MOVE "Y" TO W-END-OF-INVOICE-FILE-SWITCH.
000530
000540 8210-EXIT.
000550     EXIT.
000560*_________________________________________________________________________
000570
000580 8220-LOOK-FOR-INVOICE-RECORD.
000590
000600     MOVE "N" TO IV-FOUND-SWITCH
000610     MOVE 1   TO IV-INVOICE-SUB
000620
000630     PERFORM 8230-TEST-ONE-INVOICE-ENTRY
000640        UNTIL IV-INVOICE-FOUND
000650           OR IV-INVOICE-SUB > IV-INVOICE-COUNT.
000660
000670 8220-EXIT.
000680     EXIT.
000690*_________________________________________________________________________
000700
000710 8230-TEST-ONE-INVOICE-ENTRY.
000720
000730     IF IV-TABLE-INVOICE-ID (IV-INVOICE-SUB) = IV-SEARCH-INVOICE-ID
000740        MOVE "Y" TO IV-FOUND-SWITCH
000750     ELSE
000760        ADD 1 TO IV-INVOICE-SUB.
000770
000780 8230-EXIT.
000790     EXIT.
000800*_________________________________________________________________________
