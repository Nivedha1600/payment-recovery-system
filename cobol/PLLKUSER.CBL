000100*-------------------------------------------------------------
000110*  PLLKUSER.CBL - USER TABLE LOAD/LOOKUP PROCEDURE LIBRARY
000120*-------------------------------------------------------------
000130*  COPY AT THE BOTTOM OF THE PROCEDURE DIVISION.  REQUIRES
000140*  WSUSRTB.CBL IN WORKING-STORAGE.  USED BY COMPANY-REGISTRATION
000150*  TO REJECT A DUPLICATE SIGN-ON NAME.
000160*-------------------------------------------------------------
000170*  1997-09-22  RTV  CR-0688  ORIGINAL.
000180*-------------------------------------------------------------
000190
000200 8300-LOAD-USER-TABLE.
000210
000220     MOVE ZERO TO UT-USER-COUNT
000230     MOVE "N"  TO W-END-OF-USER-FILE-SWITCH
000240     OPEN INPUT USER-FILE
000250
000260     READ USER-FILE
000270        AT END MOVE "Y" TO W-END-OF-USER-FILE-SWITCH.
000280
000290     PERFORM 8310-LOAD-ONE-USER
000300        UNTIL END-OF-USER-FILE
000310           OR UT-USER-COUNT = 5000.
000320
000330     CLOSE USER-FILE.
000340
000350 8300-EXIT.
000360     EXIT.
000370*_________________________________________________________________________
000380
000390 8310-LOAD-ONE-USER.
000400
000410     ADD 1 TO UT-USER-COUNT
000420     MOVE USER-ID          TO UT-TABLE-USER-ID     (UT-USER-COUNT)
000430     MOVE USER-COMPANY-ID  TO UT-TABLE-COMPANY-ID  (UT-USER-COUNT)
000440     MOVE USER-NAME        TO UT-TABLE-USER-NAME   (UT-USER-COUNT)
000450     MOVE USER-ROLE        TO UT-TABLE-USER-ROLE   (UT-USER-COUNT)
000460
000470     READ USER-FILE
000480        AT END MOVE "Y" TO W-END-OF-USER-FILE-SWITCH.
000490
000500 8310-EXIT.
000510     EXIT.
000520*_________________________________________________________________________
000530
000540 8320-LOOK-FOR-DUPLICATE-USERNAME.
000550
000560     MOVE "N" TO UT-FOUND-SWITCH
000570     MOVE 1   TO UT-USER-SUB
000580
000590     PERFORM 8330-TEST-ONE-USER-ENTRY
000600        UNTIL UT-USERNAME-FOUND
000610           OR UT-USER-SUB > UT-USER-COUNT.
000620
000630 8320-EXIT.
000640     EXIT.
000650*_________________________________________________________________________
000660
000670 8330-TEST-ONE-USER-ENTRY.
000680
000690     IF UT-TABLE-USER-NAME (UT-USER-SUB) NOT = UT-SEARCH-USER-NAME
000700        ADD 1 TO UT-USER-SUB
000710     ELSE
000720        MOVE "Y" TO UT-FOUND-SWITCH.
000730
000740 8330-EXIT.
000750     EXIT.
000760*_________________________________________________________________________
