000100*-------------------------------------------------------------
000110*  PLRPT.CBL - REPORT HEADING/PAGE-BREAK PROCEDURE LIBRARY
000120*-------------------------------------------------------------
000130*  COPY AT THE BOTTOM OF THE PROCEDURE DIVISION.  REQUIRES
000140*  WSRPT.CBL IN WORKING-STORAGE AND REPORT-FILE OPEN EXTEND.
000150*  MODELLED ON THE OLD DEDUCTIBLES-REPORT PAGE-BREAK LOGIC
000160*  AND PRINT-VENDOR-BY-NUMBER'S HEADING ROUTINE.
000170*-------------------------------------------------------------
000180*  1994-07-05  LFB  ORIGINAL.
000190*  1998-05-14  LFB  CR-0951  ADDED RP-PROGRAM-TITLE SO ONE
000200*              COPY OF THIS BOOK COULD SERVE ALL SIX BATCH
000210*              PROGRAMS INSTEAD OF EACH ONE OWNING ITS OWN
000220*              HEADING ROUTINE.
000230*-------------------------------------------------------------
000240
000250 9500-PRINT-HEADINGS.
000260
000270     ADD 1 TO RP-PAGE-NUMBER
000280     MOVE SPACES              TO RP-LINE
000290     MOVE RP-LINE             TO REPORT-RECORD
000300     WRITE REPORT-RECORD
000310
000320     MOVE RP-PAGE-NUMBER      TO RP-PAGE-NUMBER-ED
000330     MOVE SPACES              TO RP-LINE
000340     STRING RP-PROGRAM-TITLE DELIMITED BY SIZE
000350            "  RUN DATE: "    DELIMITED BY SIZE
000360            RP-RUN-DATE       DELIMITED BY SIZE
000370            "  PAGE "         DELIMITED BY SIZE
000380            RP-PAGE-NUMBER-ED DELIMITED BY SIZE
000390            INTO RP-LINE
000400     MOVE RP-LINE             TO REPORT-RECORD
000410     WRITE REPORT-RECORD
000420
000430     MOVE SPACES              TO RP-LINE
000440     MOVE RP-LINE             TO REPORT-RECORD
000450     WRITE REPORT-RECORD
000460
000470     MOVE 3                   TO RP-LINE-COUNT
000480     MOVE "N"                 TO RP-PAGE-FULL-SWITCH.
000490
000500 9500-EXIT.
000510     EXIT.
000520*_________________________________________________________________________
000530
000540 9520-FINALIZE-PAGE.
000550
000560     MOVE SPACES              TO RP-LINE
000570     MOVE RP-LINE             TO REPORT-RECORD
000580     WRITE REPORT-RECORD.
000590
000600 9520-EXIT.
000610     EXIT.
000620*_________________________________________________________________________
000630
000640 9540-WRITE-REPORT-LINE.
000650
000660     IF RP-PAGE-FULL
000670        PERFORM 9520-FINALIZE-PAGE
000680        PERFORM 9500-PRINT-HEADINGS.
000690
000700     MOVE RP-LINE              TO REPORT-RECORD
000710     WRITE REPORT-RECORD
000720     ADD 1 TO RP-LINE-COUNT
000730     IF RP-LINE-COUNT > 54
000740        MOVE "Y" TO RP-PAGE-FULL-SWITCH.
000750
000760 9540-EXIT.
000770     EXIT.
000780*_________________________________________________________________________
