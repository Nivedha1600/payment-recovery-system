000100*-------------------------------------------------------------
000110*  SLCOMPNY.CBL - SELECT CLAUSE FOR THE COMPANY MASTER
000120*-------------------------------------------------------------
000130*  1994-07-05  LFB  ORIGINAL, MODELLED ON THE OLD SLVND02.CBL
000140*              VENDOR-FILE SELECT - COMPANY IS THIS SYSTEM'S
000150*              TENANT MASTER, PLAYING THE VENDOR MASTER'S ROLE.
000160*-------------------------------------------------------------
000170 SELECT COMPANY-FILE
000180     ASSIGN TO "COMPANY-FILE"
000190     ORGANIZATION IS SEQUENTIAL.
