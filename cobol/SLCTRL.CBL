000100*-------------------------------------------------------------
000110*  SLCTRL.CBL - SELECT CLAUSE FOR THE CONTROL FILE
000120*-------------------------------------------------------------
000130*  SINGLE-RECORD FILE THAT HANDS OUT THE NEXT NUMBER FOR EACH
000140*  OF THE SYSTEM'S SEQUENTIALLY-ASSIGNED IDS.  MODELLED ON
000150*  THE OLD CONTROL-FILE THAT USED TO HOLD JUST THE LAST
000160*  VOUCHER NUMBER.
000170*-------------------------------------------------------------
000180*  1994-06-01  LFB  ORIGINAL.
000190*-------------------------------------------------------------
000200 SELECT CONTROL-FILE
000210     ASSIGN TO "CONTROL-FILE"
000220     ORGANIZATION IS INDEXED
000230     ACCESS MODE IS RANDOM
000240     RECORD KEY IS CTL-RECORD-KEY.
