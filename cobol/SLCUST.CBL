000100*-------------------------------------------------------------
000110*  SLCUST.CBL - SELECT CLAUSE FOR THE CUSTOMER MASTER
000120*-------------------------------------------------------------
000130*  1994-07-05  LFB  ORIGINAL.
000140*-------------------------------------------------------------
000150 SELECT CUSTOMER-FILE
000160     ASSIGN TO "CUSTOMER-FILE"
000170     ORGANIZATION IS SEQUENTIAL.
