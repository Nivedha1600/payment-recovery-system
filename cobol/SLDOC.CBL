000100*-------------------------------------------------------------
000110*  SLDOC.CBL - SELECT CLAUSE FOR THE ACCEPTED DOCUMENT FILE
000120*-------------------------------------------------------------
000130*  NOT CALLED OUT ON THE SHOP'S FORMAL FILE LIST - ADDED THE
000140*  SAME WAY THE OLD SYSTEM CARRIED WORK FILES THAT NEVER MADE
000150*  THE OFFICIAL RUN BOOK.  HOLDS DOCUMENTS ACCEPTED BY
000160*  DOCUMENT-CLASSIFICATION.
000170*-------------------------------------------------------------
000180*  1998-02-02  DKM  ORIGINAL.
000190*-------------------------------------------------------------
000200 SELECT DOCUMENT-FILE
000210     ASSIGN TO "DOCUMENT-FILE"
000220     ORGANIZATION IS SEQUENTIAL.
