000100*-------------------------------------------------------------
000110*  SLDTRAN.CBL - SELECT CLAUSE FOR THE INCOMING DOCUMENT
000120*  UPLOAD TRANSACTION FILE
000130*-------------------------------------------------------------
000140*  1998-02-02  DKM  ORIGINAL.
000150*-------------------------------------------------------------
000160 SELECT DOC-TRANS-FILE
000170     ASSIGN TO "DOC-TRANS-FILE"
000180     ORGANIZATION IS SEQUENTIAL.
