000100*-------------------------------------------------------------
000110*  SLINVC.CBL - SELECT CLAUSE FOR THE INVOICE MASTER (INPUT
000120*  SIDE - "OLD" MASTER GOING INTO A RUN).
000130*-------------------------------------------------------------
000140*  1994-07-05  LFB  ORIGINAL, MODELLED ON SLVOUCH.CBL - THE
000150*              INVOICE PLAYS THE VOUCHER'S ROLE IN THIS SHOP.
000160*-------------------------------------------------------------
000170 SELECT INVOICE-FILE
000180     ASSIGN TO "INVOICE-FILE"
000190     ORGANIZATION IS SEQUENTIAL.
