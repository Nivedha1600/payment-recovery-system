000100*-------------------------------------------------------------
000110*  SLITRAN.CBL - SELECT CLAUSE FOR THE INVOICE TRANSACTION
000120*  FILE (DRAFT-CREATE / EXTRACTED-DATA / CONFIRM)
000130*-------------------------------------------------------------
000140*  1994-07-05  LFB  ORIGINAL, MODELLED ON THE OLD VOUCHER
000150*              MAINTENANCE TRANSACTION IDEA.
000160*-------------------------------------------------------------
000170 SELECT INVOICE-TRANS-FILE
000180     ASSIGN TO "INVOICE-TRANS-FILE"
000190     ORGANIZATION IS SEQUENTIAL.
