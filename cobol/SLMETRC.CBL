000100*-------------------------------------------------------------
000110*  SLMETRC.CBL - SELECT CLAUSE FOR THE COMPANY METRICS FILE
000120*-------------------------------------------------------------
000130*  1997-01-20  RTV  ORIGINAL, MODELLED ON THE OLD DEDUCTIBLES
000140*              REPORT'S SORTED-OUTPUT IDEA - HERE THE OUTPUT
000150*              IS A DASHBOARD FEED INSTEAD OF A PRINT FILE.
000160*-------------------------------------------------------------
000170 SELECT METRICS-FILE
000180     ASSIGN TO "METRICS-FILE"
000190     ORGANIZATION IS SEQUENTIAL.
