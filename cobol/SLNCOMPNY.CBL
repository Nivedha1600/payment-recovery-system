000100*-------------------------------------------------------------
000110*  SLNCOMPNY.CBL - SELECT CLAUSE FOR THE NEW COMPANY MASTER
000120*-------------------------------------------------------------
000130*  1997-09-22  RTV  CR-0688  COMPANY-REGISTRATION BUILDS A
000140*              FRESH COMPANY MASTER EACH RUN (OLD MASTER +
000150*              REGISTRATION/APPROVAL TRANSACTIONS) THE SAME
000160*              WAY THE VOUCHER SYSTEM NEVER HAD TO BECAUSE
000170*              VOUCHERS WERE INDEXED - COMPANY-FILE IS PLAIN
000180*              SEQUENTIAL SO WE CARRY IT FORWARD OLD-TO-NEW.
000190*-------------------------------------------------------------
000200 SELECT NEW-COMPANY-FILE
000210     ASSIGN TO "NEW-COMPANY-FILE"
000220     ORGANIZATION IS SEQUENTIAL.
