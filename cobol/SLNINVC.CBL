000100*-------------------------------------------------------------
000110*  SLNINVC.CBL - SELECT CLAUSE FOR THE NEW INVOICE MASTER
000120*  (OUTPUT SIDE - WHAT THE RUN LEAVES BEHIND FOR THE NEXT ONE).
000130*-------------------------------------------------------------
000140*  1996-11-02  LFB  CR-0402  ORIGINAL - INVOICE-FILE IS PLAIN
000150*              SEQUENTIAL, SO INTAKE AND PAYMENT-POSTING CARRY
000160*              IT FORWARD OLD-MASTER-IN/NEW-MASTER-OUT LIKE THE
000170*              DEDUCTIBLES-REPORT WORK-FILE USED TO.
000180*-------------------------------------------------------------
000190 SELECT NEW-INVOICE-FILE
000200     ASSIGN TO "NEW-INVOICE-FILE"
000210     ORGANIZATION IS SEQUENTIAL.
