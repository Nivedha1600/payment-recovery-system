000100*-------------------------------------------------------------
000110*  SLPAYTR.CBL - SELECT CLAUSE FOR THE INCOMING PAYMENT
000120*  TRANSACTION FILE (CUSTOMER REMITTANCES TO BE POSTED).
000130*-------------------------------------------------------------
000140*  1994-08-11  LFB  ORIGINAL, MODELLED ON THE OLD VOUCHER
000150*              SELECTION-FOR-PAYMENT WORK FILE.
000160*-------------------------------------------------------------
000170 SELECT PAYMENT-TRANS-FILE
000180     ASSIGN TO "PAYMENT-TRANS-FILE"
000190     ORGANIZATION IS SEQUENTIAL.
