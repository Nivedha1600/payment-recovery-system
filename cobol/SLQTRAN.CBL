000100*-------------------------------------------------------------
000110*  SLQTRAN.CBL - SELECT CLAUSE FOR THE INVOICE LISTING/FILTER
000120*  REQUEST FILE
000130*-------------------------------------------------------------
000140*  1994-07-05  LFB  ORIGINAL, MODELLED ON THE OTHER TRANSACTION
000150*              SELECT CLAUSES (SLITRAN.CBL AND ITS KIN).
000160*-------------------------------------------------------------
000170 SELECT QUERY-TRANS-FILE
000180     ASSIGN TO "QUERY-TRANS-FILE"
000190     ORGANIZATION IS SEQUENTIAL.
