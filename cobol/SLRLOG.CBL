000100*-------------------------------------------------------------
000110*  SLRLOG.CBL - SELECT CLAUSE FOR THE REMINDER LOG
000120*-------------------------------------------------------------
000130*  1995-03-08  LFB  ORIGINAL.
000140*-------------------------------------------------------------
000150 SELECT REMINDER-LOG-FILE
000160     ASSIGN TO "REMINDER-LOG-FILE"
000170     ORGANIZATION IS SEQUENTIAL.
