000100*-------------------------------------------------------------
000110*  SLRPT.CBL - SELECT CLAUSE FOR THE BATCH RUN REPORT
000120*-------------------------------------------------------------
000130*  1994-07-05  LFB  ORIGINAL, MODELLED ON THE OLD
000140*              PRINT-VENDOR-BY-NUMBER/DEDUCTIBLES-REPORT
000150*              PRINT FILE.
000160*-------------------------------------------------------------
000170 SELECT REPORT-FILE
000180     ASSIGN TO "REPORT-FILE"
000190     ORGANIZATION IS LINE SEQUENTIAL.
