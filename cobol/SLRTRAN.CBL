000100*-------------------------------------------------------------
000110*  SLRTRAN.CBL - SELECT CLAUSE FOR THE REGISTRATION/APPROVAL
000120*  TRANSACTION FILE
000130*-------------------------------------------------------------
000140*  1997-09-22  RTV  CR-0688  ORIGINAL.
000150*-------------------------------------------------------------
000160 SELECT REG-TRANS-FILE
000170     ASSIGN TO "REG-TRANS-FILE"
000180     ORGANIZATION IS SEQUENTIAL.
