000100*-------------------------------------------------------------
000110*  SLSRTIV.CBL - WORK/SORT FILE SELECTS FOR REMINDER-PROCESSING
000120*-------------------------------------------------------------
000130*  SAME SORT-FILE/WORK-FILE PAIR THE OLD DEDUCTIBLES-REPORT
000140*  USED TO GET A VOUCHER FILE INTO PAID-DATE ORDER - HERE USED
000150*  TO GET THE INVOICE MASTER INTO ASCENDING DUE-DATE ORDER.
000160*-------------------------------------------------------------
000170*  2003-04-02  DKM  CR-2210  ORIGINAL.
000180*-------------------------------------------------------------
000190 SELECT WORK-FILE
000200     ASSIGN TO "work-file"
000210     ORGANIZATION IS SEQUENTIAL.
000220
000230 SELECT SORT-FILE
000240     ASSIGN TO "sort-file.tmp".
