000100*-------------------------------------------------------------
000110*  SLUSER.CBL - SELECT CLAUSE FOR THE COMPANY USER FILE
000120*-------------------------------------------------------------
000130*  ALSO NOT ON THE FORMAL FILE LIST.  COMPANY-REGISTRATION
000140*  NEEDS SOMEWHERE TO CHECK FOR A DUPLICATE USERNAME AND TO
000150*  LAY DOWN THE ACCOUNT-ROLE SIGN-ON RECORD THAT GOES WITH A
000160*  NEW COMPANY - CARRIED FORWARD OLD-TO-NEW LIKE COMPANY-FILE.
000170*-------------------------------------------------------------
000180*  1997-09-22  RTV  CR-0688  ORIGINAL.
000190*-------------------------------------------------------------
000200 SELECT USER-FILE
000210     ASSIGN TO "USER-FILE"
000220     ORGANIZATION IS SEQUENTIAL.
000230
000240 SELECT NEW-USER-FILE
000250     ASSIGN TO "NEW-USER-FILE"
000260     ORGANIZATION IS SEQUENTIAL.
