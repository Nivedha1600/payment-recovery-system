000100*-------------------------------------------------------------
000110*  WSCOMTB.CBL - COMPANY MASTER TABLE, IN-MEMORY
000120*-------------------------------------------------------------
000130*  COMPANY-FILE IS PLAIN SEQUENTIAL SO THERE IS NO RANDOM
000140*  READ; PROGRAMS THAT NEED TO VALIDATE A COMPANY-ID LOAD THE
000150*  WHOLE MASTER INTO THIS TABLE ONCE (8000-LOAD-COMPANY-TABLE
000160*  IN PLLKCOMP.CBL) AND SEARCH IT.  2000 ENTRIES COVERS THE
000170*  SHOP'S TENANT COUNT WITH ROOM TO GROW.
000180*-------------------------------------------------------------
000190*  1997-09-22  RTV  CR-0688  ORIGINAL.
000200*-------------------------------------------------------------
000210 01  CT-COMPANY-TABLE.
000220     05  CT-COMPANY-ENTRY OCCURS 2000 TIMES
000230                        INDEXED BY CT-COMPANY-IDX.
000240     10  CT-TABLE-COMPANY-ID     PIC 9(9).
000250     10  CT-TABLE-COMPANY-NAME   PIC X(40).
000260     10  CT-TABLE-GST-NUMBER     PIC X(20).
000270     10  CT-TABLE-IS-ACTIVE      PIC X(1).
000280         88  CT-TABLE-COMPANY-IS-ACTIVE   VALUE "Y".
000290     10  CT-TABLE-IS-APPROVED    PIC X(1).
000300         88  CT-TABLE-COMPANY-IS-APPROVED VALUE "Y".
000310     10  CT-TABLE-CONTACT-EMAIL  PIC X(40).
000320     10  CT-TABLE-CONTACT-PHONE  PIC X(15).
000330     10  FILLER                  PIC X(10).
000340
000350 77  CT-COMPANY-COUNT               PIC S9(5)  COMP.
000360 77  CT-COMPANY-SUB                 PIC S9(5)  COMP.
000370 77  CT-SEARCH-COMPANY-ID           PIC 9(9).
000380 77  CT-SEARCH-GST-NUMBER           PIC X(20).
000390
000400 01  CT-FOUND-SWITCH                PIC X.
000410     88  CT-COMPANY-FOUND               VALUE "Y".
000420     88  CT-COMPANY-NOT-FOUND           VALUE "N".
000430
000440 01  CT-GST-FOUND-SWITCH            PIC X.
000450     88  CT-GST-NUMBER-FOUND            VALUE "Y".
000460     88  CT-GST-NUMBER-NOT-FOUND        VALUE "N".
000470
000480 01  W-END-OF-COMPANY-FILE-SWITCH   PIC X.
000490     88  END-OF-COMPANY-FILE            VALUE "Y".
