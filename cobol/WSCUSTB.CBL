000100*-------------------------------------------------------------
000110*  WSCUSTB.CBL - CUSTOMER MASTER TABLE, IN-MEMORY
000120*-------------------------------------------------------------
000130*  SAME IDEA AS WSCOMTB.CBL BUT FOR CUSTOMER-FILE.  5000
000140*  ENTRIES.  THE "WRONG COMPANY" SWITCH LETS A CALLER TELL
000150*  "NOT ON FILE" APART FROM "ON FILE BUT NOT THIS COMPANY'S".
000160*-------------------------------------------------------------
000170*  1994-07-05  LFB  ORIGINAL.
000180*-------------------------------------------------------------
000190 01  CU-CUSTOMER-TABLE.
000200     05  CU-CUSTOMER-ENTRY OCCURS 5000 TIMES
000210                        INDEXED BY CU-CUSTOMER-IDX.
000220     10  CU-TABLE-CUSTOMER-ID    PIC 9(9).
000230     10  CU-TABLE-COMPANY-ID     PIC 9(9).
000240     10  CU-TABLE-CUSTOMER-NAME  PIC X(30).
000250     10  CU-TABLE-CUST-EMAIL     PIC X(40).
000260     10  CU-TABLE-CUST-PHONE     PIC X(15).
000270     10  CU-TABLE-PAYMENT-TERMS  PIC 9(3).
000280     10  FILLER                  PIC X(10).
000290
000300 77  CU-CUSTOMER-COUNT               PIC S9(5)  COMP.
000310 77  CU-CUSTOMER-SUB                 PIC S9(5)  COMP.
000320 77  CU-SEARCH-CUSTOMER-ID           PIC 9(9).
000330 77  CU-SEARCH-COMPANY-ID            PIC 9(9).
000340
000350 01  CU-FOUND-SWITCH                 PIC X.
000360     88  CU-CUSTOMER-FOUND               VALUE "Y".
000370     88  CU-CUSTOMER-NOT-FOUND           VALUE "N".
000380
000390 01  CU-COMPANY-MATCH-SWITCH         PIC X.
000400     88  CU-CUSTOMER-WRONG-COMPANY       VALUE "Y".
000410     88  CU-CUSTOMER-RIGHT-COMPANY       VALUE "N".
000420
000430 01  W-END-OF-CUSTOMER-FILE-SWITCH   PIC X.
000440     88  END-OF-CUSTOMER-FILE            VALUE "Y".
