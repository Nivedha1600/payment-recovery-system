000100*-------------------------------------------------------------
000110*  WSDATEB.CBL
000120*-------------------------------------------------------------
000130*  SHARED WORKING-STORAGE FOR DATE ARITHMETIC AND THE
000140*  RECOVERED-THIS-MONTH WINDOW TEST.  COPY THIS BOOK INTO
000150*  WORKING-STORAGE SECTION AHEAD OF ANY PARAGRAPHS COPIED
000160*  FROM PLDATED.CBL.
000170*-------------------------------------------------------------
000180*  1994-06-14  LFB  ORIGINAL - LIFTED THE CCYY/MM/DD BREAKDOWN
000190*              OUT OF WSDATE.CBL SO IT COULD BE SHARED BY THE
000200*              BATCH PROGRAMS INSTEAD OF THE SCREEN PROGRAMS.
000210*  1999-01-08  RTV  Y2K-114  ADDED WB-PROC-MONTH-START/END-EXCL
000220*              FOR THE RECOVERED-THIS-MONTH TEST.
000230*-------------------------------------------------------------
000240 01 WB-WORK-DATE-8                 PIC 9(8).
000250 01 WB-WORK-DATE-8-R REDEFINES WB-WORK-DATE-8.
000260     05 WB-WORK-CCYY                PIC 9(4).
000270     05 WB-WORK-MM                  PIC 9(2).
000280     05 WB-WORK-DD                  PIC 9(2).
000290
000300*  FIRST DAY OF THE PROCESSING MONTH (INCLUSIVE LOWER BOUND).
000310 01 WB-PROC-MONTH-START            PIC 9(8).
000320 01 WB-PROC-MONTH-START-R REDEFINES WB-PROC-MONTH-START.
000330     05 WB-PMS-CCYY                 PIC 9(4).
000340     05 WB-PMS-MM                   PIC 9(2).
000350     05 WB-PMS-DD                   PIC 9(2).
000360
000370*  FIRST DAY OF THE FOLLOWING MONTH (EXCLUSIVE UPPER BOUND).
000380 01 WB-PROC-MONTH-END-EXCL         PIC 9(8).
000390 01 WB-PROC-MONTH-END-EXCL-R REDEFINES WB-PROC-MONTH-END-EXCL.
000400     05 WB-PME-CCYY                 PIC 9(4).
000410     05 WB-PME-MM                   PIC 9(2).
000420     05 WB-PME-DD                   PIC 9(2).
000430
000440 77 WB-INTEGER-DATE-1              PIC S9(9)  COMP.
000450 77 WB-INTEGER-DATE-2              PIC S9(9)  COMP.
000460 77 WB-DAYS-OVERDUE                PIC S9(6)  COMP.
000470
000480*-------------------------------------------------------------
000490*  INTERFACE FIELDS FOR THE PARAGRAPHS IN PLDATED.CBL.
000500*  MOVE INTO THE "PLD-" FIELDS, PERFORM THE PARAGRAPH, THEN
000510*  PICK THE ANSWER UP FROM THE MATCHING RESULT FIELD.
000520*-------------------------------------------------------------
000530 77 PLD-BASE-DATE                  PIC 9(8).
000540 77 PLD-DAYS-TO-ADD                PIC S9(5)  COMP.
000550 77 PLD-RESULT-DATE                PIC 9(8).
000560 77 PLD-EARLY-DATE                 PIC 9(8).
000570 77 PLD-LATE-DATE                  PIC 9(8).
000580
000590*-------------------------------------------------------------
000600*  FIELDS SHARED WITH PLCTRL.CBL - CTL-ASSIGNED-NUMBER HOLDS
000610*  THE NUMBER JUST ASSIGNED OUT OF CONTROL-RECORD; THE TWO
000620*  SWITCHES BELOW FLAG A BAD OPEN/READ OR REWRITE OF IT.
000630*-------------------------------------------------------------
000640 77 CTL-ASSIGNED-NUMBER            PIC 9(9).
000650
000660 01 W-ERROR-READING-CTRL-FILE      PIC X.
000670     88 ERROR-READING-CTRL-FILE         VALUE "Y".
000680
000690 01 W-ERROR-WRITING-CTRL-FILE      PIC X.
000700     88 ERROR-WRITING-CTRL-FILE         VALUE "Y".
