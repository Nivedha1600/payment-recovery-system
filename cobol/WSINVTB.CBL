000100*-------------------------------------------------------------
000110*  WSINVTB.CBL - INVOICE MASTER TABLE, IN-MEMORY
000120*-------------------------------------------------------------
000130*  USED BY PAYMENT-POSTING TO FIND THE INVOICE A REMITTANCE
000140*  APPLIES TO WITHOUT AN INDEXED FILE.  5000 ENTRIES.
000150*-------------------------------------------------------------
000160*  1994-08-11  LFB  ORIGINAL.
000170*  1996-11-02  LFB  CR-0402  ADDED IV-TABLE-STATUS AND ITS
000180*              88-LEVELS WHEN INVOICE-STATUS GREW BEYOND A
000190*              SIMPLE PAID FLAG.
000200*-------------------------------------------------------------
000210 01  IV-INVOICE-TABLE.
000220     05  IV-INVOICE-ENTRY OCCURS 5000 TIMES
000230                        INDEXED BY IV-INVOICE-IDX.
000240     10  IV-TABLE-INVOICE-ID     PIC 9(9).
000250     10  IV-TABLE-COMPANY-ID     PIC 9(9).
000260     10  IV-TABLE-CUSTOMER-ID    PIC 9(9).
000270     10  IV-TABLE-INVOICE-NUMBER PIC X(20).
000280     10  IV-TABLE-INVOICE-DATE   PIC 9(8).
000290     10  IV-TABLE-DUE-DATE       PIC 9(8).
000300     10  IV-TABLE-AMOUNT         PIC S9(11)V99.
000310     10  IV-TABLE-STATUS         PIC X(8).
000320         88  IV-TABLE-IS-DRAFT       VALUE "DRAFT".
000330         88  IV-TABLE-IS-PENDING     VALUE "PENDING".
000340         88  IV-TABLE-IS-PARTIAL     VALUE "PARTIAL".
000350         88  IV-TABLE-IS-PAID        VALUE "PAID".
000360     10  FILLER                  PIC X(10).
000370
000380 77  IV-INVOICE-COUNT                PIC S9(5)  COMP.
000390 77  IV-INVOICE-SUB                  PIC S9(5)  COMP.
000400 77  IV-SEARCH-INVOICE-ID            PIC 9(9).
000410
000420 01  IV-FOUND-SWITCH                 PIC X.
000430     88  IV-INVOICE-FOUND                VALUE "Y".
000440     88  IV-INVOICE-NOT-FOUND            VALUE "N".
000450
000460 01  W-END-OF-INVOICE-FILE-SWITCH    PIC X.
000470     88  END-OF-INVOICE-FILE             VALUE "Y".
