000100*-------------------------------------------------------------
000110*  WSMETTB.CBL - PER-COMPANY METRICS ACCUMULATOR TABLE
000120*-------------------------------------------------------------
000130*  RUNS PARALLEL TO CT-COMPANY-TABLE (WSCOMTB.CBL) - ENTRY N
000140*  HERE ACCUMULATES THE METRICS FOR THE COMPANY IN ENTRY N OF
000150*  CT-COMPANY-TABLE.  ALWAYS SUBSCRIPT BOTH TABLES WITH THE
000160*  SAME CT-COMPANY-SUB VALUE.
000170*-------------------------------------------------------------
000180*  1997-01-20  RTV  ORIGINAL.
000190*-------------------------------------------------------------
000200 01  CM-METRICS-TABLE.
000210     05  CM-METRICS-ENTRY OCCURS 2000 TIMES.
000220     10  CM-PENDING-COUNT        PIC S9(7)   COMP.
000230     10  CM-PENDING-AMOUNT       PIC S9(13)V99.
000240     10  CM-PAID-COUNT           PIC S9(7)   COMP.
000250     10  CM-OVERDUE-COUNT        PIC S9(7)   COMP.
000260     10  CM-OVERDUE-AMOUNT       PIC S9(13)V99.
000270     10  CM-RECOVERED-AMOUNT     PIC S9(13)V99.
000280     10  FILLER                  PIC X(10).
000290
000300 77  CM-METRICS-SUB                 PIC S9(5)  COMP.
