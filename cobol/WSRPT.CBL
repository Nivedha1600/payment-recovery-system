000100*-------------------------------------------------------------
000110*  WSRPT.CBL - REPORT-WRITING INTERFACE FIELDS SHARED WITH
000120*  PLRPT.CBL
000130*-------------------------------------------------------------
000140*  MODELLED ON PRINT-VENDOR-BY-NUMBER'S PAGE-BREAK LOGIC AND
000150*  DEDUCTIBLES-REPORT'S HEADING ROUTINE.
000160*-------------------------------------------------------------
000170*  1994-07-05  LFB  ORIGINAL.
000180*-------------------------------------------------------------
000190 01  RP-LINE                     PIC X(128).
000200
000210 77  RP-PAGE-NUMBER              PIC S9(5)  COMP.
000220 77  RP-LINE-COUNT                PIC S9(5)  COMP.
000230
000240 01  RP-PAGE-FULL-SWITCH          PIC X.
000250     88  RP-PAGE-FULL                 VALUE "Y".
000260     88  RP-PAGE-NOT-FULL              VALUE "N".
000270
000280 01  RP-RUN-DATE                  PIC 9(8).
000290 01  RP-PROGRAM-TITLE             PIC X(40).
000300
000310*  EDITED WORK FIELDS - COMP ITEMS CANNOT BE STRUNG DIRECTLY
000320*  INTO A PRINT LINE, SO EACH ONE GETS A DISPLAY PICTURE HERE.
000330 01  RP-PAGE-NUMBER-ED            PIC ZZZZ9.
000340 01  RP-COUNT-ED                  PIC ZZZZZZ9.
