000100*-------------------------------------------------------------
000110*  WSUSRTB.CBL - COMPANY USER TABLE, IN-MEMORY
000120*-------------------------------------------------------------
000130*  USER-FILE IS PLAIN SEQUENTIAL.  COMPANY-REGISTRATION LOADS
000140*  IT WHOLE ONCE (8300-LOAD-USER-TABLE IN PLLKUSER.CBL) AND
000150*  SEARCHES IT TO REJECT A DUPLICATE SIGN-ON NAME BEFORE A NEW
000160*  ACCOUNT USER IS WRITTEN.  5000 ENTRIES.
000170*-------------------------------------------------------------
000180*  1997-09-22  RTV  CR-0688  ORIGINAL.
000190*-------------------------------------------------------------
000200 01  UT-USER-TABLE.
000210     05  UT-USER-ENTRY OCCURS 5000 TIMES
000220                        INDEXED BY UT-USER-IDX.
000230     10  UT-TABLE-USER-ID        PIC 9(9).
000240     10  UT-TABLE-COMPANY-ID     PIC 9(9).
000250     10  UT-TABLE-USER-NAME      PIC X(20).
000260     10  UT-TABLE-USER-ROLE      PIC X(10).
000270     10  FILLER                  PIC X(10).
000280
000290 77  UT-USER-COUNT                  PIC S9(5)  COMP.
000300 77  UT-USER-SUB                    PIC S9(5)  COMP.
000310 77  UT-SEARCH-USER-NAME            PIC X(20).
000320
000330 01  UT-FOUND-SWITCH                PIC X.
000340     88  UT-USERNAME-FOUND              VALUE "Y".
000350     88  UT-USERNAME-NOT-FOUND          VALUE "N".
000360
000370 01  W-END-OF-USER-FILE-SWITCH      PIC X.
000380     88  END-OF-USER-FILE               VALUE "Y".
