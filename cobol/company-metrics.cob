000100*-------------------------------------------------------------
000110*  COMPANY-METRICS
000120*-------------------------------------------------------------
000130*  BUILDS THE PER-COMPANY DASHBOARD/RECOVERY FIGURES - PENDING
000140*  AND OVERDUE COUNTS AND AMOUNTS, PAID COUNT, AND MONEY
000150*  RECOVERED IN THE CURRENT PROCESSING MONTH.  INVOICE-FILE IS
000160*  ALREADY IN COMPANY-ID THEN INVOICE-ID ORDER SO THE INVOICE
000170*  PASS IS A STRAIGHT CONTROL-BREAK READ; NO SORT STEP NEEDED.
000180*-------------------------------------------------------------
000190*  1994-11-08  RTV  ORIGINAL.
000200*  1998-05-14  LFB  CR-0951  MOVED HEADING/PAGE-BREAK CODE OUT
000210*              TO PLRPT.CBL.
000220*  1998-11-30  RTV  Y2K-098  DATE COMPARISONS NOW GO THROUGH
000230*              INTEGER-OF-DATE VIA PLDATED.CBL.
000240*  1999-01-08  RTV  Y2K-114  ADDED THE PROCESSING-MONTH WINDOW
000250*              TEST (9740-COMPUTE-MONTH-WINDOW) FOR RECOVERED-
000260*              THIS-MONTH - THE OLD CCYY/MM COMPARE ROLLED OVER
000270*              WRONG AT A DECEMBER RUN.
000280*  2003-04-02  DKM  CR-2210  RECOVERED-THIS-MONTH NOW JOINS
000290*              PAYMENT-TRANS-FILE AGAINST THE INVOICE TABLE
000300*              INSTEAD OF TRUSTING A STALE PAID-DATE ON THE
000310*              INVOICE MASTER ITSELF.
000320*  2004-09-13  DKM  CR-2384  BRANCH MANAGERS COMPLAINED THE
000330*              REPORT-FILE LINE ONLY SHOWED PEND-AMT WHILE THE
000340*              METRICS-FILE RECORD CARRIED ALL SIX DASHBOARD
000350*              FIGURES.  0910/0920 NOW PRINT PENDING, OVERDUE
000360*              AND PAID COUNTS, PENDING AND OVERDUE AMOUNTS,
000370*              AND THE RECOVERED-THIS-MONTH AMOUNT ON BOTH THE
000380*              PER-COMPANY LINE AND THE GRAND TOTAL LINE.
000390*-------------------------------------------------------------
000400*-------------------------------------------------------------
000410*  STANDARD SIX-PARAGRAPH HEADER PER THE GROUP PROCEDURE
000420*  MANUAL - AUTHOR/INSTALLATION/DATE-WRITTEN/DATE-COMPILED/
000430*  SECURITY ARE FILLED IN ON EVERY PROGRAM WE SHIP, WHETHER
000440*  THE COMPILER CARES OR NOT; AUDIT HAS ASKED FOR THEM MORE
000450*  THAN ONCE OVER THE YEARS.
000460*-------------------------------------------------------------
000470 IDENTIFICATION DIVISION.
000480 PROGRAM-ID. company-metrics.
000490 AUTHOR. R T VUONG.
000500 INSTALLATION. RECEIVABLES SYSTEMS GROUP.
000510 DATE-WRITTEN. 1994-11-08.
000520 DATE-COMPILED.
000530 SECURITY. COMPANY CONFIDENTIAL - RECEIVABLES SYSTEMS GROUP.
000540
000550*-------------------------------------------------------------
000560*  C01/UPSI-0 CARRIED FORWARD FROM THE OLD PRINT-VENDOR-BY-
000570*  NUMBER JOB DECK - UPSI-0 IS SET ON A RERUN SO THE OPERATOR
000580*  CAN TELL A RERUN LISTING FROM AN ORIGINAL ONE AT A GLANCE.
000590*-------------------------------------------------------------
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630*  TOP-OF-FORM WIRES C01 (THE CARRIAGE-CONTROL CHANNEL PUNCHED
000640*  INTO THE FORMS) TO PLRPT.CBL'S PAGE-BREAK TEST.
000650     C01 IS TOP-OF-FORM
000660     UPSI-0 IS W-RERUN-SWITCH.
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700
000710*  INVOICE-FILE - THE COMPANY BOOK THIS PROGRAM SCORES.
000720     COPY "SLINVC.CBL".
000730*  PAYMENT-TRANS-FILE - FEEDS THE RECOVERED-THIS-MONTH FIGURE.
000740     COPY "SLPAYTR.CBL".
000750*  COMPANY-FILE - LOADED WHOLE INTO WSCOMTB.CBL AT 8000-LOAD-
000760*  COMPANY-TABLE TIME; NEVER READ RECORD-BY-RECORD AGAIN.
000770     COPY "SLCOMPNY.CBL".
000780*  METRICS-FILE - THIS PROGRAM'S OWN OUTPUT, ONE ROW PER
000790*  COMPANY PLUS THE GRAND-TOTAL ROW.
000800     COPY "SLMETRC.CBL".
000810*  REPORT-FILE - THE 132-COLUMN HARDCOPY DASHBOARD LISTING.
000820     COPY "SLRPT.CBL".
000830
000840*-------------------------------------------------------------
000850*  FILE SECTION RECORD LAYOUTS ARE ALL IN COPYBOOKS - SEE THE
000860*  FDxxx MEMBER FOR EACH FILE'S FIELD-BY-FIELD BREAKOUT.
000870*-------------------------------------------------------------
000880 DATA DIVISION.
000890 FILE SECTION.
000900
000910     COPY "FDINVC.CBL".
000920     COPY "FDPAYTR.CBL".
000930     COPY "FDCOMPNY.CBL".
000940     COPY "FDMETRC.CBL".
000950     COPY "FDRPT.CBL".
000960
000970*-------------------------------------------------------------
000980*  WSDATEB.CBL - DATE WORK AREA (ALSO WHERE THE THREE REDEFINES
000990*  FOR THIS PROGRAM LIVE, SEE THAT MEMBER).  WSCOMTB.CBL - THE
001000*  IN-MEMORY COMPANY TABLE.  WSINVTB.CBL - THE IN-MEMORY
001010*  INVOICE TABLE BUILT FRESH EACH RUN BY THE PAYMENT PASS.
001020*  WSMETTB.CBL - THE PER-COMPANY METRICS ACCUMULATOR TABLE,
001030*  SUBSCRIPTED IN STEP WITH THE COMPANY TABLE.  WSRPT.CBL - THE
001040*  SHARED REPORT-FILE PRINT LINE AND PAGE-BREAK FIELDS.
001050*-------------------------------------------------------------
001060 WORKING-STORAGE SECTION.
001070
001080     COPY "WSDATEB.CBL".
001090     COPY "WSCOMTB.CBL".
001100     COPY "WSINVTB.CBL".
001110     COPY "WSMETTB.CBL".
001120     COPY "WSRPT.CBL".
001130
001140*  END-OF-FILE SWITCHES FOR THE TWO SEQUENTIAL PASSES - ONE
001150*  PER FILE SINCE BOTH FILES ARE OPEN AT DIFFERENT TIMES BUT
001160*  THE PROGRAM ONLY EVER HAS ONE OF THEM ACTIVE AT ONCE.
001170 01  W-END-OF-INVOICE-PASS-SWITCH   PIC X.
001180     88  END-OF-INVOICE-PASS            VALUE "Y".
001190
001200*  W-END-OF-PAYMENT-PASS-SWITCH MIRRORS THE INVOICE SWITCH
001210*  ABOVE FOR THE SECOND PASS - KEPT SEPARATE RATHER THAN
001220*  REUSED SO A FUTURE CHANGE THAT NEEDS BOTH PASSES OPEN AT
001230*  THE SAME TIME (UNLIKELY, BUT SEEN ELSEWHERE IN THE SUITE)
001240*  WOULD NOT HAVE TO GO FIND AND SPLIT A SHARED SWITCH FIRST.
001250 01  W-END-OF-PAYMENT-PASS-SWITCH   PIC X.
001260     88  END-OF-PAYMENT-PASS            VALUE "Y".
001270
001280*  EDITED WORK FIELDS FOR THE REPORT-FILE DETAIL LINE - SEE
001290*  0910/0920 BELOW.  COMP FIELDS CANNOT BE STRUNG DIRECTLY INTO
001300*  A PRINT LINE, HENCE ONE ZERO-SUPPRESSED PICTURE PER COUNT
001310*  AND ONE SIGNED-EDITED PICTURE PER MONEY FIGURE.
001320 01  W-COUNT-ED                     PIC ZZZZZZ9.
001330 01  W-PEND-COUNT-ED                PIC ZZZZZZ9.
001340 01  W-PEND-AMT-ED                  PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
001350 01  W-OVERDUE-COUNT-ED             PIC ZZZZZZ9.
001360 01  W-OVERDUE-AMT-ED               PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
001370 01  W-PAID-COUNT-ED                PIC ZZZZZZ9.
001380 01  W-RECOVERED-AMT-ED             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
001390
001400*  ROLLS UP EVERY CM-xxx ENTRY IN WSMETTB.CBL AS 0910 WALKS
001410*  THE TABLE, SO 0920 CAN WRITE THE GRAND-TOTAL ROW WITHOUT RE-
001420*  ADDING THE WHOLE TABLE A SECOND TIME.  ZEROED ONCE PER RUN
001430*  IN 0900-TERMINATE, NEVER TOUCHED BEFORE THAT.
001440 01  W-GRAND-TOTALS.
001450*  THE TRAILING FILLER PAD BELOW HOLDS THE GROUP TO A ROUND
001460*  BYTE COUNT - HOUSE HABIT ON EVERY 01-LEVEL GROUP, WHETHER
001470*  THE GROUP IS EVER WRITTEN TO A FILE OR NOT.
001480     05  GT-PENDING-COUNT           PIC S9(7)   COMP.
001490     05  GT-PENDING-AMOUNT          PIC S9(13)V99.
001500     05  GT-PAID-COUNT              PIC S9(7)   COMP.
001510     05  GT-OVERDUE-COUNT           PIC S9(7)   COMP.
001520     05  GT-OVERDUE-AMOUNT          PIC S9(13)V99.
001530     05  GT-RECOVERED-AMOUNT        PIC S9(13)V99.
001540     05  FILLER                     PIC X(1).
001550
001560 PROCEDURE DIVISION.
001570
001580*-------------------------------------------------------------
001590*  THREE PASSES OVER THE COMPANY BOOK.  PASS ONE WALKS THE
001600*  INVOICE MASTER (ALREADY IN COMPANY-ID/INVOICE-ID SEQUENCE SO
001610*  NO SORT STEP IS NEEDED HERE) AND BUILDS THE PENDING/OVERDUE
001620*  FIGURES INTO THE WSMETTB.CBL TABLE.  PASS TWO WALKS THE
001630*  PAYMENT TRANSACTIONS AND ADDS WHATEVER GOT PAID THIS MONTH
001640*  INTO THE RECOVERED BUCKET.  PASS THREE (0900-TERMINATE) THEN
001650*  FLATTENS THE TABLE OUT TO METRICS-FILE AND THE REPORT-FILE
001660*  DASHBOARD LISTING.  KEEP THE THREE PASSES IN THIS ORDER - THE
001670*  RECOVERED-THIS-MONTH FIGURE DEPENDS ON THE INVOICE TABLE
001680*  BUILT DURING PASS TWO ALREADY HOLDING EVERY COMPANY-ID, SO
001690*  PASS ONE CANNOT BE SKIPPED OR MOVED AFTER PASS TWO.
001700*-------------------------------------------------------------
001710 0100-MAIN-CONTROL.
001720
001730     PERFORM 0200-INITIALIZE          THRU 0200-EXIT.
001740     PERFORM 0300-ACCUMULATE-INVOICES THRU 0300-EXIT.
001750     PERFORM 0400-ACCUMULATE-PAYMENTS THRU 0400-EXIT.
001760     PERFORM 0900-TERMINATE           THRU 0900-EXIT.
001770
001780     STOP RUN.
001790*  STOP RUN ENDS THE JOB STEP CLEANLY - NO SORT RETURN CODE TO
001800*  CHECK, NO SUBSEQUENT STEP DEPENDS ON A CONDITION CODE FROM
001810*  THIS PROGRAM OTHER THAN NORMAL COMPLETION.
001820*_________________________________________________________________________
001830
001840*-------------------------------------------------------------
001850*  LOADS THE COMPANY TABLE (PLLKCOMP.CBL) SO 8020-LOOK-FOR-
001860*  COMPANY-RECORD HAS SOMETHING TO SEARCH, ZEROES THE PARALLEL
001870*  METRICS ACCUMULATOR TABLE, OPENS THE REPORT-FILE FOR EXTEND
001880*  (THIS RUN SHARES THE PRINT FILE WITH WHATEVER ELSE RAN
001890*  EARLIER IN THE NIGHT CYCLE, SO WE APPEND RATHER THAN
001900*  OVERWRITE), AND WORKS OUT THE PROCESSING-MONTH WINDOW USED
001910*  BY 0410-ACCUMULATE-ONE-PAYMENT TO DECIDE "THIS MONTH".
001920*-------------------------------------------------------------
001930 0200-INITIALIZE.
001940
001950*  ONE-TIME LOAD FOR THE WHOLE RUN - COMPANY-FILE IS SMALL
001960*  ENOUGH TO SIT IN WORKING-STORAGE, UNLIKE INVOICE-FILE.
001970     PERFORM 8000-LOAD-COMPANY-TABLE THRU 8000-EXIT.
001980     PERFORM 8500-ZERO-METRICS-TABLE THRU 8500-EXIT.
001990
002000*  EXTEND, NOT OUTPUT - THIS PROGRAM RUNS AFTER THE POSTING
002010*  JOBS IN THE NIGHT CYCLE AND ITS LISTING GOES ON THE SAME
002020*  PRINT FILE AS EVERYTHING ELSE THAT RAN BEFORE IT.
002030     OPEN EXTEND REPORT-FILE
002040
002050*  YYYYMMDD, NOT THE OLDER SIX-DIGIT MMDDYY FORMAT - PART OF
002060*  THE Y2K-098 CLEANUP, SEE THE CHANGE LOG.
002070     ACCEPT WB-WORK-DATE-8 FROM DATE YYYYMMDD
002080*  PLD-BASE-DATE IS THE SHARED INPUT FIELD PLDATED.CBL EXPECTS -
002090*  EVERY DATE ROUTINE IN THIS SUITE WORKS OFF IT.
002100     MOVE WB-WORK-DATE-8 TO PLD-BASE-DATE
002110*  SETS WB-PROC-MONTH-START/WB-PROC-MONTH-END-EXCL ONCE PER
002120*  RUN FOR 0410 TO TEST AGAINST BELOW.
002130     PERFORM 9740-COMPUTE-MONTH-WINDOW THRU 9740-EXIT
002140
002150*  RUN DATE COMES FROM THE SYSTEM CLOCK, NOT A PARAMETER CARD -
002160*  THIS PROGRAM HAS NO TRANSACTION INPUT OF ITS OWN TO CARRY A
002170*  RUN DATE, SO IT ASKS THE OPERATING SYSTEM DIRECTLY.
002180     MOVE "COMPANY-METRICS - DASHBOARD RUN" TO RP-PROGRAM-TITLE
002190     MOVE WB-WORK-DATE-8                    TO RP-RUN-DATE
002200*  HEADINGS GO OUT ONCE HERE; PLRPT.CBL REPRINTS THEM ON ITS
002210*  OWN WHENEVER RP-LINE-COUNT HITS THE PAGE-FULL THRESHOLD.
002220     PERFORM 9500-PRINT-HEADINGS      THRU 9500-EXIT.
002230
002240 0200-EXIT.
002250     EXIT.
002260*_________________________________________________________________________
002270
002280*-------------------------------------------------------------
002290*  CM-METRICS-SUB RIDES THE SAME COMPANY TABLE SUBSCRIPT RANGE
002300*  AS CT-COMPANY-SUB (BOTH ARE 1 THRU CT-COMPANY-COUNT) SO THE
002310*  ACCUMULATOR ENTRY FOR A GIVEN COMPANY ROW ALWAYS LINES UP
002320*  WITH THE COMPANY-TABLE ROW OF THE SAME SUBSCRIPT VALUE.  IF
002330*  THAT EVER STOPS BEING TRUE (SAY, SOMEONE RE-SORTS THE COMPANY
002340*  TABLE BY NAME INSTEAD OF ID) THIS WHOLE PROGRAM STARTS
002350*  PRINTING GARBAGE FIGURES AGAINST THE WRONG COMPANY.
002360*-------------------------------------------------------------
002370 8500-ZERO-METRICS-TABLE.
002380
002390*  WALK THE WHOLE TABLE ONCE, TOP TO BOTTOM, RESETTING EVERY
002400*  ENTRY - CM-METRICS-SUB IS LEFT SITTING ONE PAST THE END
002410*  WHEN THIS LOOP FINISHES, WHICH IS FINE SINCE 0900-TERMINATE
002420*  RESETS IT TO 1 AGAIN BEFORE THE OUTPUT LOOP RUNS.
002430     MOVE 1 TO CM-METRICS-SUB
002440     PERFORM 8510-ZERO-ONE-ENTRY
002450        UNTIL CM-METRICS-SUB > CT-COMPANY-COUNT.
002460
002470 8500-EXIT.
002480     EXIT.
002490*_________________________________________________________________________
002500
002510*  CALLED ONCE PER COMPANY, EARLY, BEFORE EITHER PASS RUNS -
002520*  WITHOUT THIS THE TABLE WOULD START WITH WHATEVER GARBAGE WAS
002530*  LEFT IN WORKING-STORAGE BY THE LAST PROGRAM THE REGION RAN.
002540 8510-ZERO-ONE-ENTRY.
002550
002560     MOVE ZERO TO CM-PENDING-COUNT    (CM-METRICS-SUB)
002570                  CM-PENDING-AMOUNT   (CM-METRICS-SUB)
002580                  CM-PAID-COUNT       (CM-METRICS-SUB)
002590                  CM-OVERDUE-COUNT    (CM-METRICS-SUB)
002600                  CM-OVERDUE-AMOUNT   (CM-METRICS-SUB)
002610                  CM-RECOVERED-AMOUNT (CM-METRICS-SUB)
002620*  ADVANCE TO THE NEXT COMPANY - DONE LAST SO EVERY MOVE/ADD/
002630*  STRING ABOVE STILL REFERS TO THE COMPANY JUST WRITTEN.
002640     ADD 1 TO CM-METRICS-SUB.
002650
002660 8510-EXIT.
002670     EXIT.
002680*_________________________________________________________________________
002690
002700*-------------------------------------------------------------
002710*  INVOICE-FILE PASS.  STRAIGHT READ-UNTIL-END, NO CONTROL
002720*  BREAK LOGIC NEEDED BECAUSE EVERY INVOICE CARRIES ITS OWN
002730*  COMPANY-ID AND WE LOOK THE COMPANY UP BY KEY EACH TIME
002740*  (8020-LOOK-FOR-COMPANY-RECORD) RATHER THAN RELYING ON THE
002750*  FILE BEING GROUPED BY COMPANY.  A LITTLE SLOWER THAN A TRUE
002760*  CONTROL BREAK WOULD BE, BUT SAFE AGAINST A BAD SORT ORDER ON
002770*  THE INPUT EXTRACT, WHICH BURNED US ONCE ON THE OLD REPORT.
002780*-------------------------------------------------------------
002790 0300-ACCUMULATE-INVOICES.
002800
002810*  INVOICE-FILE IS OPENED, READ TO EXHAUSTION AND CLOSED AGAIN
002820*  WITHIN THIS ONE PARAGRAPH - IT IS NOT HELD OPEN ACROSS THE
002830*  REST OF THE RUN THE WAY THE COMPANY TABLE IS.
002840     OPEN INPUT INVOICE-FILE
002850
002860     READ INVOICE-FILE
002870        AT END MOVE "Y" TO W-END-OF-INVOICE-PASS-SWITCH.
002880
002890     PERFORM 0310-ACCUMULATE-ONE-INVOICE
002900        UNTIL END-OF-INVOICE-PASS.
002910
002920*  INVOICE-FILE IS CLOSED HERE AND RE-READ FROM SCRATCH INSIDE
002930*  8200-LOAD-INVOICE-TABLE DURING THE PAYMENT PASS - TWO FULL
002940*  PASSES OVER THE SAME FILE, NOT ONE PASS SHARED BETWEEN THEM.
002950     CLOSE INVOICE-FILE.
002960
002970 0300-EXIT.
002980     EXIT.
002990*_________________________________________________________________________
003000
003010*-------------------------------------------------------------
003020*  ONE INVOICE, THREE POSSIBLE FATES: PENDING (COUNTS TOWARD
003030*  PENDING-COUNT/AMOUNT, AND ALSO OVERDUE-COUNT/AMOUNT IF THE
003040*  DUE DATE HAS ALREADY PASSED THE RUN DATE), PAID (COUNTS
003050*  TOWARD PAID-COUNT ONLY - THE DOLLAR FIGURE FOR PAID WORK
003060*  COMES OUT OF THE PAYMENT PASS BELOW, NOT HERE), OR SOME
003070*  OTHER STATUS ENTIRELY, WHICH THIS PROGRAM DOES NOT TRACK.
003080*-------------------------------------------------------------
003090 0310-ACCUMULATE-ONE-INVOICE.
003100
003110*  A COMPANY THAT HAS SINCE BEEN DELETED FROM THE COMPANY
003120*  MASTER BUT STILL HAS INVOICES ON FILE FALLS THROUGH
003130*  8020-LOOK-FOR-COMPANY-RECORD WITHOUT BEING FOUND, AND THE
003140*  INVOICE IS SIMPLY SKIPPED - IT NEVER SHOWS UP ON ANY
003150*  COMPANY'S DASHBOARD LINE.  THIS IS DELIBERATE; SEE CR-2210.
003160     MOVE INV-COMPANY-ID TO CT-SEARCH-COMPANY-ID
003170     PERFORM 8020-LOOK-FOR-COMPANY-RECORD THRU 8020-EXIT
003180
003190     IF CT-COMPANY-FOUND
003200*  OVERDUE IS A SUBSET OF PENDING, NOT A SEPARATE STATUS -
003210*  STRICTLY-BEFORE THE RUN DATE, NOT ON-OR-BEFORE, SO AN
003220*  INVOICE DUE THE SAME CALENDAR DAY AS THE RUN IS STILL
003230*  CURRENT, NOT OVERDUE, UNTIL TOMORROW NIGHT'S RUN.
003240        IF INVOICE-IS-PENDING
003250           ADD 1              TO CM-PENDING-COUNT  (CT-COMPANY-SUB)
003260           ADD INVOICE-AMOUNT TO CM-PENDING-AMOUNT (CT-COMPANY-SUB)
003270           IF DUE-DATE < WB-WORK-DATE-8
003280              ADD 1              TO CM-OVERDUE-COUNT  (CT-COMPANY-SUB)
003290              ADD INVOICE-AMOUNT TO CM-OVERDUE-AMOUNT (CT-COMPANY-SUB)
003300           ELSE
003310              CONTINUE
003320*  THE DANGLING ELSE HERE PAIRS WITH THE OUTER IF INVOICE-IS-
003330*  PENDING, NOT THE INNER IF DUE-DATE - WATCH THE INDENTATION
003340*  IF YOU EVER NEED TO ADD A THIRD BRANCH TO THIS TEST.
003350        ELSE
003360        IF INVOICE-IS-PAID
003370           ADD 1 TO CM-PAID-COUNT (CT-COMPANY-SUB).
003380
003390     READ INVOICE-FILE
003400        AT END MOVE "Y" TO W-END-OF-INVOICE-PASS-SWITCH.
003410
003420 0310-EXIT.
003430     EXIT.
003440*_________________________________________________________________________
003450
003460*-------------------------------------------------------------
003470*  PAYMENT-TRANS-FILE PASS.  8200-LOAD-INVOICE-TABLE (PLLKINVC
003480*  .CBL) HAS TO RUN FIRST BECAUSE A PAYMENT TRANSACTION ONLY
003490*  CARRIES THE INVOICE-ID, NOT THE COMPANY-ID OR THE PAID FLAG -
003500*  BOTH OF THOSE COME FROM LOOKING THE INVOICE UP IN THE
003510*  IN-MEMORY TABLE BUILT HERE, KEYED BY INVOICE-ID.
003520*-------------------------------------------------------------
003530 0400-ACCUMULATE-PAYMENTS.
003540
003550*  REBUILT FRESH EVERY RUN FROM INVOICE-FILE, KEYED BY INVOICE-
003560*  ID THIS TIME (NOT COMPANY-ID) SINCE THE PAYMENT PASS NEEDS
003570*  TO GO FROM INVOICE-ID BACK TO COMPANY-ID AND PAID-STATUS.
003580     PERFORM 8200-LOAD-INVOICE-TABLE THRU 8200-EXIT.
003590
003600     OPEN INPUT PAYMENT-TRANS-FILE
003610
003620     READ PAYMENT-TRANS-FILE
003630        AT END MOVE "Y" TO W-END-OF-PAYMENT-PASS-SWITCH.
003640
003650     PERFORM 0410-ACCUMULATE-ONE-PAYMENT
003660        UNTIL END-OF-PAYMENT-PASS.
003670
003680*  NOTHING DOWNSTREAM OF THIS PROGRAM READS PAYMENT-TRANS-FILE
003690*  AGAIN THIS RUN, SO IT IS SAFE TO CLOSE IT HERE FOR GOOD.
003700     CLOSE PAYMENT-TRANS-FILE.
003710
003720 0400-EXIT.
003730     EXIT.
003740*_________________________________________________________________________
003750
003760*-------------------------------------------------------------
003770*  A PAYMENT COUNTS TOWARD RECOVERED-THIS-MONTH ONLY IF ALL
003780*  THREE ARE TRUE: THE INVOICE IT PAID IS ON FILE, THAT INVOICE
003790*  IS NOW SHOWING PAID (NOT SOME LATER PARTIAL-PAYMENT SCHEME -
003800*  THIS SHOP DOES NOT DO PARTIAL PAYMENTS, SEE payment-posting
003810*  .cob), AND THE PAYMENT DATE FALLS IN THE CURRENT PROCESSING
003820*  MONTH WINDOW SET UP BY 9740-COMPUTE-MONTH-WINDOW.  Y2K-114
003830*  REPLACED A CRUDE CCYY/MM DIGIT COMPARE HERE THAT ROLLED OVER
003840*  WRONG EVERY DECEMBER; THE WINDOW TEST BELOW IS INTEGER-OF-
003850*  DATE ARITHMETIC AND DOES NOT CARE WHAT MONTH IT IS.
003860*-------------------------------------------------------------
003870 0410-ACCUMULATE-ONE-PAYMENT.
003880
003890     MOVE PAY-INVOICE-ID TO IV-SEARCH-INVOICE-ID
003900     PERFORM 8220-LOOK-FOR-INVOICE-RECORD THRU 8220-EXIT
003910
003920*  INVOICE-ID ON A PAYMENT TRANSACTION THAT DOES NOT MATCH
003930*  ANYTHING IN THE INVOICE TABLE IS A DATA PROBLEM UPSTREAM -
003940*  THIS PROGRAM JUST DROPS IT SILENTLY RATHER THAN ABENDING THE
003950*  WHOLE OVERNIGHT RUN OVER ONE BAD TRANSACTION RECORD.
003960     IF IV-INVOICE-FOUND
003970        IF IV-TABLE-IS-PAID (IV-INVOICE-SUB)
003980           IF PAYMENT-DATE NOT < WB-PROC-MONTH-START
003990              IF PAYMENT-DATE < WB-PROC-MONTH-END-EXCL
004000                 MOVE IV-TABLE-COMPANY-ID (IV-INVOICE-SUB)
004010                                       TO CT-SEARCH-COMPANY-ID
004020                 PERFORM 8020-LOOK-FOR-COMPANY-RECORD THRU 8020-EXIT
004030                 IF CT-COMPANY-FOUND
004040                    ADD AMOUNT-RECEIVED
004050                          TO CM-RECOVERED-AMOUNT (CT-COMPANY-SUB).
004060
004070     READ PAYMENT-TRANS-FILE
004080        AT END MOVE "Y" TO W-END-OF-PAYMENT-PASS-SWITCH.
004090
004100 0410-EXIT.
004110     EXIT.
004120*_________________________________________________________________________
004130
004140*-------------------------------------------------------------
004150*  FINAL PASS - WALKS THE ACCUMULATOR TABLE ONE COMPANY AT A
004160*  TIME, WRITES A METRICS-FILE RECORD AND A REPORT-FILE LINE
004170*  FOR EACH, ROLLS EVERYTHING INTO THE GRAND-TOTAL BUCKET AS IT
004180*  GOES, THEN WRITES ONE MORE METRICS-FILE RECORD (COMPANY-ID
004190*  ZERO) AND ONE MORE REPORT LINE CARRYING THE GRAND TOTAL.
004200*  MET-COMPANY-ID OF ZERO ON THE METRICS-FILE IS HOW THE
004210*  DOWNSTREAM DASHBOARD EXTRACT TELLS THE GRAND-TOTAL ROW APART
004220*  FROM A REAL COMPANY - COMPANY-ID ZERO IS NEVER ASSIGNED TO
004230*  AN ACTUAL TENANT (SEE PLCTRL.CBL 9620-ASSIGN-COMPANY-ID).
004240*-------------------------------------------------------------
004250 0900-TERMINATE.
004260
004270*  OUTPUT, NOT EXTEND - METRICS-FILE IS REBUILT FROM SCRATCH
004280*  EVERY RUN; NOTHING ANYWHERE READS AN OLD COPY OF IT FORWARD.
004290     OPEN OUTPUT METRICS-FILE
004300
004310*  ZEROED HERE, ONCE, BEFORE THE PER-COMPANY LOOP - SEE THE
004320*  W-GRAND-TOTALS DECLARATION ABOVE FOR WHY THIS CANNOT BE
004330*  DONE INSIDE 8510-ZERO-ONE-ENTRY INSTEAD.
004340     MOVE ZERO TO W-GRAND-TOTALS
004350
004360     MOVE 1 TO CM-METRICS-SUB
004370     PERFORM 0910-WRITE-ONE-COMPANY-METRIC
004380        UNTIL CM-METRICS-SUB > CT-COMPANY-COUNT
004390
004400     PERFORM 0920-WRITE-GRAND-TOTAL-METRIC THRU 0920-EXIT
004410
004420     PERFORM 9520-FINALIZE-PAGE THRU 9520-EXIT
004430
004440*  BOTH FILES CLOSED TOGETHER AT THE VERY END OF THE RUN -
004450*  REPORT-FILE STAYS OPEN (EXTEND) ACROSS THE WHOLE PROGRAM
004460*  SINCE HEADINGS WERE ALREADY PRINTED BACK IN 0200-INITIALIZE.
004470     CLOSE METRICS-FILE
004480     CLOSE REPORT-FILE.
004490
004500 0900-EXIT.
004510     EXIT.
004520*_________________________________________________________________________
004530
004540*-------------------------------------------------------------
004550*  ONE METRICS-FILE RECORD AND ONE REPORT-FILE LINE PER COMPANY.
004560*  TOTAL-INVOICES ON THE OUTPUT RECORD IS PENDING + PAID ONLY -
004570*  IT IS A COUNT OF INVOICES THIS PROGRAM HAS AN OPINION ABOUT,
004580*  NOT A COUNT OF EVERY ROW ON THE INVOICE MASTER FOR THE
004590*  COMPANY, SO DO NOT USE IT TO RECONCILE AGAINST INVOICE-FILE
004600*  RECORD COUNTS - THAT RECONCILIATION BELONGS TO A DIFFERENT
004610*  REPORT ENTIRELY.  CR-2384 ADDED THE FULL SET OF MOVES BELOW
004620*  TO EDITED WORK FIELDS SO THE REPORT-FILE LINE CARRIES THE
004630*  SAME SIX FIGURES AS THE METRICS-FILE RECORD - BEFORE THAT
004640*  CHANGE THE PRINTED LINE ONLY SHOWED PENDING AMOUNT AND THE
004650*  BRANCH MANAGERS COULD NOT TELL OVERDUE OR RECOVERED FROM THE
004660*  HARDCOPY WITHOUT PULLING THE METRICS-FILE ITSELF.
004670*-------------------------------------------------------------
004680 0910-WRITE-ONE-COMPANY-METRIC.
004690
004700     MOVE CT-TABLE-COMPANY-ID (CM-METRICS-SUB) TO MET-COMPANY-ID
004710*  PENDING PLUS PAID ONLY - SEE THE PARAGRAPH BANNER ABOVE.
004720     COMPUTE TOTAL-INVOICES = CM-PENDING-COUNT (CM-METRICS-SUB)
004730                             + CM-PAID-COUNT   (CM-METRICS-SUB)
004740     MOVE CM-PENDING-COUNT    (CM-METRICS-SUB) TO PENDING-INVOICES
004750     MOVE CM-PAID-COUNT       (CM-METRICS-SUB) TO PAID-INVOICES
004760     MOVE CM-OVERDUE-COUNT    (CM-METRICS-SUB) TO OVERDUE-INVOICES
004770     MOVE CM-PENDING-AMOUNT   (CM-METRICS-SUB) TO PENDING-AMOUNT
004780     MOVE CM-OVERDUE-AMOUNT   (CM-METRICS-SUB) TO OVERDUE-AMOUNT
004790     MOVE CM-RECOVERED-AMOUNT (CM-METRICS-SUB) TO RECOVERED-THIS-MONTH
004800
004810*  THE METRICS-FILE ROW IS WRITTEN BEFORE THE GRAND-TOTAL ADDS
004820*  BELOW SO A RECORD COUNT ON METRICS-FILE ALWAYS MATCHES
004830*  CT-COMPANY-COUNT PLUS ONE, REGARDLESS OF WHERE IN THE ADD
004840*  SEQUENCE A JOB ABEND MIGHT LAND.
004850     WRITE COMPANY-METRICS-RECORD
004860
004870     ADD CM-PENDING-COUNT    (CM-METRICS-SUB) TO GT-PENDING-COUNT
004880     ADD CM-PENDING-AMOUNT   (CM-METRICS-SUB) TO GT-PENDING-AMOUNT
004890     ADD CM-PAID-COUNT       (CM-METRICS-SUB) TO GT-PAID-COUNT
004900     ADD CM-OVERDUE-COUNT    (CM-METRICS-SUB) TO GT-OVERDUE-COUNT
004910     ADD CM-OVERDUE-AMOUNT   (CM-METRICS-SUB) TO GT-OVERDUE-AMOUNT
004920     ADD CM-RECOVERED-AMOUNT (CM-METRICS-SUB) TO GT-RECOVERED-AMOUNT
004930
004940*  SIX SEPARATE EDITED FIELDS BELOW, ONE PER FIGURE - A STRING
004950*  STATEMENT READS ALL ITS SENDING FIELDS AT THE MOMENT IT
004960*  RUNS, SO ONE SHARED "-ED" FIELD CANNOT CARRY TWO DIFFERENT
004970*  VALUES INTO THE SAME PRINT LINE; EACH MOVE BELOW WOULD JUST
004980*  STOMP ON THE PREVIOUS FIGURE BEFORE STRING EVER READ IT.
004990     MOVE CT-TABLE-COMPANY-ID (CM-METRICS-SUB) TO W-COUNT-ED
005000     MOVE CM-PENDING-COUNT    (CM-METRICS-SUB) TO W-PEND-COUNT-ED
005010     MOVE CM-PENDING-AMOUNT   (CM-METRICS-SUB) TO W-PEND-AMT-ED
005020     MOVE CM-OVERDUE-COUNT    (CM-METRICS-SUB) TO W-OVERDUE-COUNT-ED
005030     MOVE CM-OVERDUE-AMOUNT   (CM-METRICS-SUB) TO W-OVERDUE-AMT-ED
005040     MOVE CM-PAID-COUNT       (CM-METRICS-SUB) TO W-PAID-COUNT-ED
005050     MOVE CM-RECOVERED-AMOUNT (CM-METRICS-SUB) TO W-RECOVERED-AMT-ED
005060*  CLEAR THE PRINT LINE FIRST - STRING DOES NOT PAD OR CLEAR
005070*  ANYTHING ITSELF, IT ONLY OVERLAYS THE BYTES IT IS TOLD TO
005080*  MOVE, SO A LINE THAT IS SHORTER THAN THE LAST ONE STRUNG
005090*  INTO RP-LINE WOULD OTHERWISE CARRY TRAILING GARBAGE FORWARD.
005100*  THE LABEL/FIELD PAIRS BELOW COME TO 124 BYTES AGAINST A 128-
005110*  BYTE RP-LINE - FOUR BYTES OF SLACK, WHICH IS TIGHT BUT
005120*  DELIBERATE; DO NOT WIDEN A LABEL WITHOUT RECHECKING THE
005130*  ARITHMETIC OR THE LINE WILL TRUNCATE SILENTLY.
005140     MOVE SPACES TO RP-LINE
005150     STRING "COMPANY " DELIMITED BY SIZE
005160            W-COUNT-ED DELIMITED BY SIZE
005170            "  PND " DELIMITED BY SIZE
005180            W-PEND-COUNT-ED DELIMITED BY SIZE
005190            "/" DELIMITED BY SIZE
005200            W-PEND-AMT-ED DELIMITED BY SIZE
005210            "  OVR " DELIMITED BY SIZE
005220            W-OVERDUE-COUNT-ED DELIMITED BY SIZE
005230            "/" DELIMITED BY SIZE
005240            W-OVERDUE-AMT-ED DELIMITED BY SIZE
005250            "  PD " DELIMITED BY SIZE
005260            W-PAID-COUNT-ED DELIMITED BY SIZE
005270            "  REC " DELIMITED BY SIZE
005280            W-RECOVERED-AMT-ED DELIMITED BY SIZE
005290            INTO RP-LINE
005300*  PLRPT.CBL HANDLES THE ACTUAL WRITE, LINE COUNTING AND PAGE-
005310*  BREAK/HEADING RETRIGGER - THIS PROGRAM NEVER TOUCHES
005320*  RP-LINE-COUNT OR RP-PAGE-NUMBER DIRECTLY.
005330     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
005340
005350     ADD 1 TO CM-METRICS-SUB.
005360
005370 0910-EXIT.
005380     EXIT.
005390*_________________________________________________________________________
005400
005410*-------------------------------------------------------------
005420*  SAME LAYOUT AS 0910 BUT SOURCED FROM THE W-GRAND-TOTALS
005430*  GROUP INSTEAD OF THE PER-COMPANY TABLE ENTRY, AND WITH
005440*  MET-COMPANY-ID FORCED TO ZERO SO THIS ROW READS AS THE
005450*  GRAND TOTAL AND NOT AS A REAL COMPANY.  W-GRAND-TOTALS WAS
005460*  ZEROED ONCE IN 0900-TERMINATE BEFORE THE PER-COMPANY LOOP
005470*  STARTED AND HAS BEEN ACCUMULATING IN 0910 EVER SINCE, SO BY
005480*  THE TIME CONTROL REACHES HERE IT ALREADY HOLDS THE FULL-BOOK
005490*  FIGURES ACROSS EVERY COMPANY THAT WAS ON THE TABLE.
005500*-------------------------------------------------------------
005510 0920-WRITE-GRAND-TOTAL-METRIC.
005520
005530     MOVE ZERO TO MET-COMPANY-ID
005540*  SAME RULE AS 0910, JUST SUMMED ACROSS THE WHOLE BOOK.
005550     COMPUTE TOTAL-INVOICES = GT-PENDING-COUNT + GT-PAID-COUNT
005560     MOVE GT-PENDING-COUNT    TO PENDING-INVOICES
005570     MOVE GT-PAID-COUNT       TO PAID-INVOICES
005580     MOVE GT-OVERDUE-COUNT    TO OVERDUE-INVOICES
005590     MOVE GT-PENDING-AMOUNT   TO PENDING-AMOUNT
005600     MOVE GT-OVERDUE-AMOUNT   TO OVERDUE-AMOUNT
005610     MOVE GT-RECOVERED-AMOUNT TO RECOVERED-THIS-MONTH
005620
005630     WRITE COMPANY-METRICS-RECORD
005640
005650     MOVE GT-PENDING-COUNT    TO W-PEND-COUNT-ED
005660     MOVE GT-PENDING-AMOUNT   TO W-PEND-AMT-ED
005670     MOVE GT-OVERDUE-COUNT    TO W-OVERDUE-COUNT-ED
005680     MOVE GT-OVERDUE-AMOUNT   TO W-OVERDUE-AMT-ED
005690     MOVE GT-PAID-COUNT       TO W-PAID-COUNT-ED
005700     MOVE GT-RECOVERED-AMOUNT TO W-RECOVERED-AMT-ED
005710*  SAME FIELD ORDER AS THE PER-COMPANY LINE ABOVE SO THE TWO
005720*  LINE STYLES READ THE SAME WAY DOWN THE PAGE - JUST NO
005730*  COMPANY-ID COLUMN SINCE THIS ROW SPEAKS FOR ALL OF THEM.
005740     MOVE SPACES TO RP-LINE
005750     STRING "GRAND TOTAL  PND " DELIMITED BY SIZE
005760            W-PEND-COUNT-ED     DELIMITED BY SIZE
005770            "/"                 DELIMITED BY SIZE
005780            W-PEND-AMT-ED       DELIMITED BY SIZE
005790            "  OVR "            DELIMITED BY SIZE
005800            W-OVERDUE-COUNT-ED  DELIMITED BY SIZE
005810            "/"                 DELIMITED BY SIZE
005820            W-OVERDUE-AMT-ED    DELIMITED BY SIZE
005830            "  PD "             DELIMITED BY SIZE
005840            W-PAID-COUNT-ED     DELIMITED BY SIZE
005850            "  REC "            DELIMITED BY SIZE
005860            W-RECOVERED-AMT-ED  DELIMITED BY SIZE
005870            INTO RP-LINE
005880     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT.
005890
005900 0920-EXIT.
005910     EXIT.
005920*_________________________________________________________________________
005930
005940*-------------------------------------------------------------
005950*  SHARED LOOKUP/PRINT/DATE PROCEDURE LIBRARY - SEE THE
005960*  COPYBOOKS THEMSELVES FOR PARAGRAPH-LEVEL COMMENTARY.
005970*-------------------------------------------------------------
005980*  8000/8020 - LOAD/BINARY-SEARCH THE COMPANY TABLE.
005990     COPY "PLLKCOMP.CBL".
006000*  8200/8220 - LOAD/BINARY-SEARCH THE INVOICE TABLE.
006010     COPY "PLLKINVC.CBL".
006020*  9700/9720/9740 - DUE-DATE, OVERDUE-DAYS AND MONTH-WINDOW
006030*  ARITHMETIC, ALL BUILT ON INTEGER-OF-DATE.
006040     COPY "PLDATED.CBL".
006050*  9500/9520/9540 - HEADINGS, PAGE-BREAK AND DETAIL-LINE
006060*  WRITE FOR REPORT-FILE.
006070     COPY "PLRPT.CBL".
