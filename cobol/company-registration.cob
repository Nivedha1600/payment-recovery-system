000100*-------------------------------------------------------------
000110*  COMPANY-REGISTRATION
000120*-------------------------------------------------------------
000130*  ONBOARDS A NEW TENANT COMPANY AND ITS FIRST SIGN-ON USER,
000140*  AND CARRIES PLATFORM-ADMIN APPROVE/REJECT DECISIONS THROUGH
000150*  TO THE COMPANY MASTER.  A NEW COMPANY STARTS ACTIVE BUT NOT
000160*  APPROVED - IT CANNOT SIGN IN UNTIL AN ADMIN APPROVES IT.
000170*-------------------------------------------------------------
000180*  1995-02-01  RTV  CR-0688  ORIGINAL.
000190*  1998-05-14  LFB  CR-0951  MOVED HEADING/PAGE-BREAK CODE OUT
000200*              TO PLRPT.CBL.
000210*  1999-01-08  RTV  Y2K-114  RUN DATE NOW AN 8-DIGIT CCYYMMDD
000220*              FIELD.
000230*  2003-04-02  DKM  CR-2210  CARRIES BOTH THE COMPANY AND USER
000240*              MASTER FORWARD THROUGH IN-MEMORY TABLES SO A
000250*              SINGLE REGISTER TRANSACTION CAN ADD TO BOTH IN
000260*              ONE PASS.
000270*-------------------------------------------------------------
000280*-------------------------------------------------------------
000290*  STANDARD SIX-PARAGRAPH HEADER PER THE GROUP PROCEDURE
000300*  MANUAL - FILLED IN ON EVERY PROGRAM WE SHIP.
000310*-------------------------------------------------------------
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID. company-registration.
000340 AUTHOR. R T VUONG.
000350 INSTALLATION. RECEIVABLES SYSTEMS GROUP.
000360 DATE-WRITTEN. 1995-02-01.
000370 DATE-COMPILED.
000380 SECURITY. COMPANY CONFIDENTIAL - RECEIVABLES SYSTEMS GROUP.
000390
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430*  CLASS VALID-TRANS-TYPE COVERS THE THREE REGISTRATION-FILE
000440*  TRANSACTION CODES THIS PROGRAM RECOGNIZES - REGISTER,
000450*  APPROVE, REJECT.  ANYTHING ELSE FALLS THROUGH TO THE
000460*  UNKNOWN-TYPE BRANCH IN 0300-PROCESS-ONE-TRANS BELOW.
000470     C01 IS TOP-OF-FORM
000480     UPSI-0 IS W-RERUN-SWITCH
000490     CLASS VALID-TRANS-TYPE IS "R", "A", "J".
000500
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530
000540*  REG-TRANS-FILE - ONE OF THREE TRANSACTION TYPES PER RECORD:
000550*  R(EGISTER), A(PPROVE), J(REJECT - "J" NOT "R" SINCE R WAS
000560*  ALREADY TAKEN BY REGISTER; SEE CT-CLASS ABOVE).
000570     COPY "SLRTRAN.CBL".
000580*  COMPANY-FILE - LOADED WHOLE INTO WSCOMTB.CBL AT 8000-LOAD-
000590*  COMPANY-TABLE TIME SO APPROVE/REJECT TRANSACTIONS CAN FIND
000600*  THE COMPANY THEY ARE ACTING ON WITHOUT A SEPARATE READ PASS.
000610     COPY "SLCOMPNY.CBL".
000620*  NEW-COMPANY-FILE - THIS RUN'S OUTPUT COMPANY MASTER, BOTH
000630*  THE CARRIED-FORWARD ROWS AND THE FRESH REGISTRATIONS.
000640     COPY "SLNCOMPNY.CBL".
000650*  NEW-USER-FILE - COMPANION OUTPUT FOR THE FIRST SIGN-ON USER
000660*  A REGISTER TRANSACTION CREATES ALONGSIDE ITS NEW COMPANY.
000670     COPY "SLUSER.CBL".
000680*  CONTROL-FILE - HOLDS THE NEXT-COMPANY-ID/NEXT-USER-ID
000690*  COUNTERS THIS PROGRAM ADVANCES EVERY TIME IT REGISTERS A
000700*  NEW TENANT; SEE PLCTRL.CBL 9620/9650 BELOW.
000710     COPY "SLCTRL.CBL".
000720*  REPORT-FILE - THE 132-COLUMN ONBOARDING RUN LISTING.
000730     COPY "SLRPT.CBL".
000740
000750*-------------------------------------------------------------
000760*  FILE SECTION RECORD LAYOUTS ARE ALL IN COPYBOOKS - SEE THE
000770*  FDxxx MEMBER FOR EACH FILE'S FIELD-BY-FIELD BREAKOUT.
000780*-------------------------------------------------------------
000790 DATA DIVISION.
000800 FILE SECTION.
000810
000820     COPY "FDRTRAN.CBL".
000830     COPY "FDCOMPNY.CBL".
000840     COPY "FDNCOMPNY.CBL".
000850     COPY "FDUSER.CBL".
000860     COPY "FDCTRL.CBL".
000870     COPY "FDRPT.CBL".
000880
000890*-------------------------------------------------------------
000900*  WSDATEB.CBL - DATE WORK AREA (ALSO WHERE THIS PROGRAM'S
000910*  REDEFINES LIVE).  WSCOMTB.CBL - IN-MEMORY COMPANY TABLE,
000920*  CARRIED FORWARD FROM COMPANY-FILE AND APPENDED TO BY EVERY
000930*  REGISTER TRANSACTION.  WSUSRTB.CBL - SAME IDEA FOR USERS.
000940*  WSRPT.CBL - SHARED REPORT-FILE PRINT LINE AND PAGE FIELDS.
000950*-------------------------------------------------------------
000960 WORKING-STORAGE SECTION.
000970
000980     COPY "WSDATEB.CBL".
000990     COPY "WSCOMTB.CBL".
001000     COPY "WSUSRTB.CBL".
001010     COPY "WSRPT.CBL".
001020
001030*  END-OF-FILE SWITCH FOR THE ONE AND ONLY PASS OVER REG-
001040*  TRANS-FILE - THIS PROGRAM DOES NOT NEED A CONTROL BREAK,
001050*  JUST A STRAIGHT READ-PROCESS-READ LOOP.
001060 01  W-END-OF-TRANS-FILE-SWITCH  PIC X.
001070     88  END-OF-TRANS-FILE           VALUE "Y".
001080
001090*  SET "Y" AT THE TOP OF EVERY TRANSACTION AND FLIPPED TO "N"
001100*  BY 2000-VALIDATE-REGISTER THE MOMENT ANY EDIT FAILS - ONLY
001110*  MEANINGFUL FOR REGISTER TRANSACTIONS; APPROVE/REJECT DO NOT
001120*  TOUCH IT AND NEVER NEED TO, SINCE THEY HAVE THEIR OWN
001130*  FOUND/NOT-FOUND TEST AGAINST THE COMPANY TABLE INSTEAD.
001140 01  W-TRANS-VALID-SWITCH        PIC X.
001150     88  TRANS-IS-VALID              VALUE "Y".
001160     88  TRANS-IS-NOT-VALID          VALUE "N".
001170
001180*  FILLED IN BY WHICHEVER EDIT IN 2000-VALIDATE-REGISTER FAILS
001190*  FIRST - ONLY THE FIRST FAILURE IS REPORTED PER TRANSACTION,
001200*  SINCE TRANS-IS-VALID IS ALREADY "N" BY THE TIME A SECOND
001210*  EDIT WOULD RUN AND THE 2000-EXIT PARAGRAPH DOES NOT CHAIN
001220*  THE GST AND USERNAME CHECKS TOGETHER WITH AN "AND".
001230*  FILLED IN BY WHICHEVER EDIT IN 2000-VALIDATE-REGISTER FAILS
001240*  FIRST.
001250 01  W-REJECT-REASON             PIC X(30).
001260 01  W-NEW-COMPANY-ID            PIC 9(9).
001270*  HOLDS THE COMPANY-ID JUST ASSIGNED IN 2100-WRITE-NEW-
001280*  ENTRIES UNTIL BOTH THE COMPANY AND USER TABLE ROWS HAVE
001290*  BEEN BUILT.
001300
001310*  FOUR RUN COUNTS FOR THE SUMMARY LINES AT THE BOTTOM OF THE
001320*  REPORT - ONE FOR EACH FLAVOR OF THING THAT CAN HAPPEN TO A
001330*  TRANSACTION.  NOTE W-REJECT-COUNT COUNTS TWO DIFFERENT
001340*  THINGS (BAD TRANSACTION TYPES AND FAILED REGISTER EDITS AND
001350*  APPROVE/REJECT ATTEMPTS AGAINST A COMPANY NOT ON FILE) -
001360*  W-REJECT-TRANS-COUNT IS THE NARROWER, SEPARATE COUNT OF
001370*  SUCCESSFUL REJECT (TYPE "J") TRANSACTIONS ONLY.
001380 01  W-COUNTS.
001390     05  W-REGISTER-COUNT        PIC S9(7)  COMP.
001400     05  W-APPROVE-COUNT         PIC S9(7)  COMP.
001410     05  W-REJECT-TRANS-COUNT    PIC S9(7)  COMP.
001420     05  W-REJECT-COUNT          PIC S9(7)  COMP.
001430     05  FILLER                  PIC X(1).
001440
001450 PROCEDURE DIVISION.
001460
001470*-------------------------------------------------------------
001480*  ONE PASS OVER REG-TRANS-FILE.  EVERY TRANSACTION IS EITHER
001490*  A NEW-COMPANY REGISTRATION, AN ADMIN APPROVAL, OR AN ADMIN
001500*  REJECTION - SEE 0300-PROCESS-ONE-TRANS FOR THE THREE-WAY
001510*  SPLIT.  0900-TERMINATE THEN FLUSHES THE IN-MEMORY COMPANY
001520*  AND USER TABLES OUT TO NEW-COMPANY-FILE/NEW-USER-FILE.
001530*-------------------------------------------------------------
001540 0100-MAIN-CONTROL.
001550
001560     PERFORM 0200-INITIALIZE       THRU 0200-EXIT.
001570
001580     PERFORM 0300-PROCESS-ONE-TRANS
001590        UNTIL END-OF-TRANS-FILE.
001600
001610     PERFORM 0900-TERMINATE        THRU 0900-EXIT.
001620
001630     STOP RUN.
001640*_________________________________________________________________________
001650
001660*-------------------------------------------------------------
001670*  LOADS BOTH IN-MEMORY TABLES (COMPANY, THEN USER) SO
001680*  APPROVE/REJECT TRANSACTIONS HAVE SOMETHING TO SEARCH AND SO
001690*  REGISTER TRANSACTIONS HAVE SOMEWHERE TO APPEND, READS THE
001700*  CONTROL RECORD FOR THE NEXT-COMPANY-ID/NEXT-USER-ID
001710*  COUNTERS, ZEROES THE RUN COUNTS, AND PRIMES THE READ.
001720*-------------------------------------------------------------
001730 0200-INITIALIZE.
001740
001750     PERFORM 8000-LOAD-COMPANY-TABLE THRU 8000-EXIT.
001760*  LOADS BOTH IN-MEMORY TABLES BEFORE THE FIRST TRANSACTION IS
001770*  EVER READ.
001780     PERFORM 8300-LOAD-USER-TABLE    THRU 8300-EXIT.
001790
001800*  REG-TRANS-FILE IN, THE TWO OUTPUT MASTERS OUT, REPORT-FILE
001810*  EXTENDED ONTO THE SHARED NIGHT-CYCLE PRINT FILE.
001820*  REG-TRANS-FILE IN, THE TWO OUTPUT MASTERS OUT, REPORT-FILE
001830*  EXTENDED ONTO THE SHARED NIGHT-CYCLE PRINT FILE.
001840     OPEN INPUT  REG-TRANS-FILE
001850     OPEN OUTPUT NEW-COMPANY-FILE
001860     OPEN OUTPUT NEW-USER-FILE
001870     OPEN EXTEND REPORT-FILE
001880
001890*  ONE CONTROL RECORD, READ ONCE AT THE START AND REWRITTEN
001900*  ONCE AT 0900-TERMINATE - NEVER TOUCHED IN BETWEEN, SO A
001910*  JOB THAT ABENDS MID-RUN LEAVES THE COUNTERS UNADVANCED AND
001920*  CAN SIMPLY BE RESTARTED FROM SCRATCH.
001930*  ONE CONTROL RECORD, READ ONCE AT THE START AND REWRITTEN
001940*  ONCE AT 0900-TERMINATE.
001950     PERFORM 9600-READ-CONTROL-RECORD THRU 9600-EXIT.
001960
001970*  ALL FOUR RUN COUNTS TO ZERO - WITHOUT THIS THEY WOULD START
001980*  FROM WHATEVER WAS LEFT IN WORKING-STORAGE BY THE PREVIOUS
001990*  PROGRAM THE REGION RAN.
002000*  ALL FOUR RUN COUNTS TO ZERO - WITHOUT THIS THEY WOULD START
002010*  FROM WHATEVER WAS LEFT IN WORKING-STORAGE BY THE PREVIOUS
002020*  PROGRAM THE REGION RAN.
002030     MOVE ZERO TO W-REGISTER-COUNT W-APPROVE-COUNT
002040                  W-REJECT-TRANS-COUNT W-REJECT-COUNT
002050
002060*  RUN-DATE HEADING PICKED UP FROM THE SYSTEM DATE, NOT FROM
002070*  ANY TRANSACTION ON REG-TRANS-FILE - THIS PROGRAM DOES NOT
002080*  CARE WHEN A REGISTRATION WAS KEY-ENTERED, ONLY WHEN IT WAS
002090*  PROCESSED.
002100     ACCEPT WB-WORK-DATE-8 FROM DATE YYYYMMDD
002110     MOVE "COMPANY-REGISTRATION - ONBOARDING RUN" TO RP-PROGRAM-TITLE
002120     MOVE WB-WORK-DATE-8                          TO RP-RUN-DATE
002130     PERFORM 9500-PRINT-HEADINGS      THRU 9500-EXIT.
002140
002150*  PRIMING READ - GETS THE FIRST TRANSACTION INTO WORKING-
002160*  STORAGE BEFORE THE MAIN LOOP IN 0100-MAIN-CONTROL EVER
002170*  TESTS END-OF-TRANS-FILE FOR THE FIRST TIME.
002180     READ REG-TRANS-FILE
002190        AT END MOVE "Y" TO W-END-OF-TRANS-FILE-SWITCH.
002200
002210 0200-EXIT.
002220     EXIT.
002230*_________________________________________________________________________
002240
002250*-------------------------------------------------------------
002260*  THREE-WAY SPLIT ON RT-TRANS-TYPE, WITH AN UNKNOWN-TYPE
002270*  CATCH-ALL AHEAD OF ALL THREE.  REGISTER GOES THROUGH FULL
002280*  VALIDATION (2000) BEFORE IT IS EVER WRITTEN (2100); APPROVE
002290*  AND REJECT ARE SIMPLE FLAG FLIPS AGAINST AN EXISTING
002300*  COMPANY TABLE ENTRY AND HAVE NO VALIDATION STEP OF THEIR
002310*  OWN BEYOND "IS THIS COMPANY ON FILE AT ALL."
002320*-------------------------------------------------------------
002330 0300-PROCESS-ONE-TRANS.
002340
002350     MOVE "Y" TO W-TRANS-VALID-SWITCH
002360     MOVE SPACES TO W-REJECT-REASON
002370
002380*  A TRANSACTION TYPE OUTSIDE R/A/J IS A DATA PROBLEM UPSTREAM
002390*  OF THIS PROGRAM (BAD KEY-ENTRY, TRUNCATED EXTRACT) - IT IS
002400*  COUNTED AND REPORTED BUT DOES NOT ABEND THE RUN.
002410*  A TRANSACTION TYPE OUTSIDE R/A/J IS A DATA PROBLEM UPSTREAM
002420*  OF THIS PROGRAM (BAD KEY-ENTRY, TRUNCATED EXTRACT) - IT IS
002430*  COUNTED AND REPORTED BUT DOES NOT ABEND THE RUN.
002440     IF RT-TRANS-TYPE IS NOT VALID-TRANS-TYPE
002450        ADD 1 TO W-REJECT-COUNT
002460        MOVE SPACES TO RP-LINE
002470        STRING "REJECTED - UNKNOWN TRANSACTION TYPE" DELIMITED BY SIZE
002480               INTO RP-LINE
002490        PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
002500*  RT-IS-REGISTER/RT-IS-APPROVE ARE 88-LEVELS OFF RT-TRANS-
002510*  TYPE IN SLRTRAN.CBL - WATCH THE DANGLING ELSE CHAIN BELOW,
002520*  EACH ELSE PAIRS WITH THE IF ONE LEVEL UP, NOT THE ONE
002530*  DIRECTLY ABOVE IT.
002540     ELSE
002550     IF RT-IS-REGISTER
002560*  RT-IS-REGISTER/RT-IS-APPROVE ARE 88-LEVELS OFF RT-TRANS-
002570*  TYPE IN SLRTRAN.CBL.
002580        PERFORM 2000-VALIDATE-REGISTER THRU 2000-EXIT
002590*  ONLY A REGISTER TRANSACTION THAT SURVIVED BOTH DUPLICATE
002600*  CHECKS IN 2000-VALIDATE-REGISTER EVER REACHES 2100-WRITE-
002610*  NEW-ENTRIES AND GETS A COMPANY-ID/USER-ID ASSIGNED.
002620        IF TRANS-IS-VALID
002630           PERFORM 2100-WRITE-NEW-ENTRIES THRU 2100-EXIT
002640           ADD 1 TO W-REGISTER-COUNT
002650        ELSE
002660           ADD 1 TO W-REJECT-COUNT
002670           PERFORM 2900-REPORT-REJECT     THRU 2900-EXIT
002680     ELSE
002690     IF RT-IS-APPROVE
002700        PERFORM 3000-APPLY-APPROVAL THRU 3000-EXIT
002710     ELSE
002720        PERFORM 3100-APPLY-REJECTION THRU 3100-EXIT.
002730
002740*  NEXT-TRANSACTION READ, DONE LAST SO EVERY BRANCH ABOVE HAS
002750*  ALREADY FINISHED ACTING ON THE CURRENT TRANSACTION RECORD.
002760     READ REG-TRANS-FILE
002770        AT END MOVE "Y" TO W-END-OF-TRANS-FILE-SWITCH.
002780
002790 0300-EXIT.
002800     EXIT.
002810*_________________________________________________________________________
002820
002830*-------------------------------------------------------------
002840*  TWO DUPLICATE CHECKS, GST NUMBER THEN USERNAME - THE GST
002850*  CHECK IS SKIPPED ENTIRELY WHEN THE INCOMING TRANSACTION
002860*  LEFT IT BLANK (NOT EVERY COMPANY HAS ONE ON FILE YET AT
002870*  REGISTRATION TIME), BUT USERNAME IS ALWAYS CHECKED - A
002880*  SIGN-ON NAME IS MANDATORY ON EVERY REGISTER TRANSACTION.
002890*  THE USERNAME CHECK ONLY RUNS IF THE GST CHECK PASSED (SEE
002900*  IF TRANS-IS-VALID BELOW) SO A TRANSACTION NEVER CARRIES TWO
002910*  REJECT REASONS AT ONCE - WHICHEVER FAILS FIRST WINS.
002920*-------------------------------------------------------------
002930 2000-VALIDATE-REGISTER.
002940
002950*  SPACES MEANS "NO GST NUMBER SUPPLIED", NOT "SEARCH FOR A
002960*  BLANK GST NUMBER" - A SOLE PROPRIETOR REGISTERING WITHOUT A
002970*  TAX NUMBER ON HAND IS A NORMAL CASE, NOT AN ERROR.
002980*  SPACES MEANS "NO GST NUMBER SUPPLIED", NOT "SEARCH FOR A
002990*  BLANK GST NUMBER" - A SOLE PROPRIETOR REGISTERING WITHOUT A
003000*  TAX NUMBER ON HAND IS A NORMAL CASE, NOT AN ERROR.
003010     IF RT-GST-NUMBER NOT = SPACES
003020        MOVE RT-GST-NUMBER TO CT-SEARCH-GST-NUMBER
003030        PERFORM 8040-LOOK-FOR-DUPLICATE-GST THRU 8040-EXIT
003040        IF CT-GST-NUMBER-FOUND
003050*  ONE GST NUMBER, ONE COMPANY - A SECOND REGISTRATION
003060*  ATTEMPT WITH A TAX NUMBER ALREADY ON FILE IS REJECTED
003070*  RATHER THAN CREATING A DUPLICATE TENANT RECORD.
003080           MOVE "N" TO W-TRANS-VALID-SWITCH
003090           MOVE "DUPLICATE GST NUMBER" TO W-REJECT-REASON.
003100
003110*  USERNAME IS CHECKED ACROSS THE WHOLE PLATFORM, NOT JUST
003120*  WITHIN THE NEW COMPANY - SIGN-ON NAMES ARE GLOBALLY UNIQUE.
003130*  USERNAME IS CHECKED ACROSS THE WHOLE PLATFORM, NOT JUST
003140*  WITHIN THE NEW COMPANY - SIGN-ON NAMES ARE GLOBALLY UNIQUE.
003150     IF TRANS-IS-VALID
003160        MOVE RT-USERNAME TO UT-SEARCH-USER-NAME
003170        PERFORM 8320-LOOK-FOR-DUPLICATE-USERNAME THRU 8320-EXIT
003180        IF UT-USERNAME-FOUND
003190*  SAME IDEA, SIGN-ON NAME INSTEAD OF TAX NUMBER.
003200           MOVE "N" TO W-TRANS-VALID-SWITCH
003210           MOVE "DUPLICATE USERNAME" TO W-REJECT-REASON.
003220
003230 2000-EXIT.
003240     EXIT.
003250*_________________________________________________________________________
003260
003270*-------------------------------------------------------------
003280*  ASSIGNS A COMPANY-ID AND A USER-ID OFF THE CONTROL RECORD
003290*  (PLCTRL.CBL 9620/9650, EACH ADVANCING ITS OWN NEXT-NUMBER
003300*  COUNTER BY ONE), APPENDS ONE ROW TO EACH IN-MEMORY TABLE.
003310*  NEITHER ROW IS WRITTEN TO ITS OUTPUT FILE HERE - THAT
003320*  HAPPENS ONLY ONCE, IN 0900-TERMINATE, AFTER EVERY
003330*  TRANSACTION ON REG-TRANS-FILE HAS BEEN PROCESSED, SO THE
003340*  OUTPUT FILES ALWAYS COME OUT IN TABLE (COMPANY-ID) ORDER
003350*  REGARDLESS OF WHAT ORDER THE TRANSACTIONS ARRIVED IN.
003360*-------------------------------------------------------------
003370 2100-WRITE-NEW-ENTRIES.
003380
003390*  COMPANY-ID ZERO IS NEVER ASSIGNED HERE - PLCTRL.CBL STARTS
003400*  THE COUNTER AT ONE AND COMPANY-ID ZERO IS RESERVED
003410*  ELSEWHERE IN THE SUITE FOR GRAND-TOTAL ROWS (SEE company-
003420*  metrics.cob).
003430*  COMPANY-ID ZERO IS NEVER ASSIGNED HERE - PLCTRL.CBL STARTS
003440*  THE COUNTER AT ONE AND COMPANY-ID ZERO IS RESERVED
003450*  ELSEWHERE IN THE SUITE FOR GRAND-TOTAL ROWS.
003460     PERFORM 9620-NEXT-COMPANY-NUMBER THRU 9620-EXIT
003470     MOVE CTL-ASSIGNED-NUMBER TO W-NEW-COMPANY-ID
003480
003490*  A NEW COMPANY STARTS ACTIVE BUT NOT APPROVED - IT CANNOT
003500*  SIGN IN UNTIL AN ADMIN APPROVES IT WITH A LATER "A"
003510*  TRANSACTION; SEE THE PROGRAM BANNER AT THE TOP OF THIS FILE.
003520*  A NEW COMPANY STARTS ACTIVE BUT NOT APPROVED - IT CANNOT
003530*  SIGN IN UNTIL AN ADMIN APPROVES IT WITH A LATER "A"
003540*  TRANSACTION.
003550     ADD 1 TO CT-COMPANY-COUNT
003560*  SEVEN FIELDS COPIED STRAIGHT ACROSS FROM THE TRANSACTION
003570*  RECORD INTO THE NEW COMPANY TABLE ENTRY - IS-ACTIVE/IS-
003580*  APPROVED ARE THE ONLY TWO NOT SOURCED FROM THE TRANSACTION
003590*  ITSELF, SINCE THEY ARE HARDCODED DEFAULTS FOR A BRAND-NEW
003600*  REGISTRATION RATHER THAN OPERATOR-SUPPLIED VALUES.
003610     MOVE W-NEW-COMPANY-ID  TO CT-TABLE-COMPANY-ID    (CT-COMPANY-COUNT)
003620     MOVE RT-COMPANY-NAME   TO CT-TABLE-COMPANY-NAME  (CT-COMPANY-COUNT)
003630     MOVE RT-GST-NUMBER     TO CT-TABLE-GST-NUMBER    (CT-COMPANY-COUNT)
003640     MOVE "Y"               TO CT-TABLE-IS-ACTIVE     (CT-COMPANY-COUNT)
003650     MOVE "N"               TO CT-TABLE-IS-APPROVED   (CT-COMPANY-COUNT)
003660     MOVE RT-CONTACT-EMAIL  TO CT-TABLE-CONTACT-EMAIL (CT-COMPANY-COUNT)
003670     MOVE RT-CONTACT-PHONE  TO CT-TABLE-CONTACT-PHONE (CT-COMPANY-COUNT)
003680
003690*  EVERY NEW COMPANY GETS EXACTLY ONE STARTER USER, ROLE
003700*  "ACCOUNT" - ADDITIONAL USERS FOR THE COMPANY ARE OUT OF
003710*  SCOPE FOR THIS PROGRAM AND ARE MAINTAINED ELSEWHERE.
003720*  EVERY NEW COMPANY GETS EXACTLY ONE STARTER USER, ROLE
003730*  "ACCOUNT" - ADDITIONAL USERS FOR THE COMPANY ARE OUT OF
003740*  SCOPE FOR THIS PROGRAM AND ARE MAINTAINED ELSEWHERE.
003750     PERFORM 9650-NEXT-USER-NUMBER THRU 9650-EXIT
003760
003770     ADD 1 TO UT-USER-COUNT
003780*  FOUR FIELDS FOR THE STARTER USER - USERNAME COMES STRAIGHT
003790*  FROM THE TRANSACTION, ROLE IS HARDCODED TO "ACCOUNT" SINCE
003800*  THIS PROGRAM NEVER CREATES A PLATFORM-ADMIN USER.
003810     MOVE CTL-ASSIGNED-NUMBER TO UT-TABLE-USER-ID    (UT-USER-COUNT)
003820     MOVE W-NEW-COMPANY-ID    TO UT-TABLE-COMPANY-ID (UT-USER-COUNT)
003830     MOVE RT-USERNAME         TO UT-TABLE-USER-NAME  (UT-USER-COUNT)
003840     MOVE "ACCOUNT"           TO UT-TABLE-USER-ROLE  (UT-USER-COUNT).
003850
003860 2100-EXIT.
003870     EXIT.
003880*_________________________________________________________________________
003890
003900*-------------------------------------------------------------
003910*  ONE LINE PER FAILED REGISTER TRANSACTION - COMPANY NAME
003920*  PLUS THE REASON SET BY 2000-VALIDATE-REGISTER.  DELIMITED
003930*  BY SPACE ON THE NAME TRIMS THE TRAILING BLANKS OUT OF THE
003940*  FIXED-WIDTH RT-COMPANY-NAME FIELD SO THE REASON TEXT DOES
003950*  NOT SIT FAR OFF TO THE RIGHT OF A SHORT COMPANY NAME.
003960*-------------------------------------------------------------
003970 2900-REPORT-REJECT.
003980
003990*  DELIMITED BY SPACE ON THE NAME TRIMS THE TRAILING BLANKS
004000*  OUT OF THE FIXED-WIDTH RT-COMPANY-NAME FIELD SO THE REASON
004010*  TEXT DOES NOT SIT FAR OFF TO THE RIGHT OF A SHORT NAME.
004020     MOVE SPACES TO RP-LINE
004030     STRING "REJECTED - " DELIMITED BY SIZE
004040            RT-COMPANY-NAME  DELIMITED BY SPACE
004050            "  "             DELIMITED BY SIZE
004060            W-REJECT-REASON  DELIMITED BY SIZE
004070            INTO RP-LINE
004080     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT.
004090
004100 2900-EXIT.
004110     EXIT.
004120*_________________________________________________________________________
004130
004140*-------------------------------------------------------------
004150*  FLIPS BOTH IS-APPROVED AND IS-ACTIVE TO "Y" - APPROVAL
004160*  IMPLIES ACTIVE, SO AN ADMIN NEVER HAS TO SEND A SEPARATE
004170*  "MAKE THIS COMPANY ACTIVE" TRANSACTION ON TOP OF APPROVE.
004180*  A COMPANY-ID THAT DOES NOT MATCH ANYTHING IN THE TABLE (A
004190*  TYPO ON THE ADMIN SCREEN, MOST LIKELY) IS REPORTED AND
004200*  COUNTED AS A REJECT, NOT SILENTLY DROPPED.
004210*-------------------------------------------------------------
004220 3000-APPLY-APPROVAL.
004230
004240*  A COMPANY-ID THAT DOES NOT MATCH ANYTHING IN THE TABLE (A
004250*  TYPO ON THE ADMIN SCREEN, MOST LIKELY) IS REPORTED AND
004260*  COUNTED AS A REJECT, NOT SILENTLY DROPPED.
004270     MOVE RT-COMPANY-ID TO CT-SEARCH-COMPANY-ID
004280     PERFORM 8020-LOOK-FOR-COMPANY-RECORD THRU 8020-EXIT
004290
004300     IF CT-COMPANY-FOUND
004310*  BOTH FLAGS MOVE TOGETHER - SEE THE PARAGRAPH BANNER ABOVE.
004320        MOVE "Y" TO CT-TABLE-IS-APPROVED (CT-COMPANY-SUB)
004330        MOVE "Y" TO CT-TABLE-IS-ACTIVE   (CT-COMPANY-SUB)
004340        ADD 1 TO W-APPROVE-COUNT
004350        MOVE SPACES TO RP-LINE
004360*  COMPANY-ID PRINTS AS ITS RAW NUMERIC PICTURE HERE, NOT
004370*  THROUGH AN EDITED WORK FIELD - RT-COMPANY-ID IS ALREADY
004380*  ZERO-FILLED FIXED-WIDTH DISPLAY, SO NO EDITING IS NEEDED
004390*  BEFORE IT GOES INTO A STRING.
004400        STRING "APPROVED - COMPANY " DELIMITED BY SIZE
004410               RT-COMPANY-ID         DELIMITED BY SIZE
004420               INTO RP-LINE
004430        PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
004440*  NOT-FOUND BRANCH - COUNTED WITH THE SAME W-REJECT-COUNT
004450*  THAT TALLIES UNKNOWN TRANSACTION TYPES AND FAILED REGISTER
004460*  EDITS, SINCE ALL THREE ARE "TRANSACTION COULD NOT BE
004470*  APPLIED" CASES RATHER THAN A NORMAL BUSINESS REJECTION.
004480     ELSE
004490        ADD 1 TO W-REJECT-COUNT
004500        MOVE SPACES TO RP-LINE
004510        STRING "APPROVE REJECTED - COMPANY " DELIMITED BY SIZE
004520               RT-COMPANY-ID                 DELIMITED BY SIZE
004530               " NOT ON FILE"                DELIMITED BY SIZE
004540               INTO RP-LINE
004550        PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT.
004560
004570 3000-EXIT.
004580     EXIT.
004590*_________________________________________________________________________
004600
004610*-------------------------------------------------------------
004620*  MIRROR IMAGE OF 3000 ABOVE - BOTH FLAGS GO TO "N" INSTEAD
004630*  OF "Y".  A REJECTED COMPANY IS NOT DELETED FROM THE MASTER,
004640*  JUST MARKED INACTIVE AND UNAPPROVED, SO THE SAME COMPANY-ID
004650*  CAN BE RE-APPROVED LATER IF THE DECISION IS REVERSED.
004660*-------------------------------------------------------------
004670 3100-APPLY-REJECTION.
004680
004690     MOVE RT-COMPANY-ID TO CT-SEARCH-COMPANY-ID
004700     PERFORM 8020-LOOK-FOR-COMPANY-RECORD THRU 8020-EXIT
004710
004720     IF CT-COMPANY-FOUND
004730*  BOTH FLAGS MOVE TOGETHER - SEE THE PARAGRAPH BANNER ABOVE.
004740        MOVE "N" TO CT-TABLE-IS-APPROVED (CT-COMPANY-SUB)
004750        MOVE "N" TO CT-TABLE-IS-ACTIVE   (CT-COMPANY-SUB)
004760        ADD 1 TO W-REJECT-TRANS-COUNT
004770        MOVE SPACES TO RP-LINE
004780        STRING "REJECTED - COMPANY " DELIMITED BY SIZE
004790               RT-COMPANY-ID         DELIMITED BY SIZE
004800               INTO RP-LINE
004810        PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
004820*  SAME NOT-FOUND HANDLING AS 3000-APPLY-APPROVAL ABOVE.
004830     ELSE
004840        ADD 1 TO W-REJECT-COUNT
004850        MOVE SPACES TO RP-LINE
004860        STRING "REJECT NOT APPLIED - COMPANY " DELIMITED BY SIZE
004870               RT-COMPANY-ID                   DELIMITED BY SIZE
004880               " NOT ON FILE"                  DELIMITED BY SIZE
004890               INTO RP-LINE
004900        PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT.
004910
004920 3100-EXIT.
004930     EXIT.
004940*_________________________________________________________________________
004950
004960*-------------------------------------------------------------
004970*  REWRITES THE CONTROL RECORD FIRST (SO THE ADVANCED NEXT-
004980*  COMPANY-ID/NEXT-USER-ID COUNTERS ARE SAFELY ON FILE BEFORE
004990*  ANYTHING ELSE HAPPENS), THEN FLUSHES BOTH IN-MEMORY TABLES
005000*  OUT TO THEIR OUTPUT FILES IN FULL - EVERY COMPANY AND USER
005010*  THAT WAS ON FILE AT THE START OF THE RUN IS CARRIED FORWARD
005020*  ALONGSIDE ANY BRAND-NEW ROWS THIS RUN'S REGISTER
005030*  TRANSACTIONS ADDED, SINCE 8000/8300 LOADED THE OLD FILE
005040*  CONTENT INTO THE SAME TABLES 2100 APPENDS TO.
005050*-------------------------------------------------------------
005060 0900-TERMINATE.
005070
005080*  MUST HAPPEN BEFORE ANY OTHER OUTPUT SO A JOB THAT ABENDS
005090*  PARTWAY THROUGH TERMINATION STILL LEAVES THE ID COUNTERS
005100*  CONSISTENT WITH WHATEVER ROWS DID MAKE IT TO THE FILES.
005110*  MUST HAPPEN BEFORE ANY OTHER OUTPUT SO A JOB THAT ABENDS
005120*  PARTWAY THROUGH TERMINATION STILL LEAVES THE ID COUNTERS
005130*  CONSISTENT WITH WHATEVER ROWS DID MAKE IT TO THE FILES.
005140     PERFORM 9690-REWRITE-CONTROL-RECORD THRU 9690-EXIT
005150
005160*  WALKS THE WHOLE IN-MEMORY COMPANY TABLE, OLDEST ROW FIRST,
005170*  WRITING ONE NEW-COMPANY-FILE RECORD PER ENTRY.
005180     MOVE 1 TO CT-COMPANY-SUB
005190     PERFORM 0910-WRITE-ONE-NEW-COMPANY
005200        UNTIL CT-COMPANY-SUB > CT-COMPANY-COUNT
005210
005220*  SAME IDEA FOR THE USER TABLE.
005230     MOVE 1 TO UT-USER-SUB
005240     PERFORM 0920-WRITE-ONE-NEW-USER
005250        UNTIL UT-USER-SUB > UT-USER-COUNT
005260
005270*  FOUR SUMMARY LINES, SAME SHAPE AS EVERY OTHER PROGRAM IN
005280*  THE SUITE - ONE MOVE-TO-EDITED-FIELD, ONE STRING, ONE WRITE
005290*  PER COUNT.  RP-COUNT-ED IS SHARED ACROSS ALL FOUR SINCE
005300*  EACH STRING/WRITE PAIR COMPLETES BEFORE THE NEXT MOVE
005310*  OVERLAYS IT - UNLIKE company-metrics.cob'S SINGLE LINE THAT
005320*  NEEDS SEVERAL FIGURES AT ONCE, THESE ARE FOUR SEPARATE LINES.
005330*  FOUR SUMMARY LINES, SAME SHAPE AS EVERY OTHER PROGRAM IN
005340*  THE SUITE - ONE MOVE-TO-EDITED-FIELD, ONE STRING, ONE WRITE
005350*  PER COUNT.
005360     MOVE W-REGISTER-COUNT TO RP-COUNT-ED
005370     MOVE SPACES TO RP-LINE
005380     STRING "COMPANIES REGISTERED..: " DELIMITED BY SIZE
005390            RP-COUNT-ED                DELIMITED BY SIZE
005400            INTO RP-LINE
005410     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
005420
005430     MOVE W-APPROVE-COUNT TO RP-COUNT-ED
005440     MOVE SPACES TO RP-LINE
005450     STRING "COMPANIES APPROVED....: " DELIMITED BY SIZE
005460            RP-COUNT-ED                DELIMITED BY SIZE
005470            INTO RP-LINE
005480     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
005490
005500     MOVE W-REJECT-TRANS-COUNT TO RP-COUNT-ED
005510     MOVE SPACES TO RP-LINE
005520     STRING "COMPANIES REJECTED.....: " DELIMITED BY SIZE
005530            RP-COUNT-ED                 DELIMITED BY SIZE
005540            INTO RP-LINE
005550     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
005560
005570     MOVE W-REJECT-COUNT TO RP-COUNT-ED
005580     MOVE SPACES TO RP-LINE
005590     STRING "TRANSACTIONS REJECTED..: " DELIMITED BY SIZE
005600            RP-COUNT-ED                 DELIMITED BY SIZE
005610            INTO RP-LINE
005620     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
005630
005640*  CLOSES OUT THE LAST PAGE OF THE REPORT - SEE PLRPT.CBL.
005650*  CLOSES OUT THE LAST PAGE OF THE REPORT.
005660     PERFORM 9520-FINALIZE-PAGE THRU 9520-EXIT
005670
005680*  ALL FOUR FILES CLOSED TOGETHER AT THE VERY END OF THE RUN.
005690*  ALL FOUR FILES CLOSED TOGETHER AT THE VERY END OF THE RUN.
005700     CLOSE REG-TRANS-FILE
005710*  NEW-COMPANY-FILE AND NEW-USER-FILE ARE THIS RUN'S ONLY
005720*  PERMANENT OUTPUT - WHATEVER READS THEM NEXT PICKS UP BOTH
005730*  THE CARRIED-FORWARD MASTER AND TONIGHT'S NEW REGISTRATIONS
005740*  TOGETHER, WITH NO WAY TO TELL OLD ROWS FROM NEW ONES SHORT
005750*  OF COMPARING COMPANY-ID AGAINST THE PRIOR RUN'S HIGH-WATER
005760*  MARK ON THE CONTROL RECORD.
005770     CLOSE NEW-COMPANY-FILE
005780     CLOSE NEW-USER-FILE
005790     CLOSE REPORT-FILE.
005800
005810 0900-EXIT.
005820     EXIT.
005830*_________________________________________________________________________
005840
005850*-------------------------------------------------------------
005860*  ONE NEW-COMPANY-FILE RECORD PER ENTRY IN THE IN-MEMORY
005870*  COMPANY TABLE - CARRIED-FORWARD ROWS AND FRESH
005880*  REGISTRATIONS ALIKE, WRITTEN IN TABLE (COMPANY-ID) ORDER.
005890*-------------------------------------------------------------
005900 0910-WRITE-ONE-NEW-COMPANY.
005910
005920*  SEVEN FIELDS OUT OF THE TABLE ENTRY, ONE FOR EACH FIELD IN
005930*  NM-COMPANY-RECORD - SEE FDNCOMPNY.CBL FOR THE FULL LAYOUT.
005940     MOVE CT-TABLE-COMPANY-ID    (CT-COMPANY-SUB) TO NM-COMPANY-ID
005950     MOVE CT-TABLE-COMPANY-NAME  (CT-COMPANY-SUB) TO NM-COMPANY-NAME
005960     MOVE CT-TABLE-GST-NUMBER    (CT-COMPANY-SUB) TO NM-GST-NUMBER
005970     MOVE CT-TABLE-IS-ACTIVE     (CT-COMPANY-SUB) TO NM-IS-ACTIVE
005980     MOVE CT-TABLE-IS-APPROVED   (CT-COMPANY-SUB) TO NM-IS-APPROVED
005990     MOVE CT-TABLE-CONTACT-EMAIL (CT-COMPANY-SUB) TO NM-CONTACT-EMAIL
006000     MOVE CT-TABLE-CONTACT-PHONE (CT-COMPANY-SUB) TO NM-CONTACT-PHONE
006010
006020*  RECORD LAYOUT IS FDNCOMPNY.CBL - SAME SHAPE AS THE INPUT
006030*  COMPANY-FILE RECORD, CARRIED FORWARD FIELD FOR FIELD.
006040     WRITE NEW-COMPANY-RECORD
006050
006060     ADD 1 TO CT-COMPANY-SUB.
006070
006080 0910-EXIT.
006090     EXIT.
006100*_________________________________________________________________________
006110
006120*-------------------------------------------------------------
006130*  SAME IDEA AS 0910 ABOVE BUT FOR THE USER TABLE - NOTE THIS
006140*  WRITES EVERY USER ON FILE, NOT JUST THE ONE STARTER USER A
006150*  REGISTER TRANSACTION CREATES, SINCE 8300-LOAD-USER-TABLE
006160*  CARRIED THE WHOLE OLD USER FILE FORWARD INTO THE TABLE TOO.
006170*-------------------------------------------------------------
006180 0920-WRITE-ONE-NEW-USER.
006190
006200*  FOUR FIELDS OUT OF THE TABLE ENTRY - SEE FDUSER.CBL.
006210     MOVE UT-TABLE-USER-ID      (UT-USER-SUB) TO NU-USER-ID
006220     MOVE UT-TABLE-COMPANY-ID   (UT-USER-SUB) TO NU-USER-COMPANY-ID
006230     MOVE UT-TABLE-USER-NAME    (UT-USER-SUB) TO NU-USER-NAME
006240     MOVE UT-TABLE-USER-ROLE    (UT-USER-SUB) TO NU-USER-ROLE
006250
006260*  RECORD LAYOUT IS FDUSER.CBL.
006270     WRITE NEW-USER-RECORD
006280
006290     ADD 1 TO UT-USER-SUB.
006300
006310 0920-EXIT.
006320     EXIT.
006330*_________________________________________________________________________
006340
006350*-------------------------------------------------------------
006360*  SHARED LOOKUP/CONTROL/PRINT PROCEDURE LIBRARY.
006370*-------------------------------------------------------------
006380*  8000/8020/8040 - LOAD/BINARY-SEARCH/DUPLICATE-GST-SEARCH
006390*  AGAINST THE COMPANY TABLE.
006400     COPY "PLLKCOMP.CBL".
006410*  8300/8320 - LOAD/DUPLICATE-USERNAME-SEARCH AGAINST THE USER
006420*  TABLE.
006430     COPY "PLLKUSER.CBL".
006440*  9600/9620/9650/9690 - READ THE CONTROL RECORD, ASSIGN THE
006450*  NEXT COMPANY/USER NUMBER, REWRITE THE CONTROL RECORD.
006460     COPY "PLCTRL.CBL".
006470*  9500/9520/9540 - HEADINGS, PAGE-BREAK AND DETAIL-LINE WRITE
006480*  FOR REPORT-FILE.
006490     COPY "PLRPT.CBL".
