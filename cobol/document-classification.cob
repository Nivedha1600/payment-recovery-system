000100*-------------------------------------------------------------
000110*  DOCUMENT-CLASSIFICATION
000120*-------------------------------------------------------------
000130*  SORTS OUT WHAT AN UPLOADED SUPPORTING FILE ACTUALLY IS -
000140*  MIME TYPE FIRST, FILE-NAME EXTENSION IF THE UPLOAD CHANNEL
000150*  DID NOT SUPPLY A USABLE ONE.  ANYTHING WE CANNOT PLACE IN
000160*  PDF/IMAGE/DOC/EXCEL IS REJECTED AND NEVER STORED.
000170*-------------------------------------------------------------
000180*  1995-06-20  DKM  ORIGINAL.
000190*  1998-05-14  LFB  CR-0951  MOVED HEADING/PAGE-BREAK CODE OUT
000200*              TO PLRPT.CBL.
000210*  1998-11-30  DKM  CR-1004  ADDED GIF/BMP/WEBP TO THE IMAGE
000220*              EXTENSION LIST - SCANNER VENDOR STARTED SENDING
000230*              WEBP THUMBNAILS.
000240*  1999-01-08  RTV  Y2K-114  RUN DATE NOW AN 8-DIGIT CCYYMMDD
000250*              FIELD.
000260*  2003-04-02  DKM  CR-2210  MIME TYPE IS NOW CHECKED BEFORE THE
000270*              EXTENSION - SOME UPLOAD CHANNELS RENAME FILES
000280*              WITHOUT AN EXTENSION AT ALL.
000290*-------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000310*  STANDARD SIX-PARAGRAPH HEADER PER THE GROUP PROCEDURE
000320*  MANUAL - FILLED IN ON EVERY PROGRAM WE SHIP.
000330 PROGRAM-ID. document-classification.
000340 AUTHOR. D K MASON.
000350*  INSTALLATION AND SECURITY LINES ARE THE SAME BOILERPLATE
000360*  ON EVERY PROGRAM IN THE SUITE.
000370 INSTALLATION. RECEIVABLES SYSTEMS GROUP.
000380 DATE-WRITTEN. 1995-06-20.
000390 DATE-COMPILED.
000400 SECURITY. COMPANY CONFIDENTIAL - RECEIVABLES SYSTEMS GROUP.
000410
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450*  NO CLASS CONDITION NEEDED HERE - THE ONLY OPEN-ENDED FIELD
000460*  THIS PROGRAM TESTS IS THE MIME MAJOR/MINOR SPLIT, AND THAT
000470*  IS DONE WITH UNSTRING AND INSPECT TALLYING BELOW, NOT A
000480*  CLASS TEST.
000490*  TOP-OF-FORM AND THE RERUN SWITCH ARE STANDARD ON EVERY
000500*  PROGRAM THAT WRITES A PRINTED REPORT, USED OR NOT.
000510     C01 IS TOP-OF-FORM
000520     UPSI-0 IS W-RERUN-SWITCH.
000530
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560
000570*  DOC-TRANS-FILE - ONE RECORD PER UPLOADED SUPPORTING FILE,
000580*  CARRYING WHATEVER MIME TYPE AND ORIGINAL FILE NAME THE
000590*  UPLOAD CHANNEL CAPTURED AT KEY-ENTRY TIME.
000600     COPY "SLDTRAN.CBL".
000610*  DOCUMENT-FILE - THIS RUN'S OUTPUT, ONE RECORD PER ACCEPTED
000620*  DOCUMENT.  REJECTED UPLOADS ARE REPORTED BUT NEVER WRITTEN
000630*  HERE.
000640     COPY "SLDOC.CBL".
000650*  CONTROL-FILE - HOLDS THE NEXT-DOC-NUMBER COUNTER THIS
000660*  PROGRAM ADVANCES FOR EVERY ACCEPTED DOCUMENT.
000670     COPY "SLCTRL.CBL".
000680*  REPORT-FILE - THE 132-COLUMN CLASSIFICATION RUN LISTING.
000690     COPY "SLRPT.CBL".
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730
000740*  FILE SECTION RECORD LAYOUTS ARE ALL IN COPYBOOKS - SEE THE
000750*  FDxxx MEMBER FOR EACH FILE'S FIELD-BY-FIELD BREAKOUT.
000760     COPY "FDDTRAN.CBL".
000770     COPY "FDDOC.CBL".
000780     COPY "FDCTRL.CBL".
000790     COPY "FDRPT.CBL".
000800
000810 WORKING-STORAGE SECTION.
000820
000830*  WSDATEB.CBL - DATE WORK AREA.  WSRPT.CBL - SHARED REPORT-
000840*  FILE PRINT LINE AND PAGE FIELDS.
000850     COPY "WSDATEB.CBL".
000860     COPY "WSRPT.CBL".
000870
000880*  END-OF-FILE SWITCH FOR THE ONE AND ONLY PASS OVER DOC-
000890*  TRANS-FILE - STRAIGHT READ-PROCESS-READ LOOP, NO CONTROL
000900*  BREAK NEEDED SINCE EVERY UPLOAD STANDS ON ITS OWN.
000910 01  W-END-OF-TRANS-FILE-SWITCH  PIC X.
000920     88  END-OF-TRANS-FILE           VALUE "Y".
000930*  ONLY ONE VALUE EVER TESTED - THIS PROGRAM HAS NO "N" 88-
000940*  LEVEL FOR THE SWITCH SINCE THE NEGATIVE CASE IS SIMPLY
000950*  "NOT END-OF-TRANS-FILE" WHEREVER IT MATTERS.
000960
000970*  SET "Y" AT THE TOP OF EVERY DOCUMENT AND FLIPPED TO "N" IF
000980*  NEITHER THE MIME CHECK NOR THE EXTENSION CHECK CAN PLACE
000990*  THE UPLOAD INTO ONE OF THE FOUR ALLOWED TYPES.
001000 01  W-DOC-VALID-SWITCH          PIC X.
001010     88  DOC-IS-VALID                VALUE "Y".
001020     88  DOC-IS-NOT-VALID            VALUE "N".
001030*  BOTH 88-LEVELS ARE DEFINED HERE, UNLIKE THE END-OF-FILE
001040*  SWITCH ABOVE, BECAUSE 0300 TESTS THE POSITIVE CASE AND THE
001050*  NEGATIVE CASE IS NEVER SPELLED OUT EXPLICITLY - IT IS HERE
001060*  FOR SYMMETRY WITH THE OTHER TRANS-VALID SWITCHES IN THE
001070*  SUITE.
001080
001090*  HOLDS "PDF", "IMAGE", "DOC", "EXCEL" OR "OTHER" ONCE
001100*  CLASSIFICATION IS DONE - SPACES UNTIL THEN, WHICH IS ALSO
001110*  HOW 0300-PROCESS-ONE-DOCUMENT DECIDES WHETHER THE MIME-
001120*  TYPE PASS ALREADY SETTLED THE QUESTION OR WHETHER THE
001130*  EXTENSION PASS STILL NEEDS TO RUN.
001140 01  W-DOC-TYPE-WORK             PIC X(8).
001150*  EIGHT CHARACTERS COVERS THE LONGEST VALUE MOVED IN, "EXCEL"
001160*  AND "OTHER" BOTH FIVE, WITH ROOM TO SPARE.
001170
001180*  THREE WORK FIELDS FOR THE MIME-TYPE SPLIT - THE INCOMING
001190*  MIME STRING UPPERCASED, THEN ITS MAJOR AND MINOR HALVES ON
001200*  EITHER SIDE OF THE SLASH (E.G. "IMAGE/JPEG" SPLITS TO
001210*  "IMAGE" AND "JPEG").  W-MIME-TALLY IS THE INSPECT TALLYING
001220*  COUNTER 2010-CLASSIFY-APPLICATION-MIME REUSES FOR EACH OF
001230*  ITS FOUR SUBSTRING TESTS.
001240 01  W-MIME-WORK                 PIC X(30)  VALUE SPACES.
001250 01  W-MIME-MAJOR                PIC X(20)  VALUE SPACES.
001260 01  W-MIME-MINOR                PIC X(20)  VALUE SPACES.
001270*  TWENTY CHARACTERS IS ENOUGH FOR THE LONGEST OOXML MINOR
001280*  TYPE THIS PROGRAM SPLITS OUT.
001290 77  W-MIME-TALLY                PIC S9(3)  COMP.
001300*  THREE DIGITS IS AMPLE - THE LONGEST SUBSTRING BEING TALLIED
001310*  CANNOT OCCUR MORE THAN A HANDFUL OF TIMES IN A 20-CHARACTER
001320*  MIME MINOR-TYPE FIELD.
001330
001340*  THREE WORK FIELDS FOR THE FALLBACK EXTENSION SPLIT - THE
001350*  ORIGINAL FILE NAME UPPERCASED, THE PORTION BEFORE THE LAST
001360*  DOT (UNUSED BEYOND THE UNSTRING ITSELF), AND THE EXTENSION
001370*  ITSELF.
001380 01  W-FILE-NAME-WORK            PIC X(50)  VALUE SPACES.
001390 01  W-NAME-BEFORE-DOT           PIC X(50)  VALUE SPACES.
001400*  UNUSED PAST THE UNSTRING ITSELF - KEPT AS A SEPARATE FIELD
001410*  RATHER THAN A FILLER TARGET SINCE UNSTRING REQUIRES A
001420*  RECEIVING FIELD FOR EVERY DELIMITED SEGMENT.
001430 01  W-EXTENSION-HOLDER          PIC X(6)   VALUE SPACES.
001440*  SIX CHARACTERS COVERS THE LONGEST EXTENSION THIS PROGRAM
001450*  RECOGNIZES ("WEBP" AND "DOCX", BOTH FOUR) WITH ROOM TO
001460*  SPARE - A LONGER GARBAGE EXTENSION SIMPLY TRUNCATES AND
001470*  FAILS EVERY COMPARE IN 2100 BELOW, WHICH IS THE CORRECT
001480*  OUTCOME.
001490
001500*  THREE RUN COUNTS FOR THE SUMMARY LINES AT THE BOTTOM OF THE
001510*  REPORT - READ, ACCEPTED, REJECTED.  W-READ-COUNT ALWAYS
001520*  EQUALS THE OTHER TWO ADDED TOGETHER SINCE EVERY DOCUMENT ON
001530*  DOC-TRANS-FILE IS EITHER ACCEPTED OR REJECTED, NOTHING ELSE.
001540 01  W-COUNTS.
001550     05  W-READ-COUNT            PIC S9(7)  COMP.
001560     05  W-ACCEPTED-COUNT        PIC S9(7)  COMP.
001570     05  W-REJECT-COUNT          PIC S9(7)  COMP.
001580*  ONE-BYTE PAD TO ROUND THE GROUP OUT TO AN EVEN WIDTH -
001590*  HOUSE HABIT ON EVERY 01-LEVEL GROUP.
001600     05  FILLER                  PIC X(1).
001610
001620 PROCEDURE DIVISION.
001630*-------------------------------------------------------------
001640*  ONE PASS OVER DOC-TRANS-FILE.  EVERY DOCUMENT IS RUN
001650*  THROUGH THE MIME-TYPE TEST FIRST AND, ONLY IF THAT COMES UP
001660*  EMPTY, THE FILE-NAME EXTENSION TEST - SEE 0300-PROCESS-ONE-
001670*  DOCUMENT FOR THE ORDER.
001680*-------------------------------------------------------------
001690
001700 0100-MAIN-CONTROL.
001710
001720*  OPENS THE FILES, LOADS THE CONTROL RECORD, PRIMES THE READ.
001730     PERFORM 0200-INITIALIZE       THRU 0200-EXIT.
001740
001750*  MAIN LOOP - ONE ITERATION PER DOCUMENT ON DOC-TRANS-FILE.
001760     PERFORM 0300-PROCESS-ONE-DOCUMENT
001770        UNTIL END-OF-TRANS-FILE.
001780
001790*  REWRITES THE CONTROL RECORD, PRINTS THE SUMMARY, CLOSES
001800*  EVERYTHING.
001810     PERFORM 0900-TERMINATE        THRU 0900-EXIT.
001820
001830     STOP RUN.
001840*_________________________________________________________________________
001850
001860 0200-INITIALIZE.
001870
001880*  DOC-TRANS-FILE IN, DOCUMENT-FILE OUT, REPORT-FILE EXTENDED
001890*  ONTO THE SHARED NIGHT-CYCLE PRINT FILE.
001900     OPEN INPUT  DOC-TRANS-FILE
001910     OPEN OUTPUT DOCUMENT-FILE
001920*  THIS RUN'S OUTPUT MASTER - EXTEND, NOT OUTPUT, WOULD BE
001930*  WRONG HERE SINCE DOCUMENT-FILE HAS NO CARRIED-FORWARD
001940*  CONTENT THE WAY NEW-COMPANY-FILE DOES IN company-
001950*  registration.cob.
001960     OPEN EXTEND REPORT-FILE
001970
001980*  ONE CONTROL RECORD, READ ONCE HERE AND REWRITTEN ONCE AT
001990*  0900-TERMINATE FOR THE NEXT-DOC-NUMBER COUNTER.
002000     PERFORM 9600-READ-CONTROL-RECORD THRU 9600-EXIT.
002010
002020*  ALL THREE RUN COUNTS TO ZERO.
002030     MOVE ZERO TO W-READ-COUNT W-ACCEPTED-COUNT W-REJECT-COUNT
002040
002050*  RUN-DATE HEADING FROM THE SYSTEM DATE.
002060     ACCEPT WB-WORK-DATE-8 FROM DATE YYYYMMDD
002070*  TITLE AND RUN-DATE MOVED TO THE SHARED WSRPT.CBL HEADING
002080*  FIELDS ONCE PER RUN, NOT ONCE PER PAGE - PLRPT.CBL CARRIES
002090*  THEM FORWARD ONTO EVERY PAGE BREAK ON ITS OWN.
002100     MOVE "DOCUMENT-CLASSIFICATION - UPLOAD RUN" TO RP-PROGRAM-TITLE
002110*  RUN-DATE FIELD IS THE FULL 8-DIGIT CCYYMMDD FORM SINCE THE
002120*  1999-01-08 Y2K-114 CHANGE - SEE THE CHANGE LOG.
002130     MOVE WB-WORK-DATE-8                         TO RP-RUN-DATE
002140*  PAGE ONE HEADINGS - PLRPT.CBL REPRINTS THEM ON ITS OWN AT
002150*  EVERY LATER PAGE BREAK.
002160     PERFORM 9500-PRINT-HEADINGS      THRU 9500-EXIT.
002170
002180*  PRIMING READ - GETS THE FIRST DOCUMENT INTO WORKING-STORAGE
002190*  BEFORE THE MAIN LOOP TESTS END-OF-TRANS-FILE FOR THE FIRST
002200*  TIME.
002210     READ DOC-TRANS-FILE
002220        AT END MOVE "Y" TO W-END-OF-TRANS-FILE-SWITCH.
002230
002240 0200-EXIT.
002250     EXIT.
002260*  MIME TYPE IS CHECKED FIRST; THE FILE-NAME EXTENSION IS ONLY
002270*  CONSULTED WHEN THE MIME CHECK LEAVES W-DOC-TYPE-WORK BLANK -
002280*  SOME UPLOAD CHANNELS RENAME FILES WITHOUT SETTING A USABLE
002290*  MIME TYPE AT ALL, SO THE EXTENSION IS THE ONLY CLUE LEFT.
002300*_________________________________________________________________________
002310
002320 0300-PROCESS-ONE-DOCUMENT.
002330
002340*  COUNTED AS READ REGARDLESS OF WHAT IT TURNS OUT TO BE.
002350     ADD 1 TO W-READ-COUNT
002360     MOVE "Y" TO W-DOC-VALID-SWITCH
002370*  CLEARED SO A DOCUMENT THAT MATCHES NEITHER THE MIME NOR
002380*  THE EXTENSION TEST DOES NOT INHERIT THE PREVIOUS
002390*  DOCUMENT'S TYPE.
002400     MOVE SPACES TO W-DOC-TYPE-WORK
002410
002420*  MIME CHECK RUNS UNCONDITIONALLY, EVEN WHEN DT-MIME-TYPE IS
002430*  BLANK - 2000 SIMPLY LEAVES W-DOC-TYPE-WORK UNCHANGED IN
002440*  THAT CASE AND THE EXTENSION CHECK BELOW PICKS UP THE SLACK.
002450     PERFORM 2000-CLASSIFY-BY-MIME-TYPE THRU 2000-EXIT
002460
002470*  FALLBACK ONLY - NEVER RUNS IF THE MIME CHECK ALREADY
002480*  SETTLED THE TYPE.
002490     IF W-DOC-TYPE-WORK = SPACES
002500        PERFORM 2100-CLASSIFY-BY-EXTENSION THRU 2100-EXIT.
002510
002520*  NEITHER PASS RECOGNIZED THE UPLOAD - FORCED TO "OTHER" AND
002530*  MARKED INVALID SO 2900-REPORT-DOCUMENT PRINTS IT AS
002540*  REJECTED RATHER THAN AS AN ACCEPTED DOCUMENT OF UNKNOWN
002550*  TYPE.
002560     IF W-DOC-TYPE-WORK NOT = "PDF"   AND
002570        W-DOC-TYPE-WORK NOT = "IMAGE" AND
002580        W-DOC-TYPE-WORK NOT = "DOC"   AND
002590        W-DOC-TYPE-WORK NOT = "EXCEL"
002600*  FLIP THE SWITCH AND OVERWRITE WHATEVER TYPE THE MIME OR
002610*  EXTENSION PASS MAY HAVE PARTIALLY GUESSED AT.
002620        MOVE "N"     TO W-DOC-VALID-SWITCH
002630*  NONE OF THE FOUR LISTS MATCHED - NEITHER TEST IN 0300 HAS
002640*  ANYTHING LEFT TO TRY, SO THIS UPLOAD IS REJECTED.
002650        MOVE "OTHER" TO W-DOC-TYPE-WORK.
002660
002670*  ONLY AN ACCEPTED DOCUMENT EVER GETS A DOC-ID ASSIGNED AND
002680*  WRITTEN TO DOCUMENT-FILE - A REJECTED UPLOAD IS COUNTED AND
002690*  REPORTED BUT NEVER STORED.
002700     IF DOC-IS-VALID
002710        PERFORM 2200-WRITE-ACCEPTED-DOCUMENT THRU 2200-EXIT
002720        ADD 1 TO W-ACCEPTED-COUNT
002730*  REJECTED - NO WRITE, NO DOC-ID ASSIGNED, JUST THE COUNT.
002740     ELSE
002750        ADD 1 TO W-REJECT-COUNT.
002760
002770*  ONE REPORT LINE PER DOCUMENT, ACCEPTED OR REJECTED.
002780     PERFORM 2900-REPORT-DOCUMENT     THRU 2900-EXIT.
002790
002800*  NEXT-DOCUMENT READ, DONE LAST SO EVERY BRANCH ABOVE HAS
002810*  ALREADY FINISHED ACTING ON THE CURRENT DOCUMENT.
002820     READ DOC-TRANS-FILE
002830        AT END MOVE "Y" TO W-END-OF-TRANS-FILE-SWITCH.
002840
002850 0300-EXIT.
002860     EXIT.
002870*  THE MIME STRING IS SPLIT ON ITS SLASH INTO A MAJOR AND
002880*  MINOR HALF - "IMAGE/JPEG" BECOMES "IMAGE" AND "JPEG".  ANY
002890*  IMAGE MAJOR TYPE IS ACCEPTED OUTRIGHT; AN APPLICATION MAJOR
002900*  TYPE NEEDS A FURTHER LOOK AT THE MINOR HALF, SINCE PDF,
002910*  WORD AND EXCEL DOCUMENTS ALL SHARE THE SAME "APPLICATION"
002920*  MAJOR TYPE.  ANY OTHER MAJOR TYPE (TEXT, AUDIO, VIDEO ...)
002930*  IS LEFT UNCLASSIFIED HERE AND FALLS THROUGH TO THE
002940*  EXTENSION CHECK, WHICH WILL ALSO FAIL IT.
002950*_________________________________________________________________________
002960
002970 2000-CLASSIFY-BY-MIME-TYPE.
002980
002990*  CLEARED ON EVERY CALL SO A DOCUMENT WITH NO MIME TYPE AT
003000*  ALL DOES NOT INHERIT THE PREVIOUS DOCUMENT'S SPLIT VALUES.
003010     MOVE SPACES TO W-MIME-WORK W-MIME-MAJOR W-MIME-MINOR
003020
003030*  A BLANK MIME TYPE IS NOT AN ERROR HERE - IT JUST MEANS THIS
003040*  PARAGRAPH HAS NOTHING TO WORK WITH AND THE EXTENSION CHECK
003050*  IN 2100 WILL HAVE TO CARRY THE WHOLE CLASSIFICATION.
003060     IF DT-MIME-TYPE NOT = SPACES
003070*  COPIED TO A WORK FIELD RATHER THAN UPPERCASED IN PLACE -
003080*  DT-MIME-TYPE IS PART OF THE INPUT RECORD AND THIS PROGRAM
003090*  DOES NOT ALTER TRANSACTION-FILE FIELDS.
003100        MOVE DT-MIME-TYPE TO W-MIME-WORK
003110*  UPLOAD CHANNELS ARE NOT CONSISTENT ABOUT CASE ON THE MIME
003120*  STRING - FORCED TO UPPERCASE BEFORE ANY COMPARE.
003130        INSPECT W-MIME-WORK CONVERTING LOWER-ALPHA TO UPPER-ALPHA
003140*  EVERY MIME TYPE THIS PROGRAM RECOGNIZES HAS EXACTLY ONE
003150*  SLASH, SO A TWO-TARGET UNSTRING IS ENOUGH - A MIME STRING
003160*  WITH NO SLASH AT ALL LEAVES W-MIME-MINOR BLANK AND
003170*  W-MIME-MAJOR HOLDING THE WHOLE STRING, WHICH SIMPLY FAILS
003180*  BOTH TESTS BELOW.
003190        UNSTRING W-MIME-WORK DELIMITED BY "/"
003200                 INTO W-MIME-MAJOR
003210                      W-MIME-MINOR
003220
003230*  EVERY IMAGE MIME SUBTYPE IS ACCEPTED - THIS SHOP DOES NOT
003240*  DISTINGUISH JPEG FROM PNG FROM GIF AT THE MIME-CHECK STAGE
003250*  THE WAY THE EXTENSION CHECK BELOW HAS TO.
003260        IF W-MIME-MAJOR = "IMAGE"
003270*  NO MINOR-TYPE CHECK NEEDED FOR IMAGES - JPEG, PNG, GIF AND
003280*  THE REST ALL COLLAPSE TO THE SAME "IMAGE" DOCUMENT TYPE.
003290           MOVE "IMAGE" TO W-DOC-TYPE-WORK
003300        ELSE
003310*  APPLICATION COVERS PDF, WORD AND EXCEL ALIKE - THE MINOR
003320*  HALF IS WHAT TELLS THEM APART, HANDLED IN 2010 BELOW.
003330        IF W-MIME-MAJOR = "APPLICATION"
003340           PERFORM 2010-CLASSIFY-APPLICATION-MIME THRU 2010-EXIT.
003350
003360 2000-EXIT.
003370     EXIT.
003380*  FOUR INSPECT TALLYING TESTS, ONE PER RECOGNIZED APPLICATION
003390*  SUBTYPE FAMILY - PDF IS AN EXACT MATCH ON THE MINOR HALF,
003400*  BUT WORD AND EXCEL EACH HAVE TWO POSSIBLE MIME STRINGS (THE
003410*  OLD BINARY FORMAT AND THE NEWER XML-BASED ONE) SO A
003420*  SUBSTRING TEST IS USED INSTEAD OF AN EXACT COMPARE.  IF
003430*  NONE OF THE FOUR HIT, W-DOC-TYPE-WORK IS LEFT UNCHANGED AND
003440*  THE CALLER FALLS THROUGH TO THE EXTENSION CHECK.
003450*_________________________________________________________________________
003460
003470 2010-CLASSIFY-APPLICATION-MIME.
003480
003490*  PDF MIME MINOR IS ALWAYS EXACTLY "PDF" - NO VARIANT SPELLING
003500*  TO WATCH FOR HERE.
003510     IF W-MIME-MINOR = "PDF"
003520        MOVE "PDF" TO W-DOC-TYPE-WORK
003530     ELSE
003540*  OLDER .DOC UPLOADS CARRY "APPLICATION/MSWORD".
003550        MOVE ZERO TO W-MIME-TALLY
003560        INSPECT W-MIME-MINOR TALLYING W-MIME-TALLY
003570                FOR ALL "MSWORD"
003580        IF W-MIME-TALLY > 0
003590*  A NONZERO TALLY MEANS THE SUBSTRING WAS FOUND AT LEAST
003600*  ONCE - THE EXACT COUNT DOES NOT MATTER, ONLY WHETHER IT
003610*  OCCURRED AT ALL.  W-MIME-TALLY IS ZEROED BEFORE EVERY
003620*  INSPECT TALLYING CALL SINCE THE VERB ADDS TO WHATEVER IS
003630*  ALREADY THERE RATHER THAN SETTING IT.
003640           MOVE "DOC" TO W-DOC-TYPE-WORK
003650        ELSE
003660           MOVE ZERO TO W-MIME-TALLY
003670*  NEWER .DOCX UPLOADS CARRY THE LONGER OOXML MINOR TYPE,
003680*  WHICH ALWAYS CONTAINS THIS SUBSTRING.
003690           INSPECT W-MIME-MINOR TALLYING W-MIME-TALLY
003700                   FOR ALL "WORDPROCESSINGML"
003710           IF W-MIME-TALLY > 0
003720              MOVE "DOC" TO W-DOC-TYPE-WORK
003730           ELSE
003740              MOVE ZERO TO W-MIME-TALLY
003750*  OLDER .XLS UPLOADS.
003760              INSPECT W-MIME-MINOR TALLYING W-MIME-TALLY
003770                      FOR ALL "MS-EXCEL"
003780              IF W-MIME-TALLY > 0
003790                 MOVE "EXCEL" TO W-DOC-TYPE-WORK
003800              ELSE
003810                 MOVE ZERO TO W-MIME-TALLY
003820*  NEWER .XLSX UPLOADS.
003830                 INSPECT W-MIME-MINOR TALLYING W-MIME-TALLY
003840                         FOR ALL "SPREADSHEETML"
003850                 IF W-MIME-TALLY > 0
003860                    MOVE "EXCEL" TO W-DOC-TYPE-WORK
003870*  NONE OF THE FOUR SUBTYPE FAMILIES MATCHED - LEAVE W-DOC-
003880*  TYPE-WORK ALONE AND FALL THROUGH TO THE EXTENSION CHECK.
003890                 ELSE
003900                    CONTINUE.
003910
003920 2010-EXIT.
003930     EXIT.
003940*  FALLBACK PATH FOR UPLOADS WITH NO USABLE MIME TYPE - SPLITS
003950*  THE ORIGINAL FILE NAME ON ITS LAST DOT AND CHECKS THE
003960*  REMAINDER AGAINST FOUR SHORT LISTS OF ALLOWED EXTENSIONS.
003970*  A FILE NAME WITH NO DOT AT ALL LEAVES W-EXTENSION-HOLDER
003980*  BLANK, WHICH MATCHES NONE OF THE FOUR LISTS AND FALLS
003990*  THROUGH TO "OTHER".
004000*_________________________________________________________________________
004010
004020 2100-CLASSIFY-BY-EXTENSION.
004030
004040*  ORIGINAL FILE NAME COPIED TO A WORK FIELD BEFORE THE
004050*  UPPERCASE/SPLIT IN 7000 - DT-ORIGINAL-FILE-NAME ITSELF IS
004060*  NEVER ALTERED, SINCE IT IS ALSO WRITTEN VERBATIM TO
004070*  DOCUMENT-FILE AND THE REPORT LINE IN ITS ORIGINAL CASE.
004080     MOVE SPACES              TO W-FILE-NAME-WORK
004090     MOVE DT-ORIGINAL-FILE-NAME TO W-FILE-NAME-WORK
004100
004110*  SPLITS W-FILE-NAME-WORK ON ITS LAST DOT INTO NAME AND
004120*  EXTENSION - SEE 7000 BELOW.
004130     PERFORM 7000-FIND-EXTENSION THRU 7000-EXIT
004140
004150*  SINGLE PDF EXTENSION - NO ALTERNATE SPELLING TO CHECK.
004160     IF W-EXTENSION-HOLDER = "PDF"
004170        MOVE "PDF"   TO W-DOC-TYPE-WORK
004180     ELSE
004190*  SIX IMAGE EXTENSIONS - THE 1998-11-30 CR-1004 CHANGE ADDED
004200*  GIF, BMP AND WEBP TO WHAT WAS ORIGINALLY JUST JPG/JPEG/PNG.
004210     IF W-EXTENSION-HOLDER = "JPG"  OR
004220        W-EXTENSION-HOLDER = "JPEG" OR
004230        W-EXTENSION-HOLDER = "PNG"  OR
004240        W-EXTENSION-HOLDER = "GIF"  OR
004250        W-EXTENSION-HOLDER = "BMP"  OR
004260        W-EXTENSION-HOLDER = "WEBP"
004270        MOVE "IMAGE" TO W-DOC-TYPE-WORK
004280     ELSE
004290*  OLD AND NEW WORD EXTENSIONS.
004300     IF W-EXTENSION-HOLDER = "DOC"  OR
004310        W-EXTENSION-HOLDER = "DOCX"
004320        MOVE "DOC"   TO W-DOC-TYPE-WORK
004330     ELSE
004340*  OLD AND NEW EXCEL EXTENSIONS.
004350     IF W-EXTENSION-HOLDER = "XLS"  OR
004360        W-EXTENSION-HOLDER = "XLSX"
004370        MOVE "EXCEL" TO W-DOC-TYPE-WORK
004380     ELSE
004390        MOVE "OTHER" TO W-DOC-TYPE-WORK.
004400
004410 2100-EXIT.
004420     EXIT.
004430*  ASSIGNS A DOC-ID OFF THE CONTROL RECORD (PLCTRL.CBL 9640,
004440*  ADVANCING THE NEXT-DOC-NUMBER COUNTER BY ONE) AND WRITES
004450*  ONE DOCUMENT-FILE RECORD - ONLY REACHED FOR AN UPLOAD THAT
004460*  PASSED EITHER THE MIME OR THE EXTENSION CHECK.
004470*_________________________________________________________________________
004480
004490 2200-WRITE-ACCEPTED-DOCUMENT.
004500
004510*  DOC-ID IS ASSIGNED HERE, NOT BACK IN 0300 - A REJECTED
004520*  UPLOAD NEVER CONSUMES A DOC-ID AT ALL.
004530     PERFORM 9640-NEXT-DOC-NUMBER THRU 9640-EXIT
004540
004550*  SIX FIELDS INTO DOCUMENT-RECORD - SEE FDDOC.CBL FOR THE
004560*  FULL LAYOUT.
004570     MOVE CTL-ASSIGNED-NUMBER   TO DOC-ID
004580     MOVE DT-COMPANY-ID         TO DOC-COMPANY-ID
004590     MOVE DT-INVOICE-ID         TO DOC-INVOICE-ID
004600     MOVE DT-ORIGINAL-FILE-NAME TO ORIGINAL-FILE-NAME
004610     MOVE W-DOC-TYPE-WORK       TO DOC-TYPE
004620     MOVE DT-FILE-SIZE          TO FILE-SIZE
004630
004640*  RECORD LAYOUT IS FDDOC.CBL.
004650     WRITE DOCUMENT-RECORD.
004660
004670 2200-EXIT.
004680     EXIT.
004690*  ONE LINE PER DOCUMENT, ACCEPTED OR REJECTED - ACCEPTED
004700*  LINES SHOW THE TYPE THAT WAS ASSIGNED, REJECTED LINES DO
004710*  NOT SINCE W-DOC-TYPE-WORK IS "OTHER" FOR EVERY REJECTION
004720*  AND WOULD ADD NO INFORMATION.
004730*_________________________________________________________________________
004740
004750 2900-REPORT-DOCUMENT.
004760
004770*  DELIMITED BY SPACE ON THE FILE NAME TRIMS THE TRAILING
004780*  BLANKS OUT OF THE FIXED-WIDTH FIELD.
004790     MOVE SPACES TO RP-LINE
004800     IF DOC-IS-VALID
004810*  ACCEPTED LINE SHOWS THE ASSIGNED TYPE; SEE THE PARAGRAPH
004820*  BANNER ABOVE FOR WHY THE REJECTED BRANCH BELOW DOES NOT.
004830        STRING DT-ORIGINAL-FILE-NAME DELIMITED BY SPACE
004840               "  TYPE "             DELIMITED BY SIZE
004850               W-DOC-TYPE-WORK       DELIMITED BY SIZE
004860               "  ACCEPTED"          DELIMITED BY SIZE
004870               INTO RP-LINE
004880     ELSE
004890        STRING DT-ORIGINAL-FILE-NAME DELIMITED BY SPACE
004900               "  REJECTED - TYPE NOT ALLOWED" DELIMITED BY SIZE
004910               INTO RP-LINE.
004920
004930*  ONE DETAIL LINE, WHICHEVER STRING BUILT IT.
004940     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT.
004950
004960 2900-EXIT.
004970     EXIT.
004980*  UNSTRING ON "." SPLITS ONLY AT THE FIRST DOT IT FINDS - A
004990*  FILE NAME WITH MORE THAN ONE DOT (E.G. "INVOICE.BACKUP.PDF")
005000*  PUTS EVERYTHING AFTER THE FIRST DOT INTO W-EXTENSION-HOLDER,
005010*  WHICH WILL NOT MATCH ANY OF THE LISTS IN 2100 ABOVE - A
005020*  KNOWN LIMITATION, NOT A BUG, SINCE DOUBLE-EXTENSION FILE
005030*  NAMES ARE RARE ON THIS UPLOAD CHANNEL.
005040*_________________________________________________________________________
005050
005060 7000-FIND-EXTENSION.
005070
005080*  BOTH HALVES OF THE SPLIT ARE CLEARED FIRST SO A FILE NAME
005090*  WITH NO DOT AT ALL LEAVES W-EXTENSION-HOLDER BLANK RATHER
005100*  THAN CARRYING OVER THE PREVIOUS DOCUMENT'S EXTENSION.
005110     MOVE SPACES TO W-NAME-BEFORE-DOT
005120     MOVE SPACES TO W-EXTENSION-HOLDER
005130*  FORCED TO UPPERCASE BEFORE THE SPLIT SO "PDF" AND "pdf"
005140*  COMPARE EQUAL IN 2100 ABOVE.
005150     INSPECT W-FILE-NAME-WORK CONVERTING LOWER-ALPHA TO UPPER-ALPHA
005160
005170*  SPLITS ON THE FIRST DOT ONLY - SEE THE PARAGRAPH BANNER
005180*  ABOVE FOR THE DOUBLE-EXTENSION CAVEAT.
005190     UNSTRING W-FILE-NAME-WORK DELIMITED BY "."
005200              INTO W-NAME-BEFORE-DOT
005210                   W-EXTENSION-HOLDER.
005220
005230 7000-EXIT.
005240     EXIT.
005250*  REWRITES THE CONTROL RECORD FOR THE ADVANCED NEXT-DOC-
005260*  NUMBER COUNTER, PRINTS THE THREE SUMMARY LINES, AND CLOSES
005270*  OUT THE RUN.
005280*_________________________________________________________________________
005290
005300 0900-TERMINATE.
005310
005320*  MUST HAPPEN BEFORE ANYTHING ELSE SO THE COUNTER IS SAFELY
005330*  ON FILE EVEN IF A LATER STEP IN THIS PARAGRAPH ABENDS.
005340     PERFORM 9690-REWRITE-CONTROL-RECORD THRU 9690-EXIT
005350
005360*  THREE SUMMARY LINES, SAME SHAPE AS EVERY OTHER PROGRAM IN
005370*  THE SUITE.
005380     MOVE W-READ-COUNT TO RP-COUNT-ED
005390     MOVE SPACES TO RP-LINE
005400*  READ COUNT PRINTS FIRST - ALWAYS EQUAL TO ACCEPTED PLUS
005410*  REJECTED, GIVEN AS A CROSS-CHECK FOR WHOEVER REVIEWS THE
005420*  REPORT.
005430     STRING "DOCUMENTS READ.....: " DELIMITED BY SIZE
005440            RP-COUNT-ED             DELIMITED BY SIZE
005450            INTO RP-LINE
005460     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
005470
005480     MOVE W-ACCEPTED-COUNT TO RP-COUNT-ED
005490     MOVE SPACES TO RP-LINE
005500*  ACCEPTED COUNT.
005510     STRING "DOCUMENTS ACCEPTED.: " DELIMITED BY SIZE
005520            RP-COUNT-ED             DELIMITED BY SIZE
005530            INTO RP-LINE
005540     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
005550
005560     MOVE W-REJECT-COUNT TO RP-COUNT-ED
005570     MOVE SPACES TO RP-LINE
005580*  REJECTED COUNT.
005590     STRING "DOCUMENTS REJECTED.: " DELIMITED BY SIZE
005600            RP-COUNT-ED             DELIMITED BY SIZE
005610            INTO RP-LINE
005620     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
005630
005640*  CLOSES OUT THE LAST PAGE OF THE REPORT.
005650     PERFORM 9520-FINALIZE-PAGE THRU 9520-EXIT
005660
005670*  ALL THREE FILES CLOSED TOGETHER AT THE VERY END OF THE RUN.
005680     CLOSE DOC-TRANS-FILE
005690     CLOSE DOCUMENT-FILE
005700     CLOSE REPORT-FILE.
005710
005720 0900-EXIT.
005730     EXIT.
005740*_________________________________________________________________________
005750
005760*  SHARED LOOKUP/CONTROL/PRINT PROCEDURE LIBRARY - SEE THE
005770*  COPYBOOKS THEMSELVES FOR PARAGRAPH-LEVEL COMMENTARY.
005780     COPY "PLCTRL.CBL".
005790*  9500/9520/9540 - HEADINGS, PAGE-BREAK AND DETAIL-LINE WRITE
005800*  FOR REPORT-FILE.
005810     COPY "PLRPT.CBL".
