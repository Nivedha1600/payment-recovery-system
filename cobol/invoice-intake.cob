000100*-------------------------------------------------------------
000110*  INVOICE-INTAKE
000120*-------------------------------------------------------------
000130*  DRIVES THE INVOICE LIFECYCLE FROM FIRST CAPTURE THROUGH
000140*  CONFIRMATION.  READS INVOICE-TRANS-FILE (ONE RECORD PER
000150*  DRAFT-CREATE, EXTRACTED-DATA, OR CONFIRM ACTION), APPLIES
000160*  EACH ONE AGAINST THE IN-MEMORY INVOICE TABLE, AND WRITES
000170*  THE RESULT OUT AS THE NEW INVOICE MASTER FOR THE NEXT RUN.
000180*-------------------------------------------------------------
000190*  CHANGE LOG
000200*  ----------
000210*  1994-07-05  LFB  ORIGINAL - CARRIED OVER FROM THE OLD
000220*              VOUCHER-MAINTENANCE SCREEN PROGRAM AS A BATCH
000230*              JOB; INVOICES START LIFE AS A SINGLE CREATE
000240*              TRANSACTION, NO DRAFT STAGE YET.
000250*  1996-02-19  LFB  CR-0311  ADDED THE CUSTOMER-OWNERSHIP
000260*              CHECK (2200-VALIDATE-CUSTOMER) WHEN CUSTOMER-
000270*              FILE WAS SPLIT OUT FROM COMPANY-FILE.
000280*  1996-11-02  LFB  CR-0402  ORIGINAL DRAFT/CONFIRM SPLIT -
000290*              INVOICE-STATUS REPLACED THE OLD PAID Y/N FLAG.
000300*              ADDED THE X (EXTRACTED-DATA) TRANSACTION TYPE
000310*              FOR THE NEW DOCUMENT-UPLOAD INTAKE PATH.
000320*  1997-04-30  LFB  CR-0533  MANUAL CREATE NOW REQUIRES A
000330*              POSITIVE AMOUNT UP FRONT; UPLOADS STILL START
000340*              AT ZERO PENDING EXTRACTION.
000350*  1998-09-01  RTV  CR-0910  DEFAULT DUE DATE ON CONFIRM NOW
000360*              COMES FROM THE CUSTOMER'S PAYMENT-TERMS-DAYS
000370*              (30 IF NO CUSTOMER OR TERMS ARE ZERO) INSTEAD
000380*              OF A FLAT 30-DAY CONSTANT.
000390*  1999-01-08  RTV  Y2K-114  CONVERTED ALL DATE FIELDS FROM
000400*              PIC 9(6) MMDDYY TO PIC 9(8) CCYYMMDD.  RAN
000410*              THE FULL 1997/1998 TEST DECKS THROUGH TWICE.
000420*  2001-06-11  DKM  CR-1180  FILE-TYPE VALIDATION ON UPLOAD
000430*              TRANSACTIONS NOW SHARES THE SAME EXTENSION
000440*              LIST AS DOCUMENT-CLASSIFICATION.
000450*  2003-04-02  DKM  CR-2210  REJECTED-TRANSACTION COUNT NOW
000460*              PRINTS ON THE RUN REPORT, NOT JUST DISPLAYED.
000470*-------------------------------------------------------------
000480 IDENTIFICATION DIVISION.
000490*  SIX PARAGRAPHS BELOW, FILLED IN ON EVERY PROGRAM WE SHIP -
000500*  GROUP PROCEDURE MANUAL SECTION 2.
000510 PROGRAM-ID. invoice-intake.
000520 AUTHOR. L F BOUCHARD.
000530*  INSTALLATION AND SECURITY LINES ARE THE SAME BOILERPLATE ON
000540*  EVERY PROGRAM IN THE SUITE.
000550 INSTALLATION. RECEIVABLES SYSTEMS GROUP.
000560 DATE-WRITTEN. 1994-07-05.
000570 DATE-COMPILED.
000580 SECURITY.  COMPANY CONFIDENTIAL - BATCH SUITE, PRODUCTION LIBRARY.
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620*  SPECIAL-NAMES BELOW - TOP-OF-FORM AND THE RERUN SWITCH,
000630*  STANDARD ACROSS THE SUITE.
000640 SPECIAL-NAMES.
000650*  TOP-OF-FORM AND THE RERUN SWITCH ARE STANDARD ON EVERY
000660*  PROGRAM THAT WRITES A PRINTED REPORT.
000670     C01 IS TOP-OF-FORM
000680     UPSI-0 IS W-RERUN-SWITCH.
000690
000700 INPUT-OUTPUT SECTION.
000710*  FILE-CONTROL BELOW ASSIGNS ONE LOGICAL NAME PER FILE - THE
000720*  JCL SUPPLIES THE ACTUAL DATASET AT RUN TIME.
000730    FILE-CONTROL.
000740*  SIX FILES - ONE TRANSACTION FILE IN, TWO INVOICE MASTERS
000750*  (CARRIED-FORWARD IN, NEW ONE OUT), TWO LOOKUP MASTERS, AND
000760*  THE SHARED REPORT FILE.
000770
000780*  INVOICE-TRANS-FILE - ONE RECORD PER LIFECYCLE ACTION, TYPE
000790*  D(RAFT-CREATE), X(TRACTED-DATA) OR C(ONFIRM) - SEE IT-TRANS-
000800*  TYPE IN THE COPYBOOK ITSELF.
000810       COPY "SLITRAN.CBL".
000820*  INVOICE-FILE - CARRIED-FORWARD INVOICE MASTER, LOADED WHOLE
000830*  INTO WSINVTB.CBL AT 8200-LOAD-INVOICE-TABLE TIME.
000840       COPY "SLINVC.CBL".
000850*  NEW-INVOICE-FILE - THIS RUN'S OUTPUT INVOICE MASTER.
000860       COPY "SLNINVC.CBL".
000870*  COMPANY-FILE - CHECKED FOR EVERY DRAFT-CREATE TRANSACTION;
000880*  AN INVOICE CANNOT BE CREATED FOR A COMPANY THAT IS NOT ON
000890*  FILE OR NOT ACTIVE.
000900       COPY "SLCOMPNY.CBL".
000910*  CUSTOMER-FILE - CHECKED WHENEVER A TRANSACTION CARRIES A
000920*  NONZERO CUSTOMER-ID; SEE 2200-VALIDATE-CUSTOMER.
000930       COPY "SLCUST.CBL".
000940*  REPORT-FILE - THE 132-COLUMN LIFECYCLE RUN LISTING.
000950       COPY "SLRPT.CBL".
000960
000970 DATA DIVISION.
000980*  FILE SECTION BELOW, THEN WORKING-STORAGE.
000990    FILE SECTION.
001000
001010*  FILE SECTION RECORD LAYOUTS ARE ALL IN COPYBOOKS - SEE THE
001020*  FDxxx MEMBER FOR EACH FILE'S FIELD-BY-FIELD BREAKOUT.
001030       COPY "FDITRAN.CBL".
001040*  TRANSACTION RECORD LAYOUT.
001050       COPY "FDINVC.CBL".
001060*  CARRIED-FORWARD INVOICE MASTER LAYOUT.
001070       COPY "FDNINVC.CBL".
001080*  OUTPUT INVOICE MASTER LAYOUT.
001090       COPY "FDCOMPNY.CBL".
001100*  COMPANY MASTER LAYOUT.
001110       COPY "FDCUST.CBL".
001120*  CUSTOMER MASTER LAYOUT.
001130       COPY "FDRPT.CBL".
001140*  PRINT LINE LAYOUT.
001150
001160    WORKING-STORAGE SECTION.
001170*  SHARED COPYBOOK FIELDS FIRST, LOCAL FIELDS BELOW.
001180
001190*  WSDATEB.CBL - DATE WORK AREA.  WSCOMTB.CBL/WSCUSTB.CBL/
001200*  WSINVTB.CBL - IN-MEMORY COMPANY, CUSTOMER AND INVOICE
001210*  TABLES.  WSRPT.CBL - SHARED REPORT-FILE PRINT LINE AND PAGE
001220*  FIELDS.
001230       COPY "WSDATEB.CBL".
001240*  PLD-BASE-DATE/PLD-DAYS-TO-ADD/PLD-RESULT-DATE FIELDS USED
001250*  BY 3200-DEFAULT-DUE-DATE.
001260       COPY "WSCOMTB.CBL".
001270*  COMPANY TABLE AND ITS SUBSCRIPT, CT-COMPANY-SUB.
001280       COPY "WSCUSTB.CBL".
001290*  CUSTOMER TABLE AND ITS SUBSCRIPT, CU-CUSTOMER-SUB.
001300       COPY "WSINVTB.CBL".
001310*  INVOICE TABLE, ITS SUBSCRIPT IV-INVOICE-SUB, AND THE ROW
001320*  COUNT IV-INVOICE-COUNT.
001330       COPY "WSRPT.CBL".
001340*  RP-LINE AND THE PAGE/HEADING FIELDS PLRPT.CBL WORKS WITH.
001350
001360*-------------------------------------------------------------
001370*  RUN CONTROL SWITCHES
001380*-------------------------------------------------------------
001390      01  W-END-OF-TRANS-FILE-SWITCH     PIC X       VALUE "N".
001400          88  END-OF-TRANS-FILE                  VALUE "Y".
001410
001420*  RESET "Y" AT THE TOP OF EVERY TRANSACTION IN 0300 - ANY
001430*  VALIDATION PARAGRAPH BELOW MAY FLIP IT TO "N", AND ONCE IT
001440*  IS "N" NOTHING RESETS IT BACK TO "Y" WITHIN THE SAME
001450*  TRANSACTION.
001460      01  W-TRANS-VALID-SWITCH           PIC X.
001470          88  TRANS-IS-VALID                     VALUE "Y".
001480*  BOTH VALUES SPELLED OUT, UNLIKE THE END-OF-FILE SWITCH
001490*  ABOVE, SINCE VALIDATION PARAGRAPHS TEST BOTH DIRECTIONS.
001500          88  TRANS-IS-REJECTED                  VALUE "N".
001510
001520*-------------------------------------------------------------
001530*  RUN TOTALS - ALL COUNTERS ARE COMP, PER SHOP STANDARD
001540*-------------------------------------------------------------
001550      77  W-DRAFT-COUNT                  PIC S9(7)  COMP  VALUE ZERO.
001560*  SEVEN DIGITS COMP MATCHES THE COUNTER WIDTH USED ON EVERY
001570*  RUN-TOTAL IN THE SUITE - NO SINGLE RUN COMES CLOSE TO NINE
001580*  MILLION TRANSACTIONS.
001590      77  W-EXTRACT-COUNT                PIC S9(7)  COMP  VALUE ZERO.
001600      77  W-CONFIRM-COUNT                PIC S9(7)  COMP  VALUE ZERO.
001610      77  W-REJECT-COUNT                 PIC S9(7)  COMP  VALUE ZERO.
001620
001630*  FILLED IN BY WHICHEVER VALIDATION PARAGRAPH FAILS FIRST -
001640*  ONLY THE FIRST FAILURE IS EVER REPORTED PER TRANSACTION.
001650      01  W-REJECT-REASON                PIC X(40).
001660
001670*-------------------------------------------------------------
001680*  WORK AREA FOR AN EXTENSION PULLED OFF THE UPLOAD FILE NAME
001690*-------------------------------------------------------------
001700*  ONLY USED WHEN A DRAFT-CREATE TRANSACTION CARRIES AN UPLOAD
001710*  FILE NAME - SEE 2300-VALIDATE-UPLOAD-TYPE.
001720      01  W-FILE-NAME-WORK               PIC X(50)  VALUE SPACES.
001730*  FIFTY CHARACTERS MATCHES IT-UPLOAD-FILE-NAME IN SLITRAN.CBL
001740*  ITSELF.
001750      01  W-NAME-BEFORE-DOT               PIC X(50)  VALUE SPACES.
001760*  UNUSED PAST THE UNSTRING ITSELF - KEPT AS A SEPARATE FIELD
001770*  RATHER THAN A FILLER TARGET SINCE UNSTRING REQUIRES A
001780*  RECEIVING FIELD FOR EVERY DELIMITED SEGMENT.
001790      01  W-EXTENSION-HOLDER             PIC X(6)   VALUE SPACES.
001800*  SIX CHARACTERS COVERS THE LONGEST EXTENSION ALLOWED ("DOCX"
001810*  OR "XLSX", BOTH FOUR) WITH ROOM TO SPARE.
001820
001830 PROCEDURE DIVISION.
001840
001850*-------------------------------------------------------------
001860*  ONE PASS OVER INVOICE-TRANS-FILE.  EVERY TRANSACTION IS ONE
001870*  OF THREE LIFECYCLE ACTIONS - SEE 0300-PROCESS-ONE-TRANS FOR
001880*  THE THREE-WAY SPLIT.  0900-TERMINATE THEN FLUSHES THE IN-
001890*  MEMORY INVOICE TABLE OUT TO NEW-INVOICE-FILE.
001900*-------------------------------------------------------------
001910 0100-MAIN-CONTROL.
001920
001930     PERFORM 0200-INITIALIZE       THRU 0200-EXIT.
001940     PERFORM 0300-PROCESS-ONE-TRANS THRU 0300-EXIT
001950        UNTIL END-OF-TRANS-FILE.
001960     PERFORM 0900-TERMINATE        THRU 0900-EXIT.
001970
001980*  ONLY EXIT POINT FOR THE PROGRAM.
001990     STOP RUN.
002000*_________________________________________________________________________
002010
002020 0200-INITIALIZE.
002030
002040*  ALL THREE IN-MEMORY TABLES LOADED BEFORE THE FIRST
002050*  TRANSACTION IS EVER READ - CUSTOMER AND INVOICE LOOKUPS
002060*  DURING VALIDATION NEED SOMEWHERE TO SEARCH.
002070     PERFORM 8000-LOAD-COMPANY-TABLE  THRU 8000-EXIT.
002080*  COMPANY TABLE FIRST, SINCE EVERY DRAFT-CREATE TRANSACTION
002090*  NEEDS IT.
002100     PERFORM 8100-LOAD-CUSTOMER-TABLE THRU 8100-EXIT.
002110*  CUSTOMER TABLE SECOND.
002120     PERFORM 8200-LOAD-INVOICE-TABLE  THRU 8200-EXIT.
002130*  INVOICE TABLE LAST - IT IS THE ONE THIS PROGRAM UPDATES AND
002140*  EVENTUALLY REWRITES WHOLE.
002150
002160*  INVOICE-TRANS-FILE IN, NEW-INVOICE-FILE OUT, REPORT-FILE
002170*  EXTENDED ONTO THE SHARED NIGHT-CYCLE PRINT FILE.
002180     OPEN INPUT  INVOICE-TRANS-FILE
002190*  THIS RUN'S OUTPUT INVOICE MASTER - EXTEND WOULD BE WRONG
002200*  HERE, SINCE EVERY TABLE ROW IS WRITTEN FRESH AT 0900-
002210*  TERMINATE, CARRIED-FORWARD OR NOT.
002220     OPEN OUTPUT NEW-INVOICE-FILE
002230*  REPORT-FILE IS EXTENDED, NOT OPENED FRESH - IT IS SHARED BY
002240*  THE WHOLE NIGHT CYCLE ACROSS SEVERAL PROGRAMS.
002250     OPEN EXTEND REPORT-FILE
002260
002270*  CONTROL RECORD HOLDS THE NEXT-INVOICE-NUMBER COUNTER FOR
002280*  DRAFT-CREATE TRANSACTIONS - REWRITTEN IMMEDIATELY EACH TIME
002290*  IT ADVANCES RATHER THAN ONCE AT TERMINATION, SINCE A DRAFT
002300*  INVOICE CONFIRMED LATER IN THE SAME RUN NEEDS ITS ASSIGNED
002310*  ID TO BE FINAL AS SOON AS IT IS HANDED OUT.
002320     PERFORM 9600-READ-CONTROL-RECORD THRU 9600-EXIT.
002330
002340*  RUN-DATE FIELD IS THE FULL 8-DIGIT CCYYMMDD FORM SINCE THE
002350*  1999-01-08 Y2K-114 CHANGE - SEE THE CHANGE LOG.
002360     ACCEPT WB-WORK-DATE-8 FROM DATE YYYYMMDD
002370*  TITLE AND RUN-DATE MOVED TO THE SHARED HEADING FIELDS ONCE
002380*  PER RUN - PLRPT.CBL CARRIES THEM FORWARD ONTO EVERY PAGE
002390*  BREAK ON ITS OWN.
002400     MOVE "INVOICE-INTAKE - LIFECYCLE RUN" TO RP-PROGRAM-TITLE
002410     MOVE WB-WORK-DATE-8                   TO RP-RUN-DATE
002420     PERFORM 9500-PRINT-HEADINGS      THRU 9500-EXIT.
002430
002440*  PRIMING READ - GETS THE FIRST TRANSACTION INTO WORKING-
002450*  STORAGE BEFORE THE MAIN LOOP TESTS END-OF-TRANS-FILE FOR
002460*  THE FIRST TIME.
002470     READ INVOICE-TRANS-FILE
002480        AT END MOVE "Y" TO W-END-OF-TRANS-FILE-SWITCH.
002490
002500 0200-EXIT.
002510     EXIT.
002520*_________________________________________________________________________
002530
002540*-------------------------------------------------------------
002550*  THREE-WAY SPLIT ON IT-TRANS-TYPE.  DRAFT-CREATE VALIDATES
002560*  AND APPENDS A NEW ROW TO THE IN-MEMORY INVOICE TABLE;
002570*  EXTRACTED-DATA AND CONFIRM BOTH VALIDATE AGAINST AN
002580*  EXISTING DRAFT ROW AND UPDATE IT IN PLACE - NEITHER EVER
002590*  CREATES A NEW ROW.
002600*-------------------------------------------------------------
002610 0300-PROCESS-ONE-TRANS.
002620
002630*  ASSUMED VALID UNTIL A VALIDATION PARAGRAPH BELOW SAYS
002640*  OTHERWISE.
002650     MOVE "Y" TO W-TRANS-VALID-SWITCH
002660     MOVE SPACES TO W-REJECT-REASON
002670*  REJECT REASON CLEARED TOO, SO A TRANSACTION THAT PASSES
002680*  EVERY CHECK CANNOT ACCIDENTALLY CARRY FORWARD THE PRIOR
002690*  TRANSACTION'S REJECT TEXT ONTO THE REPORT.
002700
002710*  IT-IS-DRAFT-CREATE/IT-IS-EXTRACTED-DATA ARE 88-LEVELS OFF
002720*  IT-TRANS-TYPE IN SLITRAN.CBL - CONFIRM IS THE FALL-THROUGH
002730*  ELSE SINCE IT-TRANS-TYPE ONLY EVER HOLDS ONE OF THE THREE
002740*  VALID CODES BY THE TIME A TRANSACTION REACHES THIS PROGRAM.
002750*  DRAFT-CREATE BRANCH - VALIDATE, THEN EITHER APPEND A NEW
002760*  ROW OR REPORT THE REJECTION; EITHER WAY THE PROPER RUN
002770*  COUNTER IS BUMPED.
002780     IF IT-IS-DRAFT-CREATE
002790        PERFORM 2000-VALIDATE-DRAFT-TRANS THRU 2000-EXIT
002800        IF TRANS-IS-VALID
002810           PERFORM 2100-WRITE-NEW-DRAFT   THRU 2100-EXIT
002820*  VALID DRAFT - APPEND THE ROW AND COUNT IT.
002830           ADD 1 TO W-DRAFT-COUNT
002840        ELSE
002850           ADD 1 TO W-REJECT-COUNT
002860           PERFORM 2900-REPORT-REJECT     THRU 2900-EXIT
002870     ELSE
002880*  EXTRACTED-DATA BRANCH - SAME VALIDATE/APPLY/REJECT PATTERN
002890*  AS DRAFT-CREATE ABOVE, AGAINST AN EXISTING ROW INSTEAD OF A
002900*  NEW ONE.
002910     IF IT-IS-EXTRACTED-DATA
002920        PERFORM 2400-VALIDATE-EXTRACT-TRANS THRU 2400-EXIT
002930        IF TRANS-IS-VALID
002940           PERFORM 2500-APPLY-EXTRACTED-DATA THRU 2500-EXIT
002950           ADD 1 TO W-EXTRACT-COUNT
002960        ELSE
002970           ADD 1 TO W-REJECT-COUNT
002980           PERFORM 2900-REPORT-REJECT     THRU 2900-EXIT
002990     ELSE
003000*  CONFIRM BRANCH - THE FALL-THROUGH ELSE, SINCE IT-TRANS-TYPE
003010*  HOLDS NO FOURTH VALUE.
003020        PERFORM 3000-VALIDATE-CONFIRM-TRANS THRU 3000-EXIT
003030        IF TRANS-IS-VALID
003040           PERFORM 3100-CONFIRM-INVOICE   THRU 3100-EXIT
003050           ADD 1 TO W-CONFIRM-COUNT
003060        ELSE
003070           ADD 1 TO W-REJECT-COUNT
003080           PERFORM 2900-REPORT-REJECT     THRU 2900-EXIT.
003090
003100*  NEXT-TRANSACTION READ, DONE LAST SO EVERY BRANCH ABOVE HAS
003110*  ALREADY FINISHED ACTING ON THE CURRENT TRANSACTION.
003120     READ INVOICE-TRANS-FILE
003130        AT END MOVE "Y" TO W-END-OF-TRANS-FILE-SWITCH.
003140
003150 0300-EXIT.
003160     EXIT.
003170*_________________________________________________________________________
003180
003190*-------------------------------------------------------------
003200*  COMPANY MUST BE ON FILE AND ACTIVE; A NAMED CUSTOMER MUST
003210*  BELONG TO THAT COMPANY; AN UPLOAD FILE NAME MUST CARRY AN
003220*  ALLOWED EXTENSION; A MANUAL ENTRY WITH NO UPLOAD MUST
003230*  CARRY A POSITIVE AMOUNT UP FRONT SINCE THERE IS NO LATER
003240*  EXTRACTION STEP TO SUPPLY ONE.
003250*-------------------------------------------------------------
003260 2000-VALIDATE-DRAFT-TRANS.
003270
003280*  SAME COMPANY-TABLE SEARCH KEY AS EVERY OTHER PROGRAM THAT
003290*  VALIDATES A COMPANY-ID.
003300     MOVE IT-COMPANY-ID  TO CT-SEARCH-COMPANY-ID
003310     PERFORM 8020-LOOK-FOR-COMPANY-RECORD THRU 8020-EXIT
003320
003330*  MIRRORS company-registration.cob'S OWN COMPANY LOOKUP -
003340*  SAME TABLE, SAME 8020 PARAGRAPH.
003350     IF CT-COMPANY-NOT-FOUND
003360        MOVE "N" TO W-TRANS-VALID-SWITCH
003370        MOVE "COMPANY NOT ON FILE" TO W-REJECT-REASON
003380     ELSE
003390     IF NOT CT-TABLE-COMPANY-IS-ACTIVE (CT-COMPANY-SUB)
003400        MOVE "N" TO W-TRANS-VALID-SWITCH
003410        MOVE "COMPANY NOT ACTIVE" TO W-REJECT-REASON
003420     ELSE
003430*  CUSTOMER-ID ZERO MEANS THE INVOICE HAS NO NAMED CUSTOMER
003440*  YET - A NORMAL CASE FOR AN UPLOAD AWAITING EXTRACTION, NOT
003450*  AN ERROR.
003460     IF IT-CUSTOMER-ID NOT = ZERO
003470        PERFORM 2200-VALIDATE-CUSTOMER THRU 2200-EXIT.
003480
003490*  UPLOAD TYPE IS ONLY CHECKED WHEN NOTHING ELSE HAS ALREADY
003500*  FAILED - NO POINT VALIDATING A FILE EXTENSION FOR AN
003510*  INVOICE ALREADY BEING REJECTED FOR AN INACTIVE COMPANY.
003520     IF TRANS-IS-VALID AND IT-UPLOAD-FILE-NAME NOT = SPACES
003530        PERFORM 2300-VALIDATE-UPLOAD-TYPE THRU 2300-EXIT.
003540
003550*  NO UPLOAD FILE NAME MEANS THIS IS A MANUAL, TYPED-IN ENTRY
003560*  RATHER THAN A DOCUMENT-DRIVEN ONE - THE 1997-04-30 CR-0533
003570*  CHANGE REQUIRES IT TO CARRY A POSITIVE AMOUNT SINCE THERE
003580*  IS NO EXTRACTION STEP COMING LATER TO SUPPLY ONE.
003590     IF TRANS-IS-VALID AND IT-UPLOAD-FILE-NAME = SPACES
003600        IF IT-INVOICE-AMOUNT NOT > ZERO
003610           MOVE "N" TO W-TRANS-VALID-SWITCH
003620           MOVE "MANUAL ENTRY REQUIRES A POSITIVE AMOUNT" TO
003630                W-REJECT-REASON.
003640
003650 2000-EXIT.
003660     EXIT.
003670*_________________________________________________________________________
003680
003690*-------------------------------------------------------------
003700*  ASSIGNS AN INVOICE-ID OFF THE CONTROL RECORD AND APPENDS
003710*  ONE ROW TO THE IN-MEMORY INVOICE TABLE WITH STATUS "DRAFT" -
003720*  THE ROW IS NOT WRITTEN TO NEW-INVOICE-FILE HERE, ONLY
003730*  ONCE AT 0900-TERMINATE.
003740*-------------------------------------------------------------
003750 2100-WRITE-NEW-DRAFT.
003760
003770*  INVOICE-ID ZERO IS NEVER ASSIGNED HERE - PLCTRL.CBL STARTS
003780*  THE COUNTER AT ONE.
003790     PERFORM 9610-NEXT-INVOICE-NUMBER THRU 9610-EXIT
003800
003810*  A NEW TABLE ROW IS APPENDED, NEVER INSERTED - THE INVOICE
003820*  TABLE IS NOT KEPT IN ANY PARTICULAR ORDER BY INVOICE-ID.
003830     ADD 1 TO IV-INVOICE-COUNT
003840     MOVE CTL-ASSIGNED-NUMBER   TO IV-TABLE-INVOICE-ID  (IV-INVOICE-COUNT)
003850*  NINE FIELDS COPIED STRAIGHT FROM THE TRANSACTION INTO THE
003860*  NEW TABLE ROW - INVOICE-ID CAME FROM THE CONTROL RECORD
003870*  JUST ABOVE, STATUS IS HARD-CODED "DRAFT" BELOW.
003880     MOVE IT-COMPANY-ID         TO IV-TABLE-COMPANY-ID  (IV-INVOICE-COUNT)
003890     MOVE IT-CUSTOMER-ID        TO IV-TABLE-CUSTOMER-ID (IV-INVOICE-COUNT)
003900     MOVE IT-INVOICE-NUMBER     TO
003910                    IV-TABLE-INVOICE-NUMBER (IV-INVOICE-COUNT)
003920     MOVE IT-INVOICE-DATE       TO
003930                    IV-TABLE-INVOICE-DATE   (IV-INVOICE-COUNT)
003940     MOVE IT-DUE-DATE           TO
003950                    IV-TABLE-DUE-DATE       (IV-INVOICE-COUNT)
003960     MOVE IT-INVOICE-AMOUNT     TO
003970                    IV-TABLE-AMOUNT         (IV-INVOICE-COUNT)
003980*  EVERY DRAFT-CREATE TRANSACTION STARTS THE INVOICE AT
003990*  "DRAFT" STATUS REGARDLESS OF WHAT ELSE IT CARRIED IN.
004000     MOVE "DRAFT"                TO
004010                    IV-TABLE-STATUS        (IV-INVOICE-COUNT)
004020
004030*  REWRITTEN IMMEDIATELY, NOT DEFERRED TO 0900-TERMINATE - SEE
004040*  THE NOTE AT 0200-INITIALIZE ABOVE.
004050     PERFORM 9690-REWRITE-CONTROL-RECORD THRU 9690-EXIT.
004060
004070 2100-EXIT.
004080     EXIT.
004090*_________________________________________________________________________
004100
004110*-------------------------------------------------------------
004120*  ADDED BY THE 1996-02-19 CR-0311 CHANGE WHEN CUSTOMER-FILE
004130*  WAS SPLIT OUT FROM COMPANY-FILE - SHARED BY BOTH 2000-
004140*  VALIDATE-DRAFT-TRANS AND 3000-VALIDATE-CONFIRM-TRANS SINCE
004150*  EITHER TRANSACTION TYPE MAY CARRY A CUSTOMER-ID.
004160*-------------------------------------------------------------
004170 2200-VALIDATE-CUSTOMER.
004180
004190*  CUSTOMER TABLE SEARCH KEY.
004200     MOVE IT-CUSTOMER-ID TO CU-SEARCH-CUSTOMER-ID
004210     MOVE IT-COMPANY-ID  TO CU-SEARCH-COMPANY-ID
004220     PERFORM 8120-LOOK-FOR-CUSTOMER-RECORD THRU 8120-EXIT
004230
004240*  CUSTOMER SEARCH IS KEYED ON CUSTOMER-ID AND COMPANY-ID
004250*  TOGETHER - CUSTOMER-ID ALONE IS NOT UNIQUE ACROSS COMPANIES.
004260     IF CU-CUSTOMER-NOT-FOUND
004270        MOVE "N" TO W-TRANS-VALID-SWITCH
004280        MOVE "CUSTOMER NOT ON FILE" TO W-REJECT-REASON
004290     ELSE
004300     IF CU-CUSTOMER-WRONG-COMPANY
004310        MOVE "N" TO W-TRANS-VALID-SWITCH
004320        MOVE "CUSTOMER BELONGS TO ANOTHER COMPANY" TO W-REJECT-REASON.
004330
004340 2200-EXIT.
004350     EXIT.
004360*_________________________________________________________________________
004370
004380*-------------------------------------------------------------
004390*  SAME EIGHT-EXTENSION ALLOW LIST AS DOCUMENT-CLASSIFICATION,
004400*  RESTATED HERE RATHER THAN SHARED SINCE THE TWO PROGRAMS
004410*  RUN IN DIFFERENT JOB STEPS AND NEITHER CALLS THE OTHER -
004420*  SEE THE 2001-06-11 CR-1180 CHANGE LOG ENTRY.
004430*-------------------------------------------------------------
004440 2300-VALIDATE-UPLOAD-TYPE.
004450
004460*  WORK FIELD CLEARED FIRST SO A SHORTER UPLOAD FILE NAME DOES
004470*  NOT CARRY OVER TRAILING CHARACTERS FROM A LONGER PRIOR ONE.
004480     MOVE SPACES              TO W-FILE-NAME-WORK
004490     MOVE IT-UPLOAD-FILE-NAME TO W-FILE-NAME-WORK
004500*  SPLITS THE UPLOAD FILE NAME ON ITS LAST DOT - SEE 7000
004510*  BELOW.
004520     PERFORM 7000-FIND-EXTENSION THRU 7000-EXIT
004530
004540*  A NEGATED CHAIN RATHER THAN A POSITIVE ONE - EVERY
004550*  CONDITION MUST HOLD (NONE OF THE EIGHT MATCH) BEFORE THE
004560*  UPLOAD IS REJECTED.
004570     IF W-EXTENSION-HOLDER NOT = "PDF"  AND
004580        W-EXTENSION-HOLDER NOT = "PNG"  AND
004590        W-EXTENSION-HOLDER NOT = "JPG"  AND
004600        W-EXTENSION-HOLDER NOT = "JPEG" AND
004610        W-EXTENSION-HOLDER NOT = "DOC"  AND
004620        W-EXTENSION-HOLDER NOT = "DOCX" AND
004630        W-EXTENSION-HOLDER NOT = "XLS"  AND
004640        W-EXTENSION-HOLDER NOT = "XLSX"
004650           MOVE "N" TO W-TRANS-VALID-SWITCH
004660           MOVE "UPLOAD FILE TYPE NOT ALLOWED" TO W-REJECT-REASON.
004670
004680 2300-EXIT.
004690     EXIT.
004700*_________________________________________________________________________
004710
004720*-------------------------------------------------------------
004730*  AN EXTRACTED-DATA TRANSACTION ONLY EVER TOUCHES AN INVOICE
004740*  STILL IN DRAFT STATUS - ONE ALREADY PENDING OR PAID HAS
004750*  ALREADY BEEN CONFIRMED AND IS NOT REOPENED BY A LATE
004760*  EXTRACTION RESULT.
004770*-------------------------------------------------------------
004780 2400-VALIDATE-EXTRACT-TRANS.
004790
004800     MOVE IT-INVOICE-ID TO IV-SEARCH-INVOICE-ID
004810     PERFORM 8220-LOOK-FOR-INVOICE-RECORD THRU 8220-EXIT
004820
004830*  SAME NOT-FOUND HANDLING AS EVERY OTHER LOOKUP IN THE SUITE.
004840     IF IV-INVOICE-NOT-FOUND
004850        MOVE "N" TO W-TRANS-VALID-SWITCH
004860        MOVE "INVOICE NOT ON FILE" TO W-REJECT-REASON
004870     ELSE
004880     IF NOT IV-TABLE-IS-DRAFT (IV-INVOICE-SUB)
004890        MOVE "N" TO W-TRANS-VALID-SWITCH
004900        MOVE "EXTRACTED DATA ONLY APPLIES TO A DRAFT INVOICE" TO
004910             W-REJECT-REASON.
004920
004930 2400-EXIT.
004940     EXIT.
004950*_________________________________________________________________________
004960
004970*-------------------------------------------------------------
004980*  OVERWRITES THE FOUR FIELDS THE UPLOAD-AND-EXTRACT PATH
004990*  FILLS IN AFTER THE FACT - THE DRAFT ROW ITSELF WAS CREATED
005000*  WITH THESE FIELDS BLANK OR ZERO BACK IN 2100.
005010*-------------------------------------------------------------
005020 2500-APPLY-EXTRACTED-DATA.
005030
005040*  ALL FOUR EXTRACTED FIELDS OVERWRITE WHATEVER 2100 SET WHEN
005050*  THE DRAFT ROW WAS FIRST CREATED.
005060     MOVE IT-INVOICE-NUMBER TO IV-TABLE-INVOICE-NUMBER (IV-INVOICE-SUB)
005070     MOVE IT-INVOICE-DATE   TO IV-TABLE-INVOICE-DATE   (IV-INVOICE-SUB)
005080     MOVE IT-DUE-DATE       TO IV-TABLE-DUE-DATE        (IV-INVOICE-SUB)
005090     MOVE IT-INVOICE-AMOUNT TO IV-TABLE-AMOUNT          (IV-INVOICE-SUB).
005100
005110 2500-EXIT.
005120     EXIT.
005130*_________________________________________________________________________
005140
005150*-------------------------------------------------------------
005160*  ONE LINE PER FAILED TRANSACTION, SHARED ACROSS ALL THREE
005170*  TRANSACTION TYPES SINCE ALL THREE IDENTIFY THEIR INVOICE BY
005180*  IT-INVOICE-ID.
005190*-------------------------------------------------------------
005200 2900-REPORT-REJECT.
005210
005220*  INVOICE-ID PRINTS EVEN THOUGH THE INVOICE ITSELF MAY NOT BE
005230*  ON FILE - IT IS STILL THE ONLY IDENTIFIER THE TRANSACTION
005240*  CARRIED, SO IT IS THE ONLY THING TO PRINT.
005250     MOVE SPACES         TO RP-LINE
005260     STRING "REJECTED - INVOICE ID " DELIMITED BY SIZE
005270            IT-INVOICE-ID           DELIMITED BY SIZE
005280            "  "                    DELIMITED BY SIZE
005290            W-REJECT-REASON         DELIMITED BY SIZE
005300            INTO RP-LINE
005310     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT.
005320
005330 2900-EXIT.
005340     EXIT.
005350*_________________________________________________________________________
005360
005370*-------------------------------------------------------------
005380*  CONFIRM MOVES A DRAFT INVOICE TO PENDING STATUS AND REQUIRES
005390*  A COMPLETE INVOICE NUMBER, DATE AND AMOUNT TO BE ON FILE OR
005400*  SUPPLIED BY THE TRANSACTION BEFORE IT CAN GO OUT THE DOOR -
005410*  AN INVOICE STILL MISSING ANY OF THE THREE CANNOT YET BE
005420*  CONFIRMED.
005430*-------------------------------------------------------------
005440 3000-VALIDATE-CONFIRM-TRANS.
005450
005460     MOVE IT-INVOICE-ID TO IV-SEARCH-INVOICE-ID
005470     PERFORM 8220-LOOK-FOR-INVOICE-RECORD THRU 8220-EXIT
005480
005490     IF IV-INVOICE-NOT-FOUND
005500        MOVE "N" TO W-TRANS-VALID-SWITCH
005510        MOVE "INVOICE NOT ON FILE" TO W-REJECT-REASON
005520     ELSE
005530     IF NOT IV-TABLE-IS-DRAFT (IV-INVOICE-SUB)
005540        MOVE "N" TO W-TRANS-VALID-SWITCH
005550        MOVE "ONLY A DRAFT INVOICE MAY BE CONFIRMED" TO W-REJECT-REASON
005560     ELSE
005570*  ALL THREE MUST BE PRESENT - CONFIRM DOES NOT PARTIALLY FILL
005580*  IN WHAT EXTRACTION LEFT BLANK.
005590     IF IT-INVOICE-NUMBER = SPACES OR
005600        IT-INVOICE-DATE   = ZERO   OR
005610        IT-INVOICE-AMOUNT NOT > ZERO
005620           MOVE "N" TO W-TRANS-VALID-SWITCH
005630           MOVE "CONFIRM REQUIRES NUMBER, DATE AND AMOUNT" TO
005640                W-REJECT-REASON
005650     ELSE
005660*  A CONFIRM TRANSACTION MAY ALSO CARRY A NEWLY IDENTIFIED
005670*  CUSTOMER, VALIDATED THE SAME WAY AS ON DRAFT-CREATE.
005680     IF IT-CUSTOMER-ID NOT = ZERO
005690        PERFORM 2200-VALIDATE-CUSTOMER THRU 2200-EXIT.
005700
005710 3000-EXIT.
005720     EXIT.
005730*_________________________________________________________________________
005740
005750*-------------------------------------------------------------
005760*  UPDATES THE TABLE ROW IN PLACE WITH WHATEVER THE
005770*  TRANSACTION SUPPLIED, DEFAULTS THE DUE DATE IF THE
005780*  TRANSACTION DID NOT SUPPLY ONE, AND FLIPS STATUS FROM
005790*  "DRAFT" TO "PENDING".
005800*-------------------------------------------------------------
005810 3100-CONFIRM-INVOICE.
005820
005830*  NUMBER, DATE AND AMOUNT WERE ALREADY PROVEN PRESENT BY
005840*  3000-VALIDATE-CONFIRM-TRANS ABOVE.
005850     MOVE IT-INVOICE-NUMBER TO IV-TABLE-INVOICE-NUMBER (IV-INVOICE-SUB)
005860     MOVE IT-INVOICE-DATE   TO IV-TABLE-INVOICE-DATE   (IV-INVOICE-SUB)
005870     MOVE IT-INVOICE-AMOUNT TO IV-TABLE-AMOUNT          (IV-INVOICE-SUB)
005880
005890*  ONLY OVERWRITTEN IF THE TRANSACTION NAMES A CUSTOMER - A
005900*  CUSTOMER ALREADY ATTACHED DURING DRAFT-CREATE IS LEFT ALONE
005910*  IF THIS CONFIRM TRANSACTION DOES NOT REPEAT IT.
005920     IF IT-CUSTOMER-ID NOT = ZERO
005930        MOVE IT-CUSTOMER-ID TO IV-TABLE-CUSTOMER-ID (IV-INVOICE-SUB).
005940
005950*  AN EXPLICIT DUE DATE ON THE CONFIRM TRANSACTION WINS OVER
005960*  THE CUSTOMER-TERMS DEFAULT BELOW.
005970     IF IT-DUE-DATE NOT = ZERO
005980        MOVE IT-DUE-DATE TO IV-TABLE-DUE-DATE (IV-INVOICE-SUB)
005990     ELSE
006000        PERFORM 3200-DEFAULT-DUE-DATE THRU 3200-EXIT.
006010
006020*  DRAFT TO PENDING IS A ONE-WAY DOOR FOR THIS PROGRAM - ONLY
006030*  PAYMENT-POSTING.COB EVER MOVES AN INVOICE OUT OF PENDING.
006040     MOVE "PENDING" TO IV-TABLE-STATUS (IV-INVOICE-SUB).
006050
006060 3100-EXIT.
006070     EXIT.
006080*_________________________________________________________________________
006090
006100*-------------------------------------------------------------
006110*  THE 1998-09-01 CR-0910 CHANGE - DEFAULT IS THE CUSTOMER'S
006120*  OWN PAYMENT-TERMS-DAYS WHEN ONE IS ON FILE AND NONZERO,
006130*  OTHERWISE A FLAT 30 DAYS.  PLDATED.CBL DOES THE ACTUAL
006140*  CALENDAR ARITHMETIC.
006150*-------------------------------------------------------------
006160 3200-DEFAULT-DUE-DATE.
006170
006180*  STARTING ASSUMPTION - OVERWRITTEN BELOW ONLY IF A CUSTOMER
006190*  IS ON FILE WITH NONZERO TERMS.
006200     MOVE 30 TO PLD-DAYS-TO-ADD
006210
006220*  A CUSTOMER MAY BE ON THE INVOICE ROW EVEN WHEN THE CONFIRM
006230*  TRANSACTION ITSELF DID NOT NAME ONE - IT COULD HAVE BEEN
006240*  SET BACK AT DRAFT-CREATE OR BY AN EARLIER EXTRACTED-DATA
006250*  TRANSACTION.
006260     IF IV-TABLE-CUSTOMER-ID (IV-INVOICE-SUB) NOT = ZERO
006270        MOVE IV-TABLE-CUSTOMER-ID (IV-INVOICE-SUB) TO
006280             CU-SEARCH-CUSTOMER-ID
006290        MOVE IV-TABLE-COMPANY-ID  (IV-INVOICE-SUB) TO
006300             CU-SEARCH-COMPANY-ID
006310        PERFORM 8120-LOOK-FOR-CUSTOMER-RECORD THRU 8120-EXIT
006320        IF CU-CUSTOMER-FOUND AND
006330           CU-TABLE-PAYMENT-TERMS (CU-CUSTOMER-SUB) NOT = ZERO
006340              MOVE CU-TABLE-PAYMENT-TERMS (CU-CUSTOMER-SUB) TO
006350                   PLD-DAYS-TO-ADD.
006360
006370*  DUE DATE IS ALWAYS COUNTED FROM THE INVOICE DATE, NEVER
006380*  FROM TODAY'S RUN DATE - A CONFIRM RUN LONG AFTER THE
006390*  INVOICE DATE DOES NOT SHORTEN THE CUSTOMER'S PAYMENT
006400*  WINDOW.
006410     MOVE IT-INVOICE-DATE     TO PLD-BASE-DATE
006420     PERFORM 9700-COMPUTE-DUE-DATE THRU 9700-EXIT
006430     MOVE PLD-RESULT-DATE     TO IV-TABLE-DUE-DATE (IV-INVOICE-SUB).
006440
006450 3200-EXIT.
006460     EXIT.
006470*_________________________________________________________________________
006480
006490*-------------------------------------------------------------
006500*  SAME SPLIT-ON-LAST-DOT LOGIC AS DOCUMENT-CLASSIFICATION.COB
006510*  7000, RESTATED HERE RATHER THAN SHARED FOR THE SAME REASON
006520*  GIVEN AT 2300 ABOVE.
006530*-------------------------------------------------------------
006540 7000-FIND-EXTENSION.
006550
006560*  UPPERCASED IN PLACE BEFORE THE SPLIT SO THE EXTENSION
006570*  COMPARE IN 2300 ABOVE DOES NOT HAVE TO ALLOW FOR MIXED
006580*  CASE.
006590     MOVE SPACES TO W-NAME-BEFORE-DOT
006600     MOVE SPACES TO W-EXTENSION-HOLDER
006610     INSPECT W-FILE-NAME-WORK CONVERTING LOWER-ALPHA TO UPPER-ALPHA
006620
006630*  ONLY THE FIRST DOT MATTERS - A NAME LIKE "REPORT.FINAL.PDF"
006640*  SPLITS ON THE FIRST DOT, LEAVING W-NAME-BEFORE-DOT AS
006650*  "REPORT" AND W-EXTENSION-HOLDER AS "FINAL", NOT "PDF" - AN
006660*  ACCEPTED WEAKNESS SINCE THE UPLOAD FORM ON THE FRONT END
006670*  DOES NOT PERMIT EMBEDDED DOTS.
006680     UNSTRING W-FILE-NAME-WORK DELIMITED BY "."
006690              INTO W-NAME-BEFORE-DOT
006700                   W-EXTENSION-HOLDER.
006710
006720 7000-EXIT.
006730     EXIT.
006740*_________________________________________________________________________
006750
006760*-------------------------------------------------------------
006770*  FLUSHES THE WHOLE IN-MEMORY INVOICE TABLE OUT TO NEW-
006780*  INVOICE-FILE, PRINTS THE FOUR SUMMARY LINES, AND CLOSES
006790*  EVERYTHING - THE CONTROL RECORD IS NOT REWRITTEN HERE SINCE
006800*  2100 ALREADY REWRITES IT AS EACH INVOICE-ID IS ASSIGNED.
006810*-------------------------------------------------------------
006820 0900-TERMINATE.
006830
006840*  WALKS THE WHOLE IN-MEMORY INVOICE TABLE, WRITING ONE NEW-
006850*  INVOICE-FILE RECORD PER ENTRY - CARRIED-FORWARD ROWS AND
006860*  FRESH DRAFTS ALIKE.
006870     MOVE 1 TO IV-INVOICE-SUB
006880     PERFORM 0910-WRITE-ONE-NEW-MASTER
006890        UNTIL IV-INVOICE-SUB > IV-INVOICE-COUNT
006900
006910*  FOUR SUMMARY LINES, SAME SHAPE AS EVERY OTHER PROGRAM IN
006920*  THE SUITE - THE 2003-04-02 CR-2210 CHANGE ADDED THE
006930*  REJECTED LINE, WHICH USED TO ONLY BE DISPLAYED TO THE
006940*  CONSOLE.
006950     MOVE W-DRAFT-COUNT   TO RP-COUNT-ED
006960*  DRAFT-CREATED LINE.
006970     MOVE SPACES TO RP-LINE
006980     STRING "DRAFT CREATED....: " DELIMITED BY SIZE
006990            RP-COUNT-ED           DELIMITED BY SIZE
007000            INTO RP-LINE
007010     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
007020
007030     MOVE W-EXTRACT-COUNT TO RP-COUNT-ED
007040*  EXTRACTED-DATA LINE.
007050     MOVE SPACES TO RP-LINE
007060     STRING "EXTRACTED DATA...: " DELIMITED BY SIZE
007070            RP-COUNT-ED           DELIMITED BY SIZE
007080            INTO RP-LINE
007090     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
007100
007110     MOVE W-CONFIRM-COUNT TO RP-COUNT-ED
007120*  CONFIRMED LINE.
007130     MOVE SPACES TO RP-LINE
007140     STRING "CONFIRMED........: " DELIMITED BY SIZE
007150            RP-COUNT-ED           DELIMITED BY SIZE
007160            INTO RP-LINE
007170     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
007180
007190     MOVE W-REJECT-COUNT  TO RP-COUNT-ED
007200*  REJECTED LINE - THE 2003-04-02 CR-2210 ADDITION MENTIONED
007210*  IN THE PARAGRAPH BANNER ABOVE.
007220     MOVE SPACES TO RP-LINE
007230     STRING "REJECTED.........: " DELIMITED BY SIZE
007240            RP-COUNT-ED           DELIMITED BY SIZE
007250            INTO RP-LINE
007260     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
007270
007280*  CLOSES OUT THE LAST PAGE OF THE REPORT.
007290     PERFORM 9520-FINALIZE-PAGE THRU 9520-EXIT
007300
007310*  ALL THREE FILES CLOSED TOGETHER AT THE VERY END OF THE RUN.
007320     CLOSE INVOICE-TRANS-FILE
007330     CLOSE NEW-INVOICE-FILE
007340     CLOSE REPORT-FILE.
007350
007360 0900-EXIT.
007370     EXIT.
007380*_________________________________________________________________________
007390
007400*-------------------------------------------------------------
007410*  EIGHT FIELDS OUT OF THE TABLE ENTRY, ONE FOR EACH FIELD IN
007420*  NM-INVOICE-RECORD - SEE FDNINVC.CBL FOR THE FULL LAYOUT.
007430*-------------------------------------------------------------
007440 0910-WRITE-ONE-NEW-MASTER.
007450
007460*  SUBSCRIPTED BY IV-INVOICE-SUB, DRIVEN BY THE PERFORM ...
007470*  UNTIL IN 0900-TERMINATE ABOVE - ONE CALL TO THIS PARAGRAPH
007480*  PER TABLE ROW.
007490     MOVE IV-TABLE-INVOICE-ID      (IV-INVOICE-SUB) TO NM-INVOICE-ID
007500     MOVE IV-TABLE-COMPANY-ID      (IV-INVOICE-SUB) TO NM-INV-COMPANY-ID
007510     MOVE IV-TABLE-CUSTOMER-ID     (IV-INVOICE-SUB) TO NM-INV-CUSTOMER-ID
007520     MOVE IV-TABLE-INVOICE-NUMBER  (IV-INVOICE-SUB) TO NM-INVOICE-NUMBER
007530     MOVE IV-TABLE-INVOICE-DATE    (IV-INVOICE-SUB) TO NM-INVOICE-DATE
007540*  DUE DATE MAY STILL BE ZERO HERE FOR A DRAFT THAT HAS NOT
007550*  YET BEEN CONFIRMED - NOT AN ERROR, SIMPLY NOT YET KNOWN.
007560     MOVE IV-TABLE-DUE-DATE        (IV-INVOICE-SUB) TO NM-DUE-DATE
007570     MOVE IV-TABLE-AMOUNT          (IV-INVOICE-SUB) TO NM-INVOICE-AMOUNT
007580     MOVE IV-TABLE-STATUS          (IV-INVOICE-SUB) TO NM-INVOICE-STATUS
007590
007600*  ONE WRITE PER TABLE ENTRY - CARRIED-FORWARD PENDING AND
007610*  PAID INVOICES ARE WRITTEN BACK OUT UNCHANGED ALONGSIDE
007620*  ANYTHING NEW OR UPDATED THIS RUN.
007630     WRITE NEW-INVOICE-RECORD
007640
007650     ADD 1 TO IV-INVOICE-SUB.
007660*_________________________________________________________________________
007670
007680*-------------------------------------------------------------
007690*  SHARED LOOKUP/DATE/CONTROL/PRINT PROCEDURE LIBRARY - SEE
007700*  THE COPYBOOKS THEMSELVES FOR PARAGRAPH-LEVEL COMMENTARY.
007710*  8000/8020 - COMPANY TABLE.
007720     COPY "PLLKCOMP.CBL".
007730*  PLLKCOMP.CBL IS SHARED VERBATIM WITH company-registration
007740*  AND company-metrics - ONE COPY OF THE COMPANY-TABLE LOGIC
007750*  FOR THE WHOLE SUITE.
007760*  8100/8120 - CUSTOMER TABLE.
007770     COPY "PLLKCUST.CBL".
007780*  8200/8220 - INVOICE TABLE.
007790     COPY "PLLKINVC.CBL".
007800*  9700 - DUE-DATE ARITHMETIC, BUILT ON INTEGER-OF-DATE.
007810     COPY "PLDATED.CBL".
007820*  9600/9610/9690 - READ THE CONTROL RECORD, ASSIGN THE NEXT
007830*  INVOICE NUMBER, REWRITE THE CONTROL RECORD.
007840     COPY "PLCTRL.CBL".
007850*  9500/9520/9540 - HEADINGS, PAGE-BREAK AND DETAIL-LINE WRITE
007860*  FOR REPORT-FILE.
007870     COPY "PLRPT.CBL".
