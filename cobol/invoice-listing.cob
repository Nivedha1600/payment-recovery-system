000100*-------------------------------------------------------------
000110*  INVOICE-LISTING
000120*-------------------------------------------------------------
000130*  RUNS ONE LISTING REQUEST PER QUERY-TRANS-FILE RECORD AGAINST
000140*  A COMPANY'S INVOICES - THE BATCH TWIN OF THE INVOICE-LIST
000150*  SCREEN'S STATUS/SEARCH-BOX FILTERING, SO A NIGHTLY OR
000160*  ON-DEMAND JOB CAN PRODUCE THE SAME LISTING THE SCREEN SHOWS.
000170*-------------------------------------------------------------
000180*  1994-07-05  LFB  ORIGINAL - STATUS FILTER ONLY (UNRECOGNISED
000190*              OR "ALL" MEANS EVERY STATUS).
000200*  1998-05-14  LFB  CR-0951  MOVED THE HEADING/PAGE-BREAK CODE
000210*              OUT TO PLRPT.CBL SO THIS PROGRAM SHARES ONE
000220*              COPYBOOK WITH THE OTHER FIVE BATCH PROGRAMS.
000230*  1998-11-30  RTV  Y2K-098  RUN DATE NOW READ AS AN 8-DIGIT
000240*              CCYYMMDD FIELD, MATCHING THE REST OF THE SUITE -
000250*              RETIRES THE OLD TWO-DIGIT-YEAR HEADING DATE.
000260*  2001-09-17  DKM  CR-1244  ADDED QT-SEARCH-TEXT SUBSTRING
000270*              MATCHING AGAINST INVOICE NUMBER OR CUSTOMER NAME
000280*              (2300/2400/2410) - THE ORIGINAL VERSION ONLY
000290*              FILTERED BY STATUS.
000300*-------------------------------------------------------------
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID. invoice-listing.
000330*  THE NAME MATCHES THE SOURCE MEMBER, HOUSE STYLE ACROSS THE
000340*  WHOLE SUITE.
000350 AUTHOR. L F BOUCHARD.
000360*  INSTALLATION AND SECURITY LINES ARE THE SAME BOILERPLATE ON
000370*  EVERY PROGRAM IN THE SUITE.
000380 INSTALLATION. RECEIVABLES SYSTEMS GROUP.
000390 DATE-WRITTEN. 1994-07-05.
000400 DATE-COMPILED.
000410*  LEFT BLANK - FILLED IN BY THE COMPILER LISTING HEADER AT
000420*  COMPILE TIME, NOT MAINTAINED BY HAND.
000430 SECURITY. COMPANY CONFIDENTIAL - RECEIVABLES SYSTEMS GROUP.
000440
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480*  TOP-OF-FORM AND THE RERUN SWITCH ARE STANDARD ON EVERY
000490*  PROGRAM THAT WRITES A PRINTED REPORT.
000500     C01 IS TOP-OF-FORM
000510     UPSI-0 IS W-RERUN-SWITCH.
000520*  W-RERUN-SWITCH IS DECLARED HERE FOR CONSISTENCY WITH THE
000530*  REST OF THE SUITE BUT IS NOT ACTUALLY TESTED ANYWHERE IN
000540*  THIS PROGRAM - THIS JOB HAS NO RERUN-SENSITIVE OUTPUT FILE.
000550
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580
000590*  QUERY-TRANS-FILE - ONE RECORD PER LISTING REQUEST, CARRYING
000600*  THE COMPANY-ID, THE OPTIONAL STATUS FILTER, AND THE
000610*  OPTIONAL SEARCH-BOX TEXT.
000620     COPY "SLQTRAN.CBL".
000630*  INVOICE-FILE - LOADED WHOLE INTO WSINVTB.CBL AT 8200-LOAD-
000640*  INVOICE-TABLE TIME; NO INVOICES ARE WRITTEN BACK OUT BY
000650*  THIS PROGRAM.
000660     COPY "SLINVC.CBL".
000670*  CUSTOMER-FILE - LOOKED UP ONCE PER MATCHING INVOICE TO PULL
000680*  THE CUSTOMER NAME ONTO THE LISTING LINE.
000690     COPY "SLCUST.CBL".
000700*  REPORT-FILE - THE SHARED 132-COLUMN NIGHT-CYCLE LISTING.
000710     COPY "SLRPT.CBL".
000720
000730 DATA DIVISION.
000740 FILE SECTION.
000750
000760*  FILE SECTION RECORD LAYOUTS ARE ALL IN COPYBOOKS - SEE THE
000770*  FDxxx MEMBER FOR EACH FILE'S FIELD-BY-FIELD BREAKOUT.
000780     COPY "FDQTRAN.CBL".
000790     COPY "FDINVC.CBL".
000800*  QT- IS THE QUERY-TRANS-FILE RECORD PREFIX.
000810     COPY "FDCUST.CBL".
000820     COPY "FDRPT.CBL".
000830*  CU- IS THE CUSTOMER-FILE RECORD PREFIX; RP- IS THE SHARED
000840*  REPORT-FILE PRINT LINE.
000850
000860 WORKING-STORAGE SECTION.
000870
000880*  WSDATEB.CBL - DATE WORK AREA.  WSCUSTB.CBL/WSINVTB.CBL - IN-
000890*  MEMORY CUSTOMER AND INVOICE TABLES.  WSRPT.CBL - SHARED
000900*  REPORT-FILE PRINT LINE AND PAGE FIELDS.
000910     COPY "WSDATEB.CBL".
000920     COPY "WSCUSTB.CBL".
000930     COPY "WSINVTB.CBL".
000940     COPY "WSRPT.CBL".
000950
000960*  RUN CONTROL SWITCH.
000970 01  W-END-OF-QUERY-FILE-SWITCH  PIC X.
000980     88  END-OF-QUERY-FILE           VALUE "Y".
000990
001000*  W-QUERY-COUNT IS EVERY QUERY-TRANS-FILE RECORD READ;
001010*  W-MATCH-COUNT RESETS PER QUERY; W-TOTAL-MATCH-COUNT
001020*  ACCUMULATES ACROSS THE WHOLE RUN.
001030 01  W-COUNTS.
001040     05  W-QUERY-COUNT            PIC S9(7)  COMP.
001050     05  W-MATCH-COUNT            PIC S9(7)  COMP.
001060     05  W-TOTAL-MATCH-COUNT      PIC S9(7)  COMP.
001070*  ONE-BYTE PAD TO ROUND THE GROUP OUT TO AN EVEN WIDTH -
001080*  HOUSE HABIT ON EVERY 01-LEVEL GROUP.
001090     05  FILLER                   PIC X(1).
001100
001110*  STATUS-FILTER WORK AREA - "N" MEANS SPACES OR "ALL" OR ANY
001120*  STATUS WORD THE INVOICE MASTER DOES NOT USE, ALL OF WHICH
001130*  PASS EVERY INVOICE THROUGH UNFILTERED.
001140 01  W-STATUS-FILTER-SWITCH      PIC X.
001150     88  STATUS-FILTER-ACTIVE        VALUE "Y".
001160     88  STATUS-FILTER-NOT-ACTIVE    VALUE "N".
001170
001180 01  W-STATUS-FILTER-WORK        PIC X(8).
001190*  EIGHT BYTES COVERS THE WIDEST OF THE FOUR REAL STATUS
001200*  WORDS - "PENDING" AND "PARTIAL" ARE BOTH SEVEN CHARACTERS.
001210
001220*  SET BY 2200-TEST-STATUS-FILTER, TESTED BY 0310-EXAMINE-ONE-
001230*  INVOICE.
001240 01  W-STATUS-PASS-SWITCH        PIC X.
001250     88  STATUS-PASSES               VALUE "Y".
001260     88  STATUS-FAILS                VALUE "N".
001270
001280*  SEARCH-TEXT WORK AREA - W-SEARCH-LEN IS THE TRIMMED LENGTH
001290*  OF THE OPERATOR'S SEARCH BOX, WITH ZERO MEANING NO SEARCH
001300*  FILTER AT ALL.
001310 01  W-SEARCH-TEXT-WORK          PIC X(20).
001320 77  W-SEARCH-LEN                PIC S9(4)  COMP.
001330
001340*  GENERIC SUBSTRING-SCAN WORK AREA, LOADED WITH EACH FIELD IN
001350*  TURN (INVOICE NUMBER, THEN CUSTOMER NAME) BEFORE 2400 IS
001360*  PERFORMED.
001370*  THIRTY CHARACTERS COVERS LW-CUSTOMER-NAME, THE WIDER OF THE
001380*  TWO FIELDS EVER MOVED IN.
001390 01  W-TARGET-FIELD               PIC X(30).
001400*  W-TARGET-LEN TELLS 2400-SCAN-FOR-SUBSTRING HOW MUCH OF
001410*  W-TARGET-FIELD IS ACTUALLY IN USE - INVOICE NUMBER LOADS
001420*  ONLY THE FIRST 20 BYTES, CUSTOMER NAME USES THE FULL 30.
001430 77  W-TARGET-LEN                 PIC S9(4)  COMP.
001440 77  W-SCAN-POS                   PIC S9(4)  COMP.
001450
001460*  SET BY 2400-SCAN-FOR-SUBSTRING/2410-TEST-ONE-POSITION,
001470*  TESTED BY 2300-TEST-SEARCH-FILTER AND 0310-EXAMINE-ONE-
001480*  INVOICE.
001490 01  W-TEXT-MATCH-SWITCH          PIC X.
001500     88  TEXT-MATCHES                 VALUE "Y".
001510     88  TEXT-DOES-NOT-MATCH          VALUE "N".
001520
001530*  ONE MATCHING INVOICE, BUILT UP BEFORE IT IS STRUNG TO THE
001540*  REPORT LINE.
001550*  FIVE LOCAL FIELDS HOLD THE ONE ROW BEING BUILT UP FOR THE
001560*  CURRENT LISTING LINE.
001570 01  LW-INVOICE-NUMBER            PIC X(20).
001580 01  LW-CUSTOMER-NAME             PIC X(30).
001590 01  LW-STATUS                    PIC X(8).
001600 01  LW-AMOUNT                    PIC S9(11)V99.
001610 01  LW-AMOUNT-ED                 PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
001620
001630 PROCEDURE DIVISION.
001640*-------------------------------------------------------------
001650*  ONE PASS OVER QUERY-TRANS-FILE.  EACH QUERY RECORD IS RUN
001660*  AGAINST EVERY INVOICE BELONGING TO ITS COMPANY - SEE 0310-
001670*  EXAMINE-ONE-INVOICE FOR THE PER-INVOICE FILTER CHAIN.
001680*-------------------------------------------------------------
001690
001700 0100-MAIN-CONTROL.
001710
001720*  OPENS THE FILES, LOADS THE TWO IN-MEMORY TABLES, PRIMES THE
001730*  READ.
001740     PERFORM 0200-INITIALIZE       THRU 0200-EXIT.
001750
001760*  MAIN LOOP - ONE ITERATION PER QUERY-TRANS-FILE RECORD.
001770     PERFORM 0300-PROCESS-ONE-QUERY
001780        UNTIL END-OF-QUERY-FILE.
001790
001800*  PRINTS THE RUN SUMMARY AND CLOSES EVERYTHING - NOTHING IS
001810*  REWRITTEN, SINCE THIS PROGRAM ONLY READS.
001820*  STOP RUN IS THE ONLY EXIT FROM THIS PARAGRAPH - THERE IS NO
001830*  ABEND PATH, SINCE A BAD QUERY RECORD SIMPLY MATCHES NOTHING
001840*  RATHER THAN BLOWING UP THE RUN.
001850     PERFORM 0900-TERMINATE        THRU 0900-EXIT.
001860
001870     STOP RUN.
001880*_________________________________________________________________________
001890
001900 0200-INITIALIZE.
001910
001920*  CUSTOMER TABLE LOADED FIRST SINCE EVERY MATCHING INVOICE
001930*  NEEDS ITS CUSTOMER NAME LOOKED UP.
001940     PERFORM 8100-LOAD-CUSTOMER-TABLE THRU 8100-EXIT.
001950     PERFORM 8200-LOAD-INVOICE-TABLE  THRU 8200-EXIT.
001960*  BOTH TABLES ARE LOADED IN FULL, ONCE, BEFORE THE FIRST
001970*  QUERY RECORD IS EVEN READ - NEITHER TABLE CHANGES DURING
001980*  THE RUN SINCE THIS PROGRAM NEVER REWRITES A MASTER.
001990
002000*  QUERY-TRANS-FILE IN, REPORT-FILE EXTENDED ONTO THE SHARED
002010*  NIGHT-CYCLE PRINT FILE - THIS PROGRAM OPENS NO OUTPUT
002020*  MASTER OF ITS OWN.
002030     OPEN INPUT  QUERY-TRANS-FILE
002040     OPEN EXTEND REPORT-FILE
002050
002060*  RUN TOTALS ZEROED ONCE HERE; W-MATCH-COUNT IS ZEROED PER-
002070*  QUERY IN 0300 BELOW.
002080     MOVE ZERO TO W-QUERY-COUNT W-TOTAL-MATCH-COUNT
002090     MOVE "N"  TO W-END-OF-QUERY-FILE-SWITCH
002100
002110*  RUN-DATE FIELD IS THE FULL 8-DIGIT CCYYMMDD FORM SINCE THE
002120*  1998-11-30 Y2K-098 CHANGE - SEE THE CHANGE LOG.
002130     ACCEPT WB-WORK-DATE-8 FROM DATE YYYYMMDD
002140     MOVE "INVOICE-LISTING - FILTERED INVOICE LISTING" TO
002150                                     RP-PROGRAM-TITLE
002160     MOVE WB-WORK-DATE-8             TO RP-RUN-DATE
002170     PERFORM 9500-PRINT-HEADINGS     THRU 9500-EXIT.
002180*  REPORT TITLE AND RUN DATE ARE SET ONCE HERE FOR THE WHOLE
002190*  RUN - EACH QUERY GETS ITS OWN MID-REPORT HEADING FROM 2900
002200*  BELOW, BUT THE PAGE TITLE AND DATE NEVER CHANGE.
002210
002220*  PRIMING READ.
002230     READ QUERY-TRANS-FILE
002240        AT END MOVE "Y" TO W-END-OF-QUERY-FILE-SWITCH.
002250
002260 0200-EXIT.
002270     EXIT.
002280*_________________________________________________________________________
002290
002300 0300-PROCESS-ONE-QUERY.
002310
002320*  ONE QUERY RECORD DRIVES A FULL SCAN OF THE COMPANY'S
002330*  INVOICES BELOW - THERE IS NO KEYED ACCESS INTO IV-INVOICE-
002340*  TABLE BY COMPANY-ID, SO EVERY ROW IS EXAMINED AND FILTERED
002350*  OUT BY 0310 WHEN IT BELONGS TO A DIFFERENT COMPANY.
002360     ADD 1 TO W-QUERY-COUNT
002370     MOVE ZERO TO W-MATCH-COUNT
002380
002390*  FILTERS BUILT ONCE PER QUERY, NOT ONCE PER INVOICE, SINCE
002400*  THEY DEPEND ONLY ON THE QUERY RECORD.
002410     PERFORM 2000-BUILD-STATUS-FILTER  THRU 2000-EXIT.
002420     PERFORM 2100-BUILD-SEARCH-FILTER  THRU 2100-EXIT.
002430*  HEADING PRINTED ONCE, BEFORE THE INVOICE SCAN BELOW, EVEN
002440*  IF NO INVOICE EVER MATCHES.
002450     PERFORM 2900-REPORT-QUERY-HEADING THRU 2900-EXIT.
002460
002470*  WALKS THE WHOLE IN-MEMORY INVOICE TABLE FOR THIS QUERY.
002480     MOVE 1 TO IV-INVOICE-SUB
002490     PERFORM 0310-EXAMINE-ONE-INVOICE
002500        UNTIL IV-INVOICE-SUB > IV-INVOICE-COUNT.
002510*  IV-INVOICE-SUB IS RESET TO 1 JUST ABOVE FOR EACH NEW QUERY -
002520*  THE SAME IN-MEMORY TABLE IS RESCANNED FROM THE TOP EVERY
002530*  TIME.
002540
002550*  TOTAL PRINTED AFTER THE SCAN, WHETHER OR NOT ANY INVOICE
002560*  MATCHED.
002570     PERFORM 2990-REPORT-QUERY-TOTAL   THRU 2990-EXIT.
002580*  ROLLED INTO THE RUN-WIDE TOTAL BEFORE THE NEXT QUERY
002590*  RESETS W-MATCH-COUNT BACK TO ZERO.
002600     ADD W-MATCH-COUNT TO W-TOTAL-MATCH-COUNT
002610
002620*  NEXT QUERY RECORD, READ LAST SO THE TOTALS ABOVE HAVE
002630*  ALREADY BEEN UPDATED FOR THE ONE JUST FINISHED.
002640     READ QUERY-TRANS-FILE
002650        AT END MOVE "Y" TO W-END-OF-QUERY-FILE-SWITCH.
002660
002670 0300-EXIT.
002680     EXIT.
002690*_________________________________________________________________________
002700
002710*-------------------------------------------------------------
002720*  FOUR-STAGE FILTER CHAIN - COMPANY, THEN STATUS, THEN
002730*  SEARCH TEXT - SHORT-CIRCUITED AT THE FIRST STAGE THAT
002740*  FAILS SO AN INVOICE BELONGING TO A DIFFERENT COMPANY NEVER
002750*  EVEN LOOKS UP A CUSTOMER NAME.
002760*-------------------------------------------------------------
002770 0310-EXAMINE-ONE-INVOICE.
002780
002790*  COMPANY MATCH IS THE FIRST AND CHEAPEST TEST - EVERYTHING
002800*  BELOW ONLY RUNS FOR AN INVOICE BELONGING TO THE QUERIED
002810*  COMPANY.
002820     IF IV-TABLE-COMPANY-ID (IV-INVOICE-SUB) = QT-COMPANY-ID
002830*  CUSTOMER NAME LOOKED UP BEFORE THE STATUS AND SEARCH
002840*  FILTERS RUN, SINCE 2300-TEST-SEARCH-FILTER MAY NEED IT TO
002850*  MATCH AGAINST.
002860        PERFORM 2150-LOOK-UP-CUSTOMER-NAME THRU 2150-EXIT
002870        PERFORM 2200-TEST-STATUS-FILTER    THRU 2200-EXIT
002880        IF STATUS-PASSES
002890           PERFORM 2300-TEST-SEARCH-FILTER THRU 2300-EXIT
002900           IF TEXT-MATCHES
002910*  BOTH FILTERS PASSED - PRINT THE LINE AND COUNT IT.
002920              PERFORM 2800-REPORT-ONE-MATCH THRU 2800-EXIT
002930              ADD 1 TO W-MATCH-COUNT.
002940
002950*  ADVANCES REGARDLESS OF WHICH FILTER STAGE FAILED OR
002960*  WHETHER THE INVOICE WAS EVEN FOR THIS COMPANY.
002970     ADD 1 TO IV-INVOICE-SUB.
002980
002990 0310-EXIT.
003000     EXIT.
003010*_________________________________________________________________________
003020
003030*-------------------------------------------------------------
003040*  W-STATUS-FILTER-WORK HOLDS THE UPPERCASED, VALIDATED
003050*  STATUS WORD; W-STATUS-FILTER-SWITCH SAYS WHETHER IT SHOULD
003060*  ACTUALLY BE APPLIED.
003070*-------------------------------------------------------------
003080 2000-BUILD-STATUS-FILTER.
003090
003100*   UNRECOGNISED STATUS OR "ALL" MEANS NO STATUS FILTER.
003110
003120*   THE OPERATOR SEARCH BOX IS NOT CASE-SENSITIVE, SO BOTH
003130*   SIDES OF EVERY COMPARE BELOW ARE UPPERCASED FIRST.
003140     MOVE QT-STATUS-FILTER TO W-STATUS-FILTER-WORK
003150     INSPECT W-STATUS-FILTER-WORK CONVERTING LOWER-ALPHA TO
003160                                              UPPER-ALPHA
003170
003180*   BLANK OR "ALL" TURN THE FILTER OFF ENTIRELY.
003190     IF W-STATUS-FILTER-WORK = SPACES
003200                            OR "ALL"
003210        MOVE "N" TO W-STATUS-FILTER-SWITCH
003220     ELSE
003230*   THE OUTER IF TAKES BLANK OR "ALL"; EVERYTHING ELSE FALLS TO
003240*   THE INNER IF BELOW WHICH TESTS THE FOUR REAL VALUES.
003250*   ANY OF THE FOUR REAL INVOICE STATUSES TURNS THE FILTER ON;
003260*   ANYTHING ELSE THE OPERATOR TYPED FALLS THROUGH TO THE SAME
003270*   "N" AS A BLANK OR "ALL" ENTRY.
003280     IF W-STATUS-FILTER-WORK = "DRAFT"
003290                            OR "PENDING"
003300                            OR "PARTIAL"
003310                            OR "PAID"
003320        MOVE "Y" TO W-STATUS-FILTER-SWITCH
003330*  THE ELSE ABOVE COVERS BOTH THE BLANK/"ALL" CASE HANDLED BY
003340*  THE OUTER IF AND ANY UNRECOGNISED STATUS WORD FALLING OUT
003350*  OF THE INNER IF - BOTH LAND ON THE SAME "N" SETTING.
003360     ELSE
003370        MOVE "N" TO W-STATUS-FILTER-SWITCH.
003380
003390 2000-EXIT.
003400     EXIT.
003410*_________________________________________________________________________
003420
003430*-------------------------------------------------------------
003440*  TRIMS TRAILING SPACES OFF THE OPERATOR'S SEARCH TEXT SO
003450*  2400-SCAN-FOR-SUBSTRING KNOWS THE TRUE LENGTH TO SLIDE ITS
003460*  COMPARE WINDOW ACROSS.
003470*-------------------------------------------------------------
003480 2100-BUILD-SEARCH-FILTER.
003490
003500*   UPPERCASED THE SAME AS THE STATUS FILTER ABOVE.
003510     MOVE QT-SEARCH-TEXT TO W-SEARCH-TEXT-WORK
003520     INSPECT W-SEARCH-TEXT-WORK CONVERTING LOWER-ALPHA TO
003530                                            UPPER-ALPHA
003540
003550*   STARTS AT THE FULL FIELD WIDTH AND SHRINKS ONE POSITION AT
003560*   A TIME UNTIL A NON-SPACE CHARACTER IS FOUND OR THE FIELD
003570*   IS PROVEN ALL BLANK.
003580     MOVE 20 TO W-SEARCH-LEN
003590*   PERFORM ... UNTIL TESTS BEFORE EACH ITERATION, SO A SEARCH
003600*   BOX THAT IS ALREADY NON-BLANK IN ITS LAST POSITION NEVER
003610*   ENTERS THE LOOP BODY AT ALL.
003620     PERFORM 2110-SHRINK-SEARCH-LEN
003630        UNTIL W-SEARCH-LEN = 0
003640           OR W-SEARCH-TEXT-WORK (W-SEARCH-LEN:1) NOT = SPACE.
003650
003660 2100-EXIT.
003670     EXIT.
003680*_________________________________________________________________________
003690
003700*  ONE STEP OF THE TRIM LOOP DRIVEN BY 2100 ABOVE.
003710 2110-SHRINK-SEARCH-LEN.
003720
003730*   WORST CASE RUNS ALL THE WAY TO ZERO ON AN ALL-BLANK SEARCH
003740*   BOX - THE UNTIL CLAUSE IN 2100 ABOVE CATCHES THAT CASE TOO.
003750     SUBTRACT 1 FROM W-SEARCH-LEN.
003760
003770 2110-EXIT.
003780     EXIT.
003790*_________________________________________________________________________
003800
003810*-------------------------------------------------------------
003820*  BLANK CUSTOMER NAME ON A NOT-FOUND OR WRONG-COMPANY
003830*  LOOKUP IS DELIBERATE - AN INVOICE PASSES THIS PARAGRAPH
003840*  REGARDLESS, IT SIMPLY PRINTS WITH NO NAME.
003850*-------------------------------------------------------------
003860 2150-LOOK-UP-CUSTOMER-NAME.
003870
003880*  CUSTOMER TABLE SEARCH KEY, SAME AS EVERY OTHER PROGRAM IN
003890*  THE SUITE.
003900     MOVE IV-TABLE-CUSTOMER-ID (IV-INVOICE-SUB) TO
003910                                     CU-SEARCH-CUSTOMER-ID
003920     MOVE IV-TABLE-COMPANY-ID  (IV-INVOICE-SUB) TO
003930                                     CU-SEARCH-COMPANY-ID
003940     PERFORM 8120-LOOK-FOR-CUSTOMER-RECORD THRU 8120-EXIT
003950*  SEARCH KEY IS BOTH CUSTOMER-ID AND COMPANY-ID SINCE
003960*  CUSTOMER NUMBERS ARE ONLY UNIQUE WITHIN A COMPANY.
003970
003980     IF CU-CUSTOMER-FOUND AND CU-CUSTOMER-RIGHT-COMPANY
003990        MOVE CU-TABLE-CUSTOMER-NAME (CU-CUSTOMER-SUB) TO
004000                                     LW-CUSTOMER-NAME
004010     ELSE
004020        MOVE SPACES TO LW-CUSTOMER-NAME.
004030
004040 2150-EXIT.
004050     EXIT.
004060*_________________________________________________________________________
004070
004080*-------------------------------------------------------------
004090*  AN INACTIVE FILTER ALWAYS PASSES; AN ACTIVE ONE PASSES
004100*  ONLY AN EXACT STATUS MATCH.
004110*-------------------------------------------------------------
004120 2200-TEST-STATUS-FILTER.
004130
004140*  SWITCH-DRIVEN, NOT A DIRECT COMPARE - LETS 2000-BUILD-
004150*  STATUS-FILTER DECIDE ONCE WHAT COUNTS AS "ON".
004160*  NESTED IF, NOT AN OR CONDITION - THE SECOND IF ONLY RUNS
004170*  WHEN THE FIRST TAKES ITS ELSE BRANCH.
004180     IF STATUS-FILTER-NOT-ACTIVE
004190        MOVE "Y" TO W-STATUS-PASS-SWITCH
004200     ELSE
004210*   DIRECT EQUALITY COMPARE - NO SUBSTRING OR WILDCARD
004220*   MATCHING ON STATUS, UNLIKE THE SEARCH-TEXT FILTER BELOW.
004230     IF IV-TABLE-STATUS (IV-INVOICE-SUB) = W-STATUS-FILTER-WORK
004240        MOVE "Y" TO W-STATUS-PASS-SWITCH
004250     ELSE
004260        MOVE "N" TO W-STATUS-PASS-SWITCH.
004270
004280 2200-EXIT.
004290     EXIT.
004300*_________________________________________________________________________
004310
004320*-------------------------------------------------------------
004330*  INVOICE NUMBER IS TRIED FIRST; THE CUSTOMER NAME IS ONLY
004340*  SCANNED IF THE NUMBER DID NOT MATCH - EITHER ONE MATCHING
004350*  IS ENOUGH.
004360*-------------------------------------------------------------
004370 2300-TEST-SEARCH-FILTER.
004380
004390*   NO SEARCH TEXT MATCHES EVERYTHING.  OTHERWISE TRY THE
004400*   INVOICE NUMBER FIRST, THEN THE CUSTOMER NAME.
004410
004420*   AN EMPTY SEARCH BOX PASSES EVERY INVOICE.
004430*  ZERO MEANS THE OPERATOR LEFT THE SEARCH BOX BLANK, SET BY
004440*  2110-SHRINK-SEARCH-LEN TRIMMING ALL THE WAY DOWN.
004450     IF W-SEARCH-LEN = 0
004460        MOVE "Y" TO W-TEXT-MATCH-SWITCH
004470     ELSE
004480*   INVOICE NUMBER SCANNED FIRST.
004490        MOVE IV-TABLE-INVOICE-NUMBER (IV-INVOICE-SUB) TO
004500                                        W-TARGET-FIELD
004510        INSPECT W-TARGET-FIELD CONVERTING LOWER-ALPHA TO
004520                                           UPPER-ALPHA
004530        MOVE 20 TO W-TARGET-LEN
004540        PERFORM 2400-SCAN-FOR-SUBSTRING THRU 2400-EXIT
004550*   W-TARGET-LEN IS 20 HERE - THE INVOICE NUMBER FIELD WIDTH.
004560
004570*   CUSTOMER NAME ONLY SCANNED WHEN THE INVOICE NUMBER SCAN
004580*   ABOVE CAME UP EMPTY.
004590        IF TEXT-DOES-NOT-MATCH
004600           MOVE LW-CUSTOMER-NAME TO W-TARGET-FIELD
004610           INSPECT W-TARGET-FIELD CONVERTING LOWER-ALPHA TO
004620                                              UPPER-ALPHA
004630*   W-TARGET-LEN IS 30 HERE - THE CUSTOMER NAME FIELD WIDTH.
004640           MOVE 30 TO W-TARGET-LEN
004650           PERFORM 2400-SCAN-FOR-SUBSTRING THRU 2400-EXIT.
004660
004670 2300-EXIT.
004680     EXIT.
004690*_________________________________________________________________________
004700
004710*-------------------------------------------------------------
004720*  A SEARCH TEXT LONGER THAN THE TARGET FIELD CAN NEVER
004730*  MATCH, SO THE COMPARE LOOP IS SKIPPED ENTIRELY IN THAT
004740*  CASE RATHER THAN LETTING THE SUBSCRIPT RUN NEGATIVE.
004750*-------------------------------------------------------------
004760 2400-SCAN-FOR-SUBSTRING.
004770
004780*   SLIDES A W-SEARCH-LEN-WIDE WINDOW ACROSS W-TARGET-FIELD.
004790*   STOPS AS SOON AS ONE POSITION MATCHES OR THE WINDOW WOULD
004800*   RUN PAST THE END OF THE FIELD.
004810
004820*  RESET BEFORE EVERY SCAN CALL - A PRIOR CALL'S MATCH DOES
004830*  NOT CARRY FORWARD.
004840     MOVE "N" TO W-TEXT-MATCH-SWITCH
004850
004860*   LAST VALID STARTING POSITION IS W-TARGET-LEN MINUS
004870*   W-SEARCH-LEN PLUS ONE - ANY LATER AND THE WINDOW WOULD RUN
004880*   OFF THE END OF THE FIELD.
004890*  A ONE-WORD SEARCH BOX AGAINST AN EIGHT-BYTE STATUS FIELD IS
004900*  THE KIND OF CASE THIS GUARD PROTECTS - IT NEVER HAPPENS
004910*  HERE SINCE ONLY THE INVOICE NUMBER AND CUSTOMER NAME ARE
004920*  EVER SCANNED, BUT THE GUARD IS UNCONDITIONAL ALL THE SAME.
004930     IF W-SEARCH-LEN NOT > W-TARGET-LEN
004940        MOVE 1 TO W-SCAN-POS
004950        PERFORM 2410-TEST-ONE-POSITION
004960           UNTIL TEXT-MATCHES
004970              OR W-SCAN-POS > W-TARGET-LEN - W-SEARCH-LEN + 1.
004980
004990 2400-EXIT.
005000     EXIT.
005010*_________________________________________________________________________
005020
005030*  ONE STEP OF THE SLIDING-WINDOW COMPARE DRIVEN BY 2400
005040*  ABOVE.
005050 2410-TEST-ONE-POSITION.
005060
005070*   COMPARES A W-SEARCH-LEN-WIDE SLICE OF THE TARGET STARTING
005080*   AT W-SCAN-POS AGAINST THE FULL SEARCH TEXT.
005090     IF W-TARGET-FIELD (W-SCAN-POS : W-SEARCH-LEN) =
005100              W-SEARCH-TEXT-WORK (1 : W-SEARCH-LEN)
005110        MOVE "Y" TO W-TEXT-MATCH-SWITCH
005120     ELSE
005130        ADD 1 TO W-SCAN-POS.
005140
005150 2410-EXIT.
005160     EXIT.
005170*_________________________________________________________________________
005180
005190*-------------------------------------------------------------
005200*  ONE LISTING LINE PER MATCHING INVOICE - NUMBER, CUSTOMER
005210*  NAME, STATUS AND AMOUNT.
005220*-------------------------------------------------------------
005230 2800-REPORT-ONE-MATCH.
005240
005250*  FOUR FIELDS PULLED OFF THE TABLE ROW FOR THE LISTING LINE -
005260*  CUSTOMER NAME WAS ALREADY RESOLVED BY 2150 ABOVE.
005270     MOVE IV-TABLE-INVOICE-NUMBER (IV-INVOICE-SUB) TO
005280                                     LW-INVOICE-NUMBER
005290*  STATUS COPIED STRAIGHT ACROSS FROM THE TABLE ROW.
005300     MOVE IV-TABLE-STATUS         (IV-INVOICE-SUB) TO LW-STATUS
005310     MOVE IV-TABLE-AMOUNT         (IV-INVOICE-SUB) TO LW-AMOUNT
005320*   EDITED INTO LW-AMOUNT-ED FOR THE PRINT LINE - LW-AMOUNT
005330*   ITSELF STAYS UNEDITED IN CASE A LATER CHANGE NEEDS TO DO
005340*   ARITHMETIC ON IT.
005350     MOVE LW-AMOUNT TO LW-AMOUNT-ED
005360*  LW-STATUS PRINTS AS-IS - THE FOUR REAL STATUS VALUES ARE
005370*  ALREADY SHORT, UPPERCASE WORDS THAT NEED NO EDITING.
005380
005390*  ONE STRING STATEMENT BUILDS THE WHOLE LISTING LINE.
005400     MOVE SPACES TO RP-LINE
005410     STRING LW-INVOICE-NUMBER DELIMITED BY SPACE
005420            "  "              DELIMITED BY SIZE
005430            LW-CUSTOMER-NAME  DELIMITED BY SIZE
005440            "  "              DELIMITED BY SIZE
005450            LW-STATUS         DELIMITED BY SPACE
005460            "  AMT "          DELIMITED BY SIZE
005470            LW-AMOUNT-ED      DELIMITED BY SIZE
005480            INTO RP-LINE
005490*  SAME DETAIL-LINE WRITER USED BY THE HEADING AND TOTAL
005500*  PARAGRAPHS BELOW - PAGE BREAKS ARE HANDLED INSIDE IT.
005510     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT.
005520
005530 2800-EXIT.
005540     EXIT.
005550*_________________________________________________________________________
005560
005570*-------------------------------------------------------------
005580*  ONE HEADING LINE PER QUERY, SHOWING THE COMPANY AND THE
005590*  FILTERS IN EFFECT, PRINTED BEFORE THE MATCHING INVOICES SO
005600*  THE READER KNOWS WHAT PRODUCED THE LIST BELOW IT.
005610*-------------------------------------------------------------
005620 2900-REPORT-QUERY-HEADING.
005630
005640*  SHOWS SPACES FOR AN INACTIVE STATUS OR SEARCH FILTER,
005650*  SINCE W-STATUS-FILTER-WORK/W-SEARCH-TEXT-WORK ARE LEFT
005660*  HOLDING WHATEVER THE OPERATOR TYPED EVEN WHEN THE FILTER
005670*  ITSELF IS TURNED OFF.
005680     MOVE SPACES TO RP-LINE
005690     STRING "QUERY FOR COMPANY "  DELIMITED BY SIZE
005700            QT-COMPANY-ID         DELIMITED BY SIZE
005710            "  STATUS FILTER: "   DELIMITED BY SIZE
005720            W-STATUS-FILTER-WORK  DELIMITED BY SPACE
005730            "  SEARCH: "          DELIMITED BY SIZE
005740            W-SEARCH-TEXT-WORK    DELIMITED BY SPACE
005750            INTO RP-LINE
005760     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT.
005770
005780 2900-EXIT.
005790     EXIT.
005800*_________________________________________________________________________
005810
005820*  ONE COUNT LINE PER QUERY, PRINTED AFTER ITS LAST MATCHING
005830*  INVOICE.
005840 2990-REPORT-QUERY-TOTAL.
005850
005860*  W-MATCH-COUNT IS RESET TO ZERO PER-QUERY BY 0300 ABOVE, SO
005870*  THIS LINE SHOWS ONLY THE CURRENT QUERY'S COUNT, NOT A
005880*  RUNNING TOTAL.
005890     MOVE W-MATCH-COUNT TO RP-COUNT-ED
005900     MOVE SPACES TO RP-LINE
005910     STRING "MATCHES FOR THIS QUERY..: " DELIMITED BY SIZE
005920            RP-COUNT-ED                  DELIMITED BY SIZE
005930            INTO RP-LINE
005940     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT.
005950
005960 2990-EXIT.
005970     EXIT.
005980*_________________________________________________________________________
005990
006000*-------------------------------------------------------------
006010*  TWO SUMMARY LINES AND CLOSE - NO REWRITE OF ANY MASTER,
006020*  SINCE THIS PROGRAM ONLY READS AND REPORTS.
006030*-------------------------------------------------------------
006040 0900-TERMINATE.
006050
006060*  QUERIES-PROCESSED LINE.
006070     MOVE W-QUERY-COUNT TO RP-COUNT-ED
006080     MOVE SPACES TO RP-LINE
006090     STRING "QUERIES PROCESSED......: " DELIMITED BY SIZE
006100            RP-COUNT-ED                 DELIMITED BY SIZE
006110            INTO RP-LINE
006120     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
006130
006140*  TOTAL-INVOICES-LISTED LINE, SUMMED ACROSS EVERY QUERY IN
006150*  THE RUN.
006160     MOVE W-TOTAL-MATCH-COUNT TO RP-COUNT-ED
006170     MOVE SPACES TO RP-LINE
006180     STRING "TOTAL INVOICES LISTED...: " DELIMITED BY SIZE
006190            RP-COUNT-ED                  DELIMITED BY SIZE
006200            INTO RP-LINE
006210     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
006220
006230*  CLOSES OUT THE LAST PAGE OF THE REPORT.
006240     PERFORM 9520-FINALIZE-PAGE THRU 9520-EXIT
006250
006260*  BOTH FILES CLOSED TOGETHER AT THE VERY END OF THE RUN.
006270     CLOSE QUERY-TRANS-FILE
006280     CLOSE REPORT-FILE.
006290
006300 0900-EXIT.
006310     EXIT.
006320*_________________________________________________________________________
006330
006340*-------------------------------------------------------------
006350*  SHARED LOOKUP/PRINT PROCEDURE LIBRARY - SEE THE COPYBOOKS
006360*  THEMSELVES FOR PARAGRAPH-LEVEL COMMENTARY.
006370*  8100/8120 - CUSTOMER TABLE.
006380*  SAME COPYBOOK USED BY COMPANY-METRICS AND INVOICE-INTAKE -
006390*  ONE CUSTOMER TABLE-LOAD/SEARCH ROUTINE SHARED ACROSS THE
006400*  WHOLE SUITE.
006410     COPY "PLLKCUST.CBL".
006420*  8200 - INVOICE TABLE.
006430     COPY "PLLKINVC.CBL".
006440*  9500/9520/9540 - HEADINGS, PAGE-BREAK AND DETAIL-LINE WRITE
006450*  FOR REPORT-FILE.
006460     COPY "PLRPT.CBL".
