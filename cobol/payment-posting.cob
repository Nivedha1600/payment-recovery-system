000100*-------------------------------------------------------------
000110*  PAYMENT-POSTING
000120*-------------------------------------------------------------
000130*  APPLIES REMITTANCES AGAINST THE INVOICE MASTER.  A VALID
000140*  PAYMENT ALWAYS TAKES THE INVOICE STRAIGHT TO PAID - THIS
000150*  SHOP DOES NOT PRORATE A PARTIAL REMITTANCE.
000160*-------------------------------------------------------------
000170*  1994-08-11  LFB  ORIGINAL.
000180*  1996-02-19  LFB  CR-0311  REJECTS ZERO/NEGATIVE AMOUNTS
000190*              INSTEAD OF POSTING THEM AS A CREDIT.
000200*  1996-11-02  LFB  CR-0402  POSTING NOW SETS THE FULL
000210*              INVOICE-STATUS FIELD RATHER THAN A PAID Y/N
000220*              FLAG (SEE FDINVC.CBL CHANGE LOG).
000230*  1998-05-14  LFB  CR-0951  MOVED HEADING/PAGE-BREAK CODE OUT
000240*              TO PLRPT.CBL.
000250*  1999-01-08  RTV  Y2K-114  RUN DATE NOW AN 8-DIGIT CCYYMMDD
000260*              FIELD THROUGHOUT.
000270*  2003-04-02  DKM  CR-2210  CARRIES THE WHOLE MASTER FORWARD
000280*              THROUGH THE IN-MEMORY TABLE INSTEAD OF A KEYED
000290*              REWRITE, SINCE INVOICE-FILE HAS NO KEY.
000300*-------------------------------------------------------------
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID. payment-posting.
000330*  THE NAME MATCHES THE SOURCE MEMBER, HOUSE STYLE ACROSS THE
000340*  WHOLE SUITE.
000350 AUTHOR. L F BOUCHARD.
000360*  INSTALLATION AND SECURITY LINES ARE THE SAME BOILERPLATE ON
000370*  EVERY PROGRAM IN THE SUITE.
000380 INSTALLATION. RECEIVABLES SYSTEMS GROUP.
000390 DATE-WRITTEN. 1994-08-11.
000400 DATE-COMPILED.
000410*  LEFT BLANK - FILLED IN BY THE COMPILER LISTING HEADER AT
000420*  COMPILE TIME, NOT MAINTAINED BY HAND.
000430 SECURITY. COMPANY CONFIDENTIAL - RECEIVABLES SYSTEMS GROUP.
000440
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     UPSI-0 IS W-RERUN-SWITCH.
000500*  TOP-OF-FORM AND THE RERUN SWITCH ARE STANDARD ON EVERY
000510*  PROGRAM THAT WRITES A PRINTED REPORT.
000520
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550
000560*  FOUR FILES - THE CARRIED-FORWARD INVOICE MASTER, THE NEW
000570*  MASTER WRITTEN OUT AT 0910 BELOW, THE PAYMENT TRANSACTION
000580*  FILE, AND THE SHARED REPORT FILE.
000590     COPY "SLINVC.CBL".
000600*  NEW-INVOICE-FILE - THE REWRITTEN MASTER FOR TOMORROW'S
000610*  RUN.  INVOICE-FILE HAS NO KEY SO THE WHOLE FILE IS CARRIED
000620*  FORWARD THROUGH THE IN-MEMORY TABLE RATHER THAN REWRITTEN
000630*  RECORD-FOR-RECORD IN PLACE - SEE THE 2003-04-02 CR-2210
000640*  CHANGE LOG ENTRY ABOVE.
000650     COPY "SLNINVC.CBL".
000660*  PAYMENT-TRANS-FILE - ONE RECORD PER REMITTANCE, CARRYING
000670*  THE INVOICE-ID, AMOUNT-RECEIVED AND PAYMENT-DATE.
000680     COPY "SLPAYTR.CBL".
000690     COPY "SLRPT.CBL".
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730
000740*  FILE SECTION RECORD LAYOUTS ARE ALL IN COPYBOOKS - SEE THE
000750*  FDxxx MEMBER FOR EACH FILE'S FIELD-BY-FIELD BREAKOUT.
000760     COPY "FDINVC.CBL".
000770     COPY "FDNINVC.CBL".
000780*  NM- IS THE NEW-INVOICE-FILE RECORD PREFIX, WRITTEN BY 0910
000790*  BELOW.
000800*  PT- IS THE PAYMENT-TRANS-FILE RECORD PREFIX; RP- IS THE
000810*  SHARED REPORT-FILE PRINT LINE.
000820     COPY "FDPAYTR.CBL".
000830     COPY "FDRPT.CBL".
000840
000850 WORKING-STORAGE SECTION.
000860
000870*  WSDATEB.CBL - DATE WORK AREA.  WSINVTB.CBL - IN-MEMORY
000880*  INVOICE TABLE.  WSRPT.CBL - SHARED REPORT-FILE PRINT LINE
000890*  AND PAGE FIELDS.
000900     COPY "WSDATEB.CBL".
000910     COPY "WSINVTB.CBL".
000920     COPY "WSRPT.CBL".
000930
000940*  RUN CONTROL SWITCH.
000950 01  W-END-OF-PAYMENT-FILE-SWITCH   PIC X.
000960     88  END-OF-PAYMENT-FILE            VALUE "Y".
000970*  SET BY BOTH READS IN 0200-INITIALIZE AND 0300-PROCESS-ONE-
000980*  PAYMENT, TESTED BY 0100-MAIN-CONTROL.
000990
001000*  SET FRESH FOR EVERY PAYMENT RECORD AT THE TOP OF 0300
001010*  BELOW - NEVER CARRIES A PRIOR RECORD'S RESULT FORWARD.
001020 01  W-PAY-VALID-SWITCH              PIC X.
001030     88  PAY-IS-VALID                    VALUE "Y".
001040     88  PAY-IS-NOT-VALID                VALUE "N".
001050
001060*  CLEARED TO SPACES AT THE TOP OF EVERY PAYMENT SO A REJECT
001070*  REASON FROM AN EARLIER RECORD NEVER LEAKS ONTO A LATER
001080*  ACCEPTED LINE.
001090 01  W-REJECT-REASON                 PIC X(30).
001100*  LOCAL EDITED FIELD - THE ONLY MONEY AMOUNT THIS PROGRAM
001110*  EVER PRINTS.
001120 01  W-AMOUNT-ED                     PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
001130
001140*  W-READ-COUNT IS EVERY PAYMENT-TRANS-FILE RECORD; POSTED
001150*  PLUS REJECTED ALWAYS ADDS BACK UP TO READ.
001160 01  W-COUNTS.
001170     05  W-READ-COUNT                PIC S9(7)  COMP.
001180     05  W-POSTED-COUNT              PIC S9(7)  COMP.
001190     05  W-REJECT-COUNT              PIC S9(7)  COMP.
001200*  ONE-BYTE PAD TO ROUND THE GROUP OUT TO AN EVEN WIDTH -
001210*  HOUSE HABIT ON EVERY 01-LEVEL GROUP.
001220     05  FILLER                      PIC X(1).
001230
001240 PROCEDURE DIVISION.
001250*-------------------------------------------------------------
001260*  ONE PASS OVER PAYMENT-TRANS-FILE.  EVERY PAYMENT EITHER
001270*  POSTS THE INVOICE STRAIGHT TO PAID OR IS REJECTED WHOLE -
001280*  THIS SHOP DOES NOT PRORATE A PARTIAL REMITTANCE AGAINST AN
001290*  INVOICE BALANCE.
001300*-------------------------------------------------------------
001310
001320 0100-MAIN-CONTROL.
001330*  OPENS THE FILES, LOADS THE INVOICE TABLE, PRIMES THE READ.
001340
001350     PERFORM 0200-INITIALIZE       THRU 0200-EXIT.
001360
001370*  MAIN LOOP - ONE ITERATION PER PAYMENT-TRANS-FILE RECORD.
001380     PERFORM 0300-PROCESS-ONE-PAYMENT
001390        UNTIL END-OF-PAYMENT-FILE.
001400
001410*  REWRITES THE WHOLE INVOICE MASTER, PRINTS THE RUN SUMMARY
001420*  AND CLOSES EVERYTHING - THE ONLY PARAGRAPH IN THIS PROGRAM
001430*  THAT ACTUALLY WRITES A MASTER RECORD.
001440     PERFORM 0900-TERMINATE        THRU 0900-EXIT.
001450
001460     STOP RUN.
001470*_________________________________________________________________________
001480
001490 0200-INITIALIZE.
001500
001510     PERFORM 8200-LOAD-INVOICE-TABLE  THRU 8200-EXIT.
001520*  WHOLE MASTER LOADED INTO MEMORY ONCE, UP FRONT - EACH
001530*  MATCHING PAYMENT UPDATES ITS ROW IN PLACE; 0910 BELOW
001540*  WRITES EVERY ROW BACK OUT REGARDLESS OF WHETHER A PAYMENT
001550*  EVER TOUCHED IT.
001560
001570     OPEN INPUT  PAYMENT-TRANS-FILE
001580     OPEN OUTPUT NEW-INVOICE-FILE
001590     OPEN EXTEND REPORT-FILE
001600*  NEW-INVOICE-FILE OPENED OUTPUT, NOT EXTEND - IT IS BUILT
001610*  FRESH EVERY RUN FROM THE IN-MEMORY TABLE, NEVER APPENDED
001620*  TO.  REPORT-FILE IS EXTENDED ONTO THE SHARED NIGHT-CYCLE
001630*  PRINT FILE.
001640
001650*  RUN TOTALS ZEROED ONCE HERE - THIS PROGRAM HAS NO PER-
001660*  GROUP RESET, UNLIKE THE COMPANY-KEYED REPORTS.
001670     MOVE ZERO TO W-READ-COUNT W-POSTED-COUNT W-REJECT-COUNT
001680
001690*  RUN-DATE FIELD IS THE FULL 8-DIGIT CCYYMMDD FORM SINCE THE
001700*  1999-01-08 Y2K-114 CHANGE - SEE THE CHANGE LOG.
001710     ACCEPT WB-WORK-DATE-8 FROM DATE YYYYMMDD
001720     MOVE "PAYMENT-POSTING - REMITTANCE RUN" TO RP-PROGRAM-TITLE
001730*  REPORT TITLE AND RUN DATE ARE SET ONCE FOR THE WHOLE RUN -
001740*  THIS PROGRAM PRINTS NO MID-REPORT HEADING SINCE IT IS NOT
001750*  BROKEN OUT BY COMPANY.
001760     MOVE WB-WORK-DATE-8                     TO RP-RUN-DATE
001770     PERFORM 9500-PRINT-HEADINGS      THRU 9500-EXIT.
001780
001790*  PRIMING READ.
001800     READ PAYMENT-TRANS-FILE
001810        AT END MOVE "Y" TO W-END-OF-PAYMENT-FILE-SWITCH.
001820
001830 0200-EXIT.
001840     EXIT.
001850*_________________________________________________________________________
001860
001870 0300-PROCESS-ONE-PAYMENT.
001880*  DEFAULTS TO VALID WITH NO REJECT REASON - EITHER TEST
001890*  BELOW CAN STILL FLIP IT TO REJECTED BEFORE POSTING RUNS.
001900
001910     ADD 1 TO W-READ-COUNT
001920     MOVE "Y" TO W-PAY-VALID-SWITCH
001930     MOVE SPACES TO W-REJECT-REASON
001940
001950*  ZERO OR NEGATIVE AMOUNTS ARE REJECTED OUTRIGHT SINCE THE
001960*  1996-02-19 CR-0311 CHANGE - THEY USED TO POST AS A CREDIT.
001970     IF AMOUNT-RECEIVED NOT > 0
001980        MOVE "N" TO W-PAY-VALID-SWITCH
001990        MOVE "AMOUNT NOT GREATER THAN ZERO" TO W-REJECT-REASON
002000*  W-REJECT-REASON IS PRINTED VERBATIM ON THE REJECT LINE BY
002010*  2900-REPORT-PAYMENT BELOW - NO SEPARATE REASON CODE TABLE.
002020     ELSE
002030*  INVOICE TABLE SEARCH KEY - PAYMENT-POSTING IS THE ONE
002040*  PROGRAM IN THE SUITE THAT LOOKS UP AN INVOICE BY ITS OWN
002050*  ID RATHER THAN BY COMPANY/CUSTOMER.
002060        MOVE PAY-INVOICE-ID TO IV-SEARCH-INVOICE-ID
002070        PERFORM 8220-LOOK-FOR-INVOICE-RECORD THRU 8220-EXIT
002080*  IV-INVOICE-SUB IS LEFT POINTING AT THE MATCHING ROW WHEN
002090*  FOUND - 0300 ABOVE UPDATES THAT SAME ROW A FEW LINES DOWN.
002100        IF IV-INVOICE-NOT-FOUND
002110*  NESTED IF - THIS BRANCH ONLY RUNS WHEN THE OUTER IF ABOVE
002120*  HAS ALREADY CONFIRMED A POSITIVE AMOUNT.
002130           MOVE "N" TO W-PAY-VALID-SWITCH
002140           MOVE "INVOICE NOT ON FILE" TO W-REJECT-REASON.
002150*  NO ATTEMPT TO GUESS WHICH INVOICE THE OPERATOR MEANT - AN
002160*  UNMATCHED PAYMENT IS REJECTED WHOLE AND LEFT FOR MANUAL
002170*  RESEARCH.
002180
002190*  POSTING SETS THE FULL INVOICE-STATUS FIELD TO "PAID" -
002200*  SINCE THE 1996-11-02 CR-0402 CHANGE THIS IS NO LONGER A
002210*  SEPARATE Y/N FLAG (SEE FDINVC.CBL CHANGE LOG).
002220     IF PAY-IS-VALID
002230        MOVE "PAID" TO IV-TABLE-STATUS (IV-INVOICE-SUB)
002240        ADD 1 TO W-POSTED-COUNT
002250*  IV-INVOICE-SUB STILL POINTS AT THE ROW THE LOOKUP FOUND -
002260*  NO SECOND SEARCH IS NEEDED TO SET THE STATUS.
002270     ELSE
002280        ADD 1 TO W-REJECT-COUNT.
002290
002300*  ONE REPORT LINE PER PAYMENT WHETHER POSTED OR REJECTED.
002310     PERFORM 2900-REPORT-PAYMENT      THRU 2900-EXIT.
002320
002330*  NEXT PAYMENT RECORD, READ LAST SO THE COUNTS ABOVE HAVE
002340*  ALREADY BEEN UPDATED FOR THE ONE JUST FINISHED.
002350     READ PAYMENT-TRANS-FILE
002360        AT END MOVE "Y" TO W-END-OF-PAYMENT-FILE-SWITCH.
002370
002380 0300-EXIT.
002390     EXIT.
002400*_________________________________________________________________________
002410
002420 2900-REPORT-PAYMENT.
002430*  EDITED INTO W-AMOUNT-ED FOR THE PRINT LINE REGARDLESS OF
002440*  WHETHER THE PAYMENT WAS ACCEPTED OR REJECTED.
002450
002460     MOVE AMOUNT-RECEIVED TO W-AMOUNT-ED
002470*  MOVED UNCONDITIONALLY BEFORE THE VALID/REJECTED SPLIT
002480*  BELOW SINCE ONLY THE ACCEPTED BRANCH ACTUALLY PRINTS IT.
002490
002500     MOVE SPACES TO RP-LINE
002510*  ACCEPTED LINE SHOWS THE AMOUNT, PAYMENT DATE AND THE NEW
002520*  PAID STATUS.
002530     IF PAY-IS-VALID
002540        STRING "INVOICE "        DELIMITED BY SIZE
002550               PAY-INVOICE-ID    DELIMITED BY SIZE
002560               "  AMT "          DELIMITED BY SIZE
002570               W-AMOUNT-ED       DELIMITED BY SIZE
002580               "  PAID "         DELIMITED BY SIZE
002590               PAYMENT-DATE      DELIMITED BY SIZE
002600               "  STATUS PAID"   DELIMITED BY SIZE
002610               INTO RP-LINE
002620*  REJECTED LINE SHOWS THE REASON INSTEAD OF THE AMOUNT AND
002630*  DATE, SO A CLERK RESEARCHING THE REPORT KNOWS WHY WITHOUT
002640*  HAVING TO GO BACK TO THE TRANSACTION FILE.
002650     ELSE
002660        STRING "INVOICE "        DELIMITED BY SIZE
002670               PAY-INVOICE-ID    DELIMITED BY SIZE
002680               "  REJECTED - "   DELIMITED BY SIZE
002690               W-REJECT-REASON   DELIMITED BY SIZE
002700               INTO RP-LINE.
002710
002720*  SAME DETAIL-LINE WRITER USED BY THE SUMMARY LINES IN 0900
002730*  BELOW - PAGE BREAKS ARE HANDLED INSIDE IT.
002740     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT.
002750
002760 2900-EXIT.
002770     EXIT.
002780*_________________________________________________________________________
002790
002800 0900-TERMINATE.
002810*  REWRITES THE WHOLE INVOICE TABLE BACK OUT TO NEW-INVOICE-
002820*  FILE FIRST, THEN PRINTS THE THREE SUMMARY LINES.
002830
002840*  SUBSCRIPT RESET TO THE TOP OF THE TABLE - THIS IS A
002850*  STRAIGHT SEQUENTIAL REWRITE OF EVERY ROW, NOT A SEARCH.
002860     MOVE 1 TO IV-INVOICE-SUB
002870     PERFORM 0910-WRITE-ONE-NEW-MASTER
002880        UNTIL IV-INVOICE-SUB > IV-INVOICE-COUNT
002890*  EVERY ROW IS WRITTEN BACK OUT REGARDLESS OF WHETHER A
002900*  PAYMENT EVER TOUCHED IT - AN UNPAID INVOICE CARRIES
002910*  FORWARD UNCHANGED.
002920
002930*  PAYMENTS-READ LINE.
002940     MOVE W-READ-COUNT TO RP-COUNT-ED
002950     MOVE SPACES TO RP-LINE
002960     STRING "PAYMENTS READ.....: " DELIMITED BY SIZE
002970            RP-COUNT-ED            DELIMITED BY SIZE
002980            INTO RP-LINE
002990     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
003000
003010*  PAYMENTS-POSTED LINE.
003020     MOVE W-POSTED-COUNT TO RP-COUNT-ED
003030     MOVE SPACES TO RP-LINE
003040     STRING "PAYMENTS POSTED...: " DELIMITED BY SIZE
003050            RP-COUNT-ED            DELIMITED BY SIZE
003060            INTO RP-LINE
003070     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
003080
003090*  PAYMENTS-REJECTED LINE.
003100     MOVE W-REJECT-COUNT TO RP-COUNT-ED
003110     MOVE SPACES TO RP-LINE
003120     STRING "PAYMENTS REJECTED.: " DELIMITED BY SIZE
003130            RP-COUNT-ED            DELIMITED BY SIZE
003140            INTO RP-LINE
003150     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
003160
003170*  CLOSES OUT THE LAST PAGE OF THE REPORT.
003180     PERFORM 9520-FINALIZE-PAGE THRU 9520-EXIT
003190
003200*  ALL THREE FILES CLOSED TOGETHER AT THE VERY END OF THE RUN.
003210     CLOSE PAYMENT-TRANS-FILE
003220     CLOSE NEW-INVOICE-FILE
003230     CLOSE REPORT-FILE.
003240
003250 0900-EXIT.
003260     EXIT.
003270*_________________________________________________________________________
003280
003290 0910-WRITE-ONE-NEW-MASTER.
003300*  EIGHT FIELDS CARRIED STRAIGHT ACROSS FROM THE TABLE ROW TO
003310*  THE NEW MASTER RECORD - INVOICE-STATUS IS THE ONLY ONE
003320*  0300 ABOVE EVER CHANGES.
003330
003340     MOVE IV-TABLE-INVOICE-ID      (IV-INVOICE-SUB) TO NM-INVOICE-ID
003350*  INVOICE-ID IS THE INTERNAL TABLE/FILE KEY - INVOICE-NUMBER
003360*  BELOW IS THE PRINTED DOCUMENT NUMBER THE CUSTOMER SEES.
003370     MOVE IV-TABLE-COMPANY-ID      (IV-INVOICE-SUB) TO NM-INV-COMPANY-ID
003380     MOVE IV-TABLE-CUSTOMER-ID     (IV-INVOICE-SUB) TO NM-INV-CUSTOMER-ID
003390*  COMPANY-ID/CUSTOMER-ID CARRY FORWARD UNCHANGED - THEY ARE
003400*  NOT PART OF WHAT A PAYMENT CAN EVER UPDATE.
003410     MOVE IV-TABLE-INVOICE-NUMBER  (IV-INVOICE-SUB) TO NM-INVOICE-NUMBER
003420     MOVE IV-TABLE-INVOICE-DATE    (IV-INVOICE-SUB) TO NM-INVOICE-DATE
003430     MOVE IV-TABLE-DUE-DATE        (IV-INVOICE-SUB) TO NM-DUE-DATE
003440*  INVOICE-DATE AND DUE-DATE ARE EQUALLY UNTOUCHED BY A
003450*  PAYMENT - ONLY INVOICE-STATUS EVER CHANGES BELOW.
003460     MOVE IV-TABLE-AMOUNT          (IV-INVOICE-SUB) TO NM-INVOICE-AMOUNT
003470     MOVE IV-TABLE-STATUS          (IV-INVOICE-SUB) TO NM-INVOICE-STATUS
003480
003490     WRITE NEW-INVOICE-RECORD
003500*  NEW-INVOICE-FILE IS WRITTEN SEQUENTIALLY IN THE SAME
003510*  ORDER THE TABLE WAS LOADED, WHICH IS THE ORDER THE OLD
003520*  MASTER WAS READ IN AT 8200-LOAD-INVOICE-TABLE TIME.
003530
003540*  ADVANCES TO THE NEXT TABLE ROW - THE LOOP CONTROL BACK IN
003550*  0900-TERMINATE STOPS WHEN THIS PASSES IV-INVOICE-COUNT.
003560     ADD 1 TO IV-INVOICE-SUB.
003570*_________________________________________________________________________
003580
003590*  SHARED LOOKUP/PRINT PROCEDURE LIBRARY - SEE THE COPYBOOKS
003600*  THEMSELVES FOR PARAGRAPH-LEVEL COMMENTARY.
003610*  8200/8220 - INVOICE TABLE LOAD AND SEARCH.
003620     COPY "PLLKINVC.CBL".
003630*  9500/9520/9540 - HEADINGS, PAGE-BREAK AND DETAIL-LINE WRITE
003640*  FOR REPORT-FILE.
003650     COPY "PLRPT.CBL".
