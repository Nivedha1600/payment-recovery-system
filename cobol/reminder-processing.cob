000100*-------------------------------------------------------------
000110*  REMINDER-PROCESSING
000120*-------------------------------------------------------------
000130*  SCANS THE PENDING INVOICES IN ASCENDING DUE-DATE ORDER AND
000140*  LOGS ONE REMINDER PER INVOICE, CLASSIFIED BY HOW OVERDUE IT
000150*  IS.  RUNS NIGHTLY AFTER INVOICE-INTAKE.
000160*-------------------------------------------------------------
000170*  1994-07-05  LFB  ORIGINAL.
000180*  1996-02-19  LFB  CR-0311  ADDED THE SMS FALLBACK CHANNEL -
000190*              UP TO THIS RELEASE A MISSING E-MAIL JUST
000200*              SKIPPED THE CUSTOMER.
000210*  1996-11-02  LFB  CR-0402  RENAMED PAST-DUE VOUCHER LANGUAGE
000220*              TO GENTLE/DUE/FIRM/ESCALATION REMINDER TYPES TO
000230*              MATCH THE NEW COLLECTIONS POLICY.
000240*  1998-05-14  LFB  CR-0951  MOVED THE HEADING/PAGE-BREAK CODE
000250*              OUT TO PLRPT.CBL SO ALL SIX BATCH PROGRAMS
000260*              SHARE ONE COPYBOOK.
000270*  1998-11-30  RTV  Y2K-098  DAYS-OVERDUE NOW COMES FROM
000280*              9720-COMPUTE-DAYS-OVERDUE (INTEGER-OF-DATE) -
000290*              RETIRES THE OLD TWO-DIGIT-YEAR SUBTRACTION.
000300*  1999-01-08  RTV  Y2K-114  RUN DATE NOW READ AS AN 8-DIGIT
000310*              CCYYMMDD FIELD THROUGHOUT.
000320*  2003-04-02  DKM  CR-2210  ADDED THE SORT/WORK-FILE STEP SO
000330*              INVOICES PROCESS IN ASCENDING DUE-DATE ORDER
000340*              REGARDLESS OF LOAD ORDER ON THE MASTER.
000350*-------------------------------------------------------------
000360 IDENTIFICATION DIVISION.
000370*  RUNS NIGHTLY, AFTER INVOICE-INTAKE HAS POSTED THE DAY'S NEW
000380*  INVOICES AND PAYMENT-POSTING HAS APPLIED THE DAY'S
000390*  REMITTANCES, SO EVERY PENDING BALANCE IS CURRENT BEFORE
000400*  REMINDERS GO OUT.
000410 PROGRAM-ID. reminder-processing.
000420 AUTHOR. L F BOUCHARD.
000430*  INSTALLATION AND SECURITY LINES ARE THE SAME BOILERPLATE ON
000440*  EVERY PROGRAM IN THE SUITE.
000450 INSTALLATION. RECEIVABLES SYSTEMS GROUP.
000460 DATE-WRITTEN. 1994-07-05.
000470 DATE-COMPILED.
000480*  LEFT BLANK - FILLED IN BY THE COMPILER LISTING HEADER AT
000490*  COMPILE TIME, NOT MAINTAINED BY HAND.
000500 SECURITY. COMPANY CONFIDENTIAL - RECEIVABLES SYSTEMS GROUP.
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     UPSI-0 IS W-RERUN-SWITCH.
000570*  TOP-OF-FORM AND THE RERUN SWITCH ARE STANDARD ON EVERY
000580*  PROGRAM THAT WRITES A PRINTED REPORT.
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620*  ASSIGN NAMES ARE THE LOGICAL DDNAMES THE JCL BINDS TO REAL
000630*  DATASETS AT RUN TIME - SEE THE COPYBOOKS THEMSELVES.
000640
000650*  SEVEN FILES - THE INVOICE MASTER, TWO LOOKUP MASTERS, THE
000660*  REMINDER LOG, THE SHARED REPORT FILE, THE ASSIGNED-NUMBER
000670*  CONTROL FILE, AND THE SORT WORK FILE.
000680     COPY "SLINVC.CBL".
000690     COPY "SLCOMPNY.CBL".
000700     COPY "SLCUST.CBL".
000710*  REMINDER-LOG-FILE - ONE RECORD WRITTEN PER REMINDER ACTUALLY
000720*  SENT; A SKIPPED INVOICE NEVER GETS A LOG ENTRY.
000730     COPY "SLRLOG.CBL".
000740     COPY "SLRPT.CBL".
000750*  CONTROL-FILE HOLDS THE NEXT REMINDER-LOG NUMBER TO ASSIGN -
000760*  SAME ASSIGNED-NUMBER PATTERN USED ELSEWHERE IN THE SUITE.
000770     COPY "SLCTRL.CBL".
000780*  SORT-FILE/WORK-FILE - THE INVOICE MASTER SORTED INTO
000790*  ASCENDING DUE-DATE ORDER BEFORE THE MAIN LOOP EVER RUNS,
000800*  SINCE THE 2003-04-02 CR-2210 CHANGE.
000810     COPY "SLSRTIV.CBL".
000820
000830 DATA DIVISION.
000840 FILE SECTION.
000850*  NO 01-LEVEL RECORD IS CODED DIRECTLY IN THIS DIVISION - ALL
000860*  SEVEN FILES ARE COPYBOOK LAYOUTS, HOUSE STYLE ACROSS THE
000870*  WHOLE SUITE.
000880
000890*  FILE SECTION RECORD LAYOUTS ARE ALL IN COPYBOOKS - SEE THE
000900*  FDxxx MEMBER FOR EACH FILE'S FIELD-BY-FIELD BREAKOUT.
000910     COPY "FDINVC.CBL".
000920     COPY "FDCOMPNY.CBL".
000930     COPY "FDCUST.CBL".
000940     COPY "FDRLOG.CBL".
000950     COPY "FDRPT.CBL".
000960     COPY "FDCTRL.CBL".
000970*  WK- IS THE SORT WORK-FILE RECORD PREFIX, CARRYING THE SAME
000980*  FIELDS AS FDINVC.CBL PLUS THE SORT KEY.
000990     COPY "FDSRTIV.CBL".
001000
001010 WORKING-STORAGE SECTION.
001020
001030*  WSDATEB.CBL - DATE WORK AREA, INCLUDING THE PLD-/WB- FIELDS
001040*  USED BY 9720-COMPUTE-DAYS-OVERDUE.  WSCOMTB.CBL/WSCUSTB.CBL
001050*  - IN-MEMORY COMPANY AND CUSTOMER TABLES.  WSRPT.CBL - SHARED
001060*  REPORT-FILE PRINT LINE AND PAGE FIELDS.
001070     COPY "WSDATEB.CBL".
001080     COPY "WSCOMTB.CBL".
001090     COPY "WSCUSTB.CBL".
001100     COPY "WSRPT.CBL".
001110
001120*  RUN CONTROL SWITCH.
001130 01  W-END-OF-WORK-FILE-SWITCH   PIC X.
001140     88  END-OF-WORK-FILE            VALUE "Y".
001150
001160*  SIGNED EDIT PICTURE - A NEGATIVE DAYS-OVERDUE MEANS THE
001170*  INVOICE IS NOT YET DUE, WHICH IS EXACTLY WHAT THE GENTLE
001180*  REMINDER TYPE COVERS.
001190 01  W-DAYS-OVERDUE-ED               PIC ---,ZZ9.
001200
001210*  CURRENT REMINDER WORK RECORD, BUILT FROM THE WORK-FILE
001220*  RECORD AND THE CUSTOMER LOOKUP, BEFORE CLASSIFICATION.
001230*  NINE FIELDS PULLED OFF THE WORK-FILE RECORD AND THE
001240*  CUSTOMER LOOKUP - CLASSIFICATION AND CHANNEL SELECTION
001250*  BELOW WORK ENTIRELY OFF THIS GROUP, NOT OFF WK- OR CU-
001260*  FIELDS DIRECTLY.
001270 01  RW-INVOICE-ID               PIC 9(9).
001280 01  RW-INVOICE-NUMBER           PIC X(20).
001290 01  RW-DUE-DATE                 PIC 9(8).
001300 01  RW-INVOICE-AMOUNT           PIC S9(11)V99.
001310 01  RW-AMOUNT-ED                PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
001320 01  RW-COMPANY-ID               PIC 9(9).
001330 01  RW-CUSTOMER-NAME            PIC X(30).
001340 01  RW-CUSTOMER-EMAIL           PIC X(40).
001350 01  RW-CUSTOMER-PHONE           PIC X(15).
001360
001370*  FOUR REMINDER TYPES, RENAMED FROM THE OLD PAST-DUE VOUCHER
001380*  LANGUAGE BY THE 1996-11-02 CR-0402 CHANGE TO MATCH THE
001390*  CURRENT COLLECTIONS POLICY.
001400 01  RW-REMINDER-TYPE            PIC X(10).
001410     88  RW-TYPE-IS-GENTLE           VALUE "GENTLE".
001420     88  RW-TYPE-IS-DUE              VALUE "DUE".
001430     88  RW-TYPE-IS-FIRM             VALUE "FIRM".
001440     88  RW-TYPE-IS-ESCALATION       VALUE "ESCALATION".
001450
001460*  SMS IS THE FALLBACK CHANNEL ADDED BY THE 1996-02-19 CR-0311
001470*  CHANGE - BEFORE THAT RELEASE A MISSING E-MAIL ADDRESS JUST
001480*  SKIPPED THE CUSTOMER ENTIRELY.
001490 01  RW-CHANNEL                  PIC X(10).
001500     88  RW-CHANNEL-IS-EMAIL         VALUE "EMAIL".
001510     88  RW-CHANNEL-IS-SMS           VALUE "SMS".
001520
001530*  SET BY 2100-CHOOSE-CHANNEL, TESTED BY 0300-PROCESS-ONE-
001540*  INVOICE - A CUSTOMER WITH NEITHER E-MAIL NOR PHONE ON FILE
001550*  GETS NO REMINDER AT ALL.
001560 01  W-SKIP-SWITCH                PIC X.
001570     88  W-SKIP-THIS-REMINDER         VALUE "Y".
001580     88  W-DO-NOT-SKIP                VALUE "N".
001590
001600*  ONE COUNTER PER REMINDER TYPE PLUS READ AND SKIPPED -
001610*  W-READ-COUNT ALWAYS EQUALS THE SUM OF THE OTHER FIVE.
001620 01  W-COUNTS.
001630*  ALL SIX COUNTERS ARE COMP - PURE COUNTING FIELDS NEVER
001640*  PRINTED EXCEPT THROUGH THEIR OWN RP-COUNT-ED EDIT AT
001650*  0900-TERMINATE.
001660     05  W-READ-COUNT             PIC S9(7)  COMP.
001670*  BUMPED ONLY BY 2000-CLASSIFY-REMINDER.
001680     05  W-GENTLE-COUNT           PIC S9(7)  COMP.
001690*  BUMPED ONLY BY 2000-CLASSIFY-REMINDER.
001700     05  W-DUE-COUNT              PIC S9(7)  COMP.
001710*  BUMPED ONLY BY 2000-CLASSIFY-REMINDER.
001720     05  W-FIRM-COUNT             PIC S9(7)  COMP.
001730*  BUMPED ONLY BY 2000-CLASSIFY-REMINDER.
001740     05  W-ESCALATION-COUNT       PIC S9(7)  COMP.
001750*  BUMPED ONLY BY 0300-PROCESS-ONE-INVOICE, NEVER BY
001760*  2000-CLASSIFY-REMINDER.
001770     05  W-SKIPPED-COUNT          PIC S9(7)  COMP.
001780*  ONE-BYTE PAD TO ROUND THE GROUP OUT TO AN EVEN WIDTH -
001790*  HOUSE HABIT ON EVERY 01-LEVEL GROUP.
001800     05  FILLER                   PIC X(1).
001810
001820 PROCEDURE DIVISION.
001830*-------------------------------------------------------------
001840*  INVOICES ARE SORTED INTO ASCENDING DUE-DATE ORDER FIRST SO
001850*  THE OLDEST OVERDUE ACCOUNTS ARE ALWAYS PROCESSED - AND
001860*  THEREFORE LOGGED - AHEAD OF NEWER ONES, EVEN THOUGH EVERY
001870*  PENDING INVOICE STILL GETS EXACTLY ONE REMINDER.
001880*-------------------------------------------------------------
001890
001900 0100-MAIN-CONTROL.
001910*  SORTS THE INVOICE MASTER, LOADS THE TWO LOOKUP TABLES,
001920*  READS THE CONTROL RECORD AND PRIMES THE READ.
001930
001940     PERFORM 0200-INITIALIZE       THRU 0200-EXIT.
001950*  A REST OF THE PROGRAM RUNS UNTIL WORK-FILE IS EXHAUSTED -
001960*  THERE IS NO RECORD-COUNT LIMIT OR STOP-AFTER-N SWITCH.
001970
001980*  MAIN LOOP - ONE ITERATION PER PENDING INVOICE ON WORK-
001990*  FILE.  NON-PENDING INVOICES ARE SKIPPED BEFORE THIS LOOP
002000*  EVER SEES THEM - SEE 0310 BELOW.
002010     PERFORM 0300-PROCESS-ONE-INVOICE
002020        UNTIL END-OF-WORK-FILE.
002030
002040*  REWRITES THE CONTROL RECORD WITH THE NEXT ASSIGNED NUMBER,
002050*  PRINTS THE SIX-LINE RUN SUMMARY AND CLOSES EVERYTHING.
002060     PERFORM 0900-TERMINATE        THRU 0900-EXIT.
002070
002080     STOP RUN.
002090*_________________________________________________________________________
002100
002110 0200-INITIALIZE.
002120*  BOTH LOOKUP TABLES LOADED BEFORE THE SORT SO THEY ARE
002130*  READY THE MOMENT THE FIRST WORK-FILE RECORD IS READ.
002140
002150     PERFORM 8000-LOAD-COMPANY-TABLE  THRU 8000-EXIT.
002160     PERFORM 8100-LOAD-CUSTOMER-TABLE THRU 8100-EXIT.
002170
002180*  SORTS THE WHOLE INVOICE MASTER INTO ASCENDING DUE-DATE
002190*  ORDER, REGARDLESS OF STATUS - PENDING/PAID/PARTIAL ALL SORT
002200*  TOGETHER AND ARE FILTERED APART BY 0310 BELOW.
002210     SORT SORT-FILE
002220        ON ASCENDING KEY SR-DUE-DATE
002230        USING INVOICE-FILE
002240        GIVING WORK-FILE.
002250*  WORK-FILE IS A ONE-SHOT INTERMEDIATE FILE - BUILT FRESH
002260*  EVERY RUN AND NEVER CARRIED FORWARD TO THE NEXT ONE.
002270
002280     OPEN INPUT  WORK-FILE
002290     OPEN OUTPUT REMINDER-LOG-FILE
002300     OPEN EXTEND REPORT-FILE
002310*  REMINDER-LOG-FILE OPENED OUTPUT SINCE IT IS A FRESH DAILY
002320*  LOG, NOT A CARRIED-FORWARD MASTER.  REPORT-FILE IS EXTENDED
002330*  ONTO THE SHARED NIGHT-CYCLE PRINT FILE.
002340
002350*  CONTROL-FILE HOLDS THE NEXT REMINDER-LOG NUMBER - READ
002360*  ONCE HERE, INCREMENTED BY 9630 FOR EACH REMINDER LOGGED,
002370*  AND REWRITTEN BACK OUT AT 0900-TERMINATE BELOW.
002380     PERFORM 9600-READ-CONTROL-RECORD THRU 9600-EXIT.
002390
002400*  RUN TOTALS ZEROED ONCE HERE - THIS PROGRAM HAS NO PER-
002410*  GROUP RESET, UNLIKE THE COMPANY-KEYED REPORTS.
002420     MOVE ZERO TO W-READ-COUNT      W-GENTLE-COUNT
002430                  W-DUE-COUNT       W-FIRM-COUNT
002440                  W-ESCALATION-COUNT W-SKIPPED-COUNT
002450
002460*  RUN-DATE FIELD IS THE FULL 8-DIGIT CCYYMMDD FORM SINCE THE
002470*  1999-01-08 Y2K-114 CHANGE - SEE THE CHANGE LOG.  THE SAME
002480*  DATE ALSO DRIVES THE DAYS-OVERDUE COMPUTE IN 2000 BELOW.
002490     ACCEPT WB-WORK-DATE-8 FROM DATE YYYYMMDD
002500*  RP- IS THE SHARED REPORT-FILE RECORD PREFIX FROM WSRPT.CBL,
002510*  THE SAME PRINT LINE ALL SIX BATCH PROGRAMS SHARE.
002520     MOVE "REMINDER-PROCESSING - COLLECTIONS RUN" TO RP-PROGRAM-TITLE
002530     MOVE WB-WORK-DATE-8                          TO RP-RUN-DATE
002540     PERFORM 9500-PRINT-HEADINGS      THRU 9500-EXIT.
002550*  FIRST PAGE HEADING WRITTEN BEFORE THE MAIN LOOP EVER
002560*  STARTS - EVERY SUBSEQUENT PAGE BREAK COMES FROM
002570*  9540-WRITE-REPORT-LINE VIA 9520-FINALIZE-PAGE.
002580
002590*  PRIMING READ, THEN SKIP FORWARD PAST ANY LEADING NON-
002600*  PENDING RECORDS - PAID AND PARTIAL INVOICES NEVER GET A
002610*  REMINDER OF ANY KIND.
002620     READ WORK-FILE
002630        AT END MOVE "Y" TO W-END-OF-WORK-FILE-SWITCH.
002640
002650     PERFORM 0310-SKIP-NON-PENDING
002660        UNTIL WK-STATUS-IS-PENDING
002670           OR END-OF-WORK-FILE.
002680
002690 0200-EXIT.
002700     EXIT.
002710*_________________________________________________________________________
002720
002730 0300-PROCESS-ONE-INVOICE.
002740*  DEFAULTS TO NOT-SKIPPED - 2100-CHOOSE-CHANNEL BELOW IS THE
002750*  ONLY PLACE THAT CAN FLIP THIS BACK TO A SKIP.
002760
002770     ADD 1 TO W-READ-COUNT
002780     MOVE "N" TO W-SKIP-SWITCH
002790*  W-READ-COUNT COUNTS EVERY PENDING INVOICE SEEN, WHETHER OR
002800*  NOT IT ENDS UP SKIPPED FOR LACK OF CONTACT INFORMATION.
002810
002820*  FIVE FIELDS PULLED OFF THE SORTED WORK-FILE RECORD BEFORE
002830*  THE CUSTOMER LOOKUP BELOW FILLS IN THE REST OF THE RW-
002840*  GROUP.
002850     MOVE WK-INVOICE-ID          TO RW-INVOICE-ID
002860     MOVE WK-INVOICE-NUMBER      TO RW-INVOICE-NUMBER
002870     MOVE WK-DUE-DATE            TO RW-DUE-DATE
002880     MOVE WK-INVOICE-AMOUNT      TO RW-INVOICE-AMOUNT
002890     MOVE WK-INV-COMPANY-ID      TO RW-COMPANY-ID
002900*  WK- FIELDS COME OFF THE SORTED WORK-FILE, NOT THE ORIGINAL
002910*  INVOICE-FILE RECORD - THE SORT AT 0200 ABOVE CARRIES EVERY
002920*  FIELD THIS PARAGRAPH NEEDS.
002930
002940*  CUSTOMER TABLE SEARCH KEY, SAME AS EVERY OTHER PROGRAM IN
002950*  THE SUITE.
002960     MOVE WK-INV-CUSTOMER-ID     TO CU-SEARCH-CUSTOMER-ID
002970     MOVE WK-INV-COMPANY-ID      TO CU-SEARCH-COMPANY-ID
002980*  COMPANY-ID IS PART OF THE SEARCH KEY SO A CUSTOMER NUMBER
002990*  REUSED UNDER A DIFFERENT COMPANY NEVER MATCHES THE WRONG
003000*  ROW.
003010     PERFORM 8120-LOOK-FOR-CUSTOMER-RECORD THRU 8120-EXIT
003020*  A LINEAR TABLE SEARCH, NOT A COBOL SEARCH VERB - SEE
003030*  PLLKCUST.CBL FOR THE PARAGRAPH ITSELF.
003040
003050*  A NOT-FOUND OR WRONG-COMPANY LOOKUP LEAVES ALL THREE
003060*  CONTACT FIELDS BLANK, WHICH 2100-CHOOSE-CHANNEL BELOW
003070*  TREATS THE SAME AS A CUSTOMER WITH NO CONTACT INFO ON
003080*  FILE - THE REMINDER IS SKIPPED.
003090     IF CU-CUSTOMER-FOUND AND CU-CUSTOMER-RIGHT-COMPANY
003100*  CU-CUSTOMER-SUB IS LEFT POINTING AT THE MATCHING TABLE ROW
003110*  BY THE LOOKUP ABOVE.
003120        MOVE CU-TABLE-CUSTOMER-NAME (CU-CUSTOMER-SUB) TO RW-CUSTOMER-NAME
003130        MOVE CU-TABLE-CUST-EMAIL   (CU-CUSTOMER-SUB) TO RW-CUSTOMER-EMAIL
003140        MOVE CU-TABLE-CUST-PHONE   (CU-CUSTOMER-SUB) TO RW-CUSTOMER-PHONE
003150     ELSE
003160        MOVE SPACES TO RW-CUSTOMER-NAME RW-CUSTOMER-EMAIL
003170                       RW-CUSTOMER-PHONE.
003180*  BLANK CONTACT FIELDS FALL THROUGH TO 2100-CHOOSE-CHANNEL
003190*  BELOW, WHICH SKIPS THE REMINDER WHEN BOTH ARE SPACES.
003200
003210     PERFORM 2000-CLASSIFY-REMINDER   THRU 2000-EXIT.
003220     PERFORM 2100-CHOOSE-CHANNEL      THRU 2100-EXIT.
003230*  CLASSIFICATION RUNS BEFORE CHANNEL SELECTION SO A SKIPPED
003240*  REMINDER STILL COUNTS TOWARD ITS TYPE'S TOTAL - ONLY
003250*  W-SKIPPED-COUNT, NOT THE TYPE COUNTS, IS AFFECTED BY A
003260*  MISSING CONTACT.
003270
003280*  A SKIPPED INVOICE GETS NO LOG RECORD AND NO REPORT LINE -
003290*  ONLY THE COUNTER ADVANCES.
003300     IF W-SKIP-THIS-REMINDER
003310        ADD 1 TO W-SKIPPED-COUNT
003320     ELSE
003330        PERFORM 2200-WRITE-REMINDER-LOG  THRU 2200-EXIT
003340        PERFORM 2900-REPORT-REMINDER     THRU 2900-EXIT.
003350
003360*  NEXT WORK-FILE RECORD, THEN SKIP FORWARD PAST ANY
003370*  INTERVENING NON-PENDING RECORDS BEFORE THE MAIN LOOP
003380*  TESTS END-OF-WORK-FILE AGAIN.
003390     READ WORK-FILE
003400        AT END MOVE "Y" TO W-END-OF-WORK-FILE-SWITCH.
003410
003420     PERFORM 0310-SKIP-NON-PENDING
003430        UNTIL WK-STATUS-IS-PENDING
003440           OR END-OF-WORK-FILE.
003450
003460 0300-EXIT.
003470     EXIT.
003480*_________________________________________________________________________
003490
003500 0310-SKIP-NON-PENDING.
003510*  ONE STEP OF THE SKIP LOOP DRIVEN BY 0200 AND 0300 ABOVE -
003520*  READS FORWARD ONE RECORD AT A TIME UNTIL A PENDING INVOICE
003530*  IS FOUND OR THE FILE RUNS OUT.
003540
003550     READ WORK-FILE
003560        AT END MOVE "Y" TO W-END-OF-WORK-FILE-SWITCH.
003570
003580 0310-EXIT.
003590     EXIT.
003600*_________________________________________________________________________
003610
003620 2000-CLASSIFY-REMINDER.
003630*  FOUR REMINDER TYPES BY HOW OVERDUE THE INVOICE IS - NOT
003640*  YET DUE, DUE TODAY, UP TO TWO WEEKS PAST DUE, OR BEYOND.
003650
003660*   DAYS = PROCESSING DATE MINUS DUE DATE.
003670
003680     MOVE WB-WORK-DATE-8    TO PLD-LATE-DATE
003690     MOVE RW-DUE-DATE       TO PLD-EARLY-DATE
003700     PERFORM 9720-COMPUTE-DAYS-OVERDUE THRU 9720-EXIT
003710*  SINCE THE 1998-11-30 Y2K-098 CHANGE THIS COMES FROM
003720*  INTEGER-OF-DATE ARITHMETIC IN 9720, NOT A DIRECT SUBTRACT -
003730*  RETIRES THE OLD TWO-DIGIT-YEAR SUBTRACTION THAT BROKE
003740*  ACROSS A YEAR BOUNDARY.
003750
003760*   NEGATIVE DAYS-OVERDUE MEANS THE DUE DATE IS STILL AHEAD -
003770*   A FRIENDLY EARLY NOTICE, NOT A COLLECTIONS ACTION.
003780     IF WB-DAYS-OVERDUE < 0
003790        MOVE "GENTLE"     TO RW-REMINDER-TYPE
003800        ADD 1 TO W-GENTLE-COUNT
003810     ELSE
003820*   DUE DATE IS TODAY.
003830     IF WB-DAYS-OVERDUE = 0
003840        MOVE "DUE"        TO RW-REMINDER-TYPE
003850        ADD 1 TO W-DUE-COUNT
003860     ELSE
003870*   UP TO TWO WEEKS PAST DUE - RENAMED FROM "PAST-DUE" BY THE
003880*   1996-11-02 CR-0402 COLLECTIONS-POLICY CHANGE.
003890     IF WB-DAYS-OVERDUE NOT > 14
003900        MOVE "FIRM"       TO RW-REMINDER-TYPE
003910        ADD 1 TO W-FIRM-COUNT
003920     ELSE
003930*   MORE THAN TWO WEEKS PAST DUE - THE MOST SERIOUS OF THE
003940*   FOUR TYPES, ROUTED TO COLLECTIONS BY A SEPARATE JOB THAT
003950*   READS REMINDER-LOG-FILE.
003960        MOVE "ESCALATION" TO RW-REMINDER-TYPE
003970        ADD 1 TO W-ESCALATION-COUNT.
003980
003990 2000-EXIT.
004000     EXIT.
004010*_________________________________________________________________________
004020
004030 2100-CHOOSE-CHANNEL.
004040*  E-MAIL IS PREFERRED; SMS IS ONLY TRIED WHEN NO E-MAIL
004050*  ADDRESS IS ON FILE.  NEITHER MEANS THE REMINDER IS SKIPPED
004060*  ENTIRELY.
004070
004080*   E-MAIL IS THE PRIMARY CHANNEL FOR EVERY REMINDER TYPE -
004090*   THERE IS NO ESCALATION-ONLY OR GENTLE-ONLY CHANNEL RULE.
004100     IF RW-CUSTOMER-EMAIL NOT = SPACES
004110        MOVE "EMAIL" TO RW-CHANNEL
004120        MOVE "N"     TO W-SKIP-SWITCH
004130     ELSE
004140*   SMS FALLBACK ADDED BY THE 1996-02-19 CR-0311 CHANGE - SEE
004150*   THE CHANGE LOG.
004160     IF RW-CUSTOMER-PHONE NOT = SPACES
004170        MOVE "SMS"   TO RW-CHANNEL
004180        MOVE "N"     TO W-SKIP-SWITCH
004190     ELSE
004200*   NEITHER E-MAIL NOR PHONE ON FILE - COUNTED AS SKIPPED-NO-
004210*   CONTACT ON THE SUMMARY REPORT RATHER THAN SILENTLY
004220*   DROPPED.
004230        MOVE SPACES  TO RW-CHANNEL
004240        MOVE "Y"     TO W-SKIP-SWITCH.
004250
004260 2100-EXIT.
004270     EXIT.
004280*_________________________________________________________________________
004290
004300 2200-WRITE-REMINDER-LOG.
004310*  ONLY REACHED FOR A REMINDER THAT ACTUALLY GOES OUT - A
004320*  SKIPPED INVOICE NEVER CALLS THIS PARAGRAPH.
004330
004340*  ASSIGNED-NUMBER PATTERN - CTL-ASSIGNED-NUMBER IS BUMPED IN
004350*  MEMORY HERE AND REWRITTEN TO CONTROL-FILE ONLY ONCE, AT
004360*  0900-TERMINATE, NOT AFTER EVERY REMINDER.
004370     PERFORM 9630-NEXT-RLOG-NUMBER THRU 9630-EXIT
004380
004390*  RLOG- IS THE REMINDER-LOG-FILE RECORD PREFIX FROM
004400*  FDRLOG.CBL.
004410     MOVE CTL-ASSIGNED-NUMBER   TO RLOG-ID
004420     MOVE RW-INVOICE-ID         TO RLOG-INVOICE-ID
004430     MOVE RW-REMINDER-TYPE      TO RLOG-REMINDER-TYPE
004440     MOVE RW-CHANNEL            TO RLOG-CHANNEL
004450     MOVE WB-WORK-DATE-8        TO RLOG-SENT-DATE
004460*  SENT-DATE IS ALWAYS TODAY - THIS PROGRAM RUNS ONCE A NIGHT
004470*  AND EVERY REMINDER IT LOGS GOES OUT THE SAME NIGHT.
004480
004490*  FIVE FIELDS WRITTEN - THE ASSIGNED LOG NUMBER, THE
004500*  INVOICE-ID, THE REMINDER TYPE, THE CHANNEL, AND TODAY'S
004510*  DATE AS THE SENT DATE.
004520     WRITE REMINDER-LOG-RECORD.
004530
004540 2200-EXIT.
004550     EXIT.
004560*_________________________________________________________________________
004570
004580 2900-REPORT-REMINDER.
004590*  ONLY REACHED FOR A REMINDER THAT ACTUALLY GOES OUT, SAME
004600*  AS 2200 ABOVE - A SKIPPED INVOICE PRINTS NO REPORT LINE.
004610
004620     MOVE WB-DAYS-OVERDUE   TO W-DAYS-OVERDUE-ED
004630     MOVE RW-INVOICE-AMOUNT TO RW-AMOUNT-ED
004640*  BOTH EDITED FOR THE PRINT LINE - W-DAYS-OVERDUE-ED CAN
004650*  PRINT NEGATIVE FOR A NOT-YET-DUE GENTLE REMINDER.
004660
004670*  ONE STRING STATEMENT BUILDS THE WHOLE REPORT LINE - TYPE
004680*  AND CHANNEL ARE SHOWN TOGETHER AS "TYPE/CHANNEL" AT THE
004690*  END.
004700     MOVE SPACES TO RP-LINE
004710     STRING RW-INVOICE-NUMBER  DELIMITED BY SPACE
004720            "  "               DELIMITED BY SIZE
004730            RW-CUSTOMER-NAME   DELIMITED BY SIZE
004740            "  DUE "           DELIMITED BY SIZE
004750            RW-DUE-DATE        DELIMITED BY SIZE
004760            "  AMT "           DELIMITED BY SIZE
004770            RW-AMOUNT-ED       DELIMITED BY SIZE
004780            "  DAYS "          DELIMITED BY SIZE
004790            W-DAYS-OVERDUE-ED  DELIMITED BY SIZE
004800            "  "               DELIMITED BY SIZE
004810            RW-REMINDER-TYPE   DELIMITED BY SPACE
004820            "/"                DELIMITED BY SIZE
004830            RW-CHANNEL         DELIMITED BY SPACE
004840            INTO RP-LINE
004850*  REPORT PRINTS ONE DETAIL LINE PER REMINDER ACTUALLY SENT -
004860*  THE SIX SUMMARY LINES AT 0900-TERMINATE ARE THE ONLY OTHER
004870*  REPORT-FILE OUTPUT THIS PROGRAM PRODUCES.
004880     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT.
004890
004900 2900-EXIT.
004910     EXIT.
004920*_________________________________________________________________________
004930
004940 0900-TERMINATE.
004950*  REWRITES THE CONTROL RECORD FIRST SO TOMORROW'S RUN PICKS
004960*  UP THE NEXT UNUSED REMINDER-LOG NUMBER, THEN PRINTS THE
004970*  SIX SUMMARY LINES.
004980
004990     PERFORM 9690-REWRITE-CONTROL-RECORD THRU 9690-EXIT
005000*  ONE REWRITE FOR THE WHOLE RUN, NOT ONE PER REMINDER - SEE
005010*  THE NOTE AT 2200-WRITE-REMINDER-LOG ABOVE.
005020
005030*  INVOICES-SCANNED LINE - EVERY PENDING INVOICE 0300 EVER
005040*  PROCESSED, WHETHER LOGGED OR SKIPPED.
005050     MOVE W-READ-COUNT TO RP-COUNT-ED
005060     MOVE SPACES TO RP-LINE
005070     STRING "INVOICES SCANNED..: " DELIMITED BY SIZE
005080            RP-COUNT-ED            DELIMITED BY SIZE
005090            INTO RP-LINE
005100     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
005110
005120*  GENTLE-REMINDERS LINE.
005130     MOVE W-GENTLE-COUNT TO RP-COUNT-ED
005140     MOVE SPACES TO RP-LINE
005150     STRING "GENTLE REMINDERS..: " DELIMITED BY SIZE
005160            RP-COUNT-ED            DELIMITED BY SIZE
005170            INTO RP-LINE
005180     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
005190
005200*  DUE-TODAY-REMINDERS LINE.
005210     MOVE W-DUE-COUNT TO RP-COUNT-ED
005220     MOVE SPACES TO RP-LINE
005230     STRING "DUE-TODAY REMIND..: " DELIMITED BY SIZE
005240            RP-COUNT-ED            DELIMITED BY SIZE
005250            INTO RP-LINE
005260     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
005270
005280*  FIRM-REMINDERS LINE.
005290     MOVE W-FIRM-COUNT TO RP-COUNT-ED
005300     MOVE SPACES TO RP-LINE
005310     STRING "FIRM REMINDERS....: " DELIMITED BY SIZE
005320            RP-COUNT-ED            DELIMITED BY SIZE
005330            INTO RP-LINE
005340     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
005350
005360*  ESCALATIONS LINE.
005370     MOVE W-ESCALATION-COUNT TO RP-COUNT-ED
005380     MOVE SPACES TO RP-LINE
005390     STRING "ESCALATIONS.......: " DELIMITED BY SIZE
005400            RP-COUNT-ED            DELIMITED BY SIZE
005410            INTO RP-LINE
005420     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
005430
005440*  SKIPPED-NO-CONTACT LINE - SUMS EVERY INVOICE 2100-CHOOSE-
005450*  CHANNEL COULD NOT ROUTE TO EITHER CHANNEL.
005460     MOVE W-SKIPPED-COUNT TO RP-COUNT-ED
005470     MOVE SPACES TO RP-LINE
005480     STRING "SKIPPED-NO-CONTACT: " DELIMITED BY SIZE
005490            RP-COUNT-ED            DELIMITED BY SIZE
005500            INTO RP-LINE
005510     PERFORM 9540-WRITE-REPORT-LINE THRU 9540-EXIT
005520
005530*  CLOSES OUT THE LAST PAGE OF THE REPORT.
005540     PERFORM 9520-FINALIZE-PAGE THRU 9520-EXIT
005550
005560*  ALL THREE FILES CLOSED TOGETHER AT THE VERY END OF THE
005570*  RUN - WORK-FILE IS DISCARDED, NOT KEPT FOR THE NEXT RUN.
005580     CLOSE WORK-FILE
005590*  REMINDER-LOG-FILE IS LEFT FOR A DOWNSTREAM JOB TO PICK UP -
005600*  THIS PROGRAM NEVER READS IT BACK.
005610     CLOSE REMINDER-LOG-FILE
005620     CLOSE REPORT-FILE.
005630
005640 0900-EXIT.
005650     EXIT.
005660*_________________________________________________________________________
005670
005680*  SHARED LOOKUP/PRINT PROCEDURE LIBRARY - SEE THE COPYBOOKS
005690*  THEMSELVES FOR PARAGRAPH-LEVEL COMMENTARY.
005700*  8000 - COMPANY TABLE LOAD.
005710     COPY "PLLKCOMP.CBL".
005720*  8100/8120 - CUSTOMER TABLE.
005730     COPY "PLLKCUST.CBL".
005740*  9720 - DAYS-OVERDUE COMPUTE, SHARED WITH COMPANY-METRICS.
005750     COPY "PLDATED.CBL".
005760*  9600/9630/9690 - ASSIGNED-NUMBER CONTROL RECORD.
005770     COPY "PLCTRL.CBL".
005780*  9500/9520/9540 - HEADINGS, PAGE-BREAK AND DETAIL-LINE WRITE
005790*  FOR REPORT-FILE.
005800     COPY "PLRPT.CBL".
